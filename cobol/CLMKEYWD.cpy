      ******************************************************************
      *    CLMKEYWD  -  PHRASE DICTIONARY RECORD AND THE IN-MEMORY      *
      *    TABLE CLMEDIT LOADS IT INTO AT 050-LOAD-KEYWORD-TABLE.       *
      *    ONE FLAT TABLE HOLDS EVERY CATEGORY - THE SCORING            *
      *    PARAGRAPHS SCAN IT FILTERING ON KW-TBL-CATEGORY, THE SAME    *
      *    WAY 200-SEARCH-RTN SCANNED THE LAB-TEST TABLE IN THE OLD     *
      *    TREATMENT-SEARCH STEP.                                      *
      ******************************************************************
      * CHANGE LOG                                                     *
      *   04/02/94 JS  ORIGINAL                                        *
      *   06/30/96 TGD TICKET CC-0250 - RAISED TABLE SIZE TO 2000 ROWS  *
      *                AFTER THE SCIENCE-DENIAL DICTIONARY GREW         *
      *   02/08/99 AK  Y2K - NO DATE FIELDS ON THIS RECORD, NO CHANGE   *
      ******************************************************************
       01  KEYWORD-RECORD.
           05  KW-CATEGORY                 PIC X(4).
               88  KW-CAT-HARM                  VALUE "HARM".
               88  KW-CAT-TRUSTED               VALUE "TRST".
               88  KW-CAT-MEDICAL                VALUE "MEDK".
               88  KW-CAT-CAUSAL                 VALUE "CAUS".
               88  KW-CAT-EFFECT                 VALUE "EFFT".
               88  KW-CAT-SAFETY                 VALUE "SAFE".
               88  KW-CAT-IMPLAUSIBLE            VALUE "IMPL".
               88  KW-CAT-PLAUSIBLE              VALUE "PLAU".
               88  KW-CAT-CAUSAL-LANG            VALUE "CAUL".
               88  KW-CAT-OVERGEN                VALUE "OVRG".
               88  KW-CAT-LIMITATION             VALUE "LIMT".
               88  KW-CAT-METHOD                 VALUE "METH".
               88  KW-CAT-SAFETY-MENTION         VALUE "SFTY".
               88  KW-CAT-VIRAL                  VALUE "VIRL".
               88  KW-CAT-CONTRADICT-PAIR        VALUE "CONP".
               88  KW-CAT-SUPPORT-PAIR           VALUE "SUPP".
           05  KW-SUBCAT                   PIC X(4).
               88  KW-SUB-MED-AVOIDANCE          VALUE "MEDA".
               88  KW-SUB-SCIENCE-DENIAL         VALUE "SCID".
               88  KW-SUB-DISCRIMINATION         VALUE "DISC".
               88  KW-SUB-FRAUD                  VALUE "FRAU".
           05  KW-TEXT                     PIC X(40).
           05  KW-SCORE                    PIC 9(3).
           05  KW-FILLER                   PIC X(29).

      ******************************************************************
      *    IN-MEMORY DICTIONARY TABLE - LOADED ONCE AT JOB START        *
      ******************************************************************
       01  WS-KEYWORD-TABLE.
           05  KW-TBL-COUNT                PIC 9(4)  COMP.
           05  KW-TBL-ROW OCCURS 2000 TIMES INDEXED BY KW-IDX.
               10  KW-TBL-CATEGORY             PIC X(4).
               10  KW-TBL-SUBCAT                PIC X(4).
               10  KW-TBL-TEXT                  PIC X(40).
               10  KW-TBL-SCORE                 PIC 9(3).
