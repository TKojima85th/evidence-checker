      ******************************************************************
      *    CLMASSES  -  PRE-STRUCTURED ASSESSMENT RECORD, ONE PER       *
      *    CLAIM, READ BY CLMUPDT AND FED TO ASMSCOR FOR THE RUBRIC     *
      *    V3.0 (FACTS/EVIDENCE/EXPRESSION/COMPLETENESS) SCORE.         *
      *    PRODUCED UPSTREAM BY THE REVIEW STEP - TAKEN HERE AS DATA.   *
      ******************************************************************
      * CHANGE LOG                                                     *
      *   05/14/97 TGD ORIGINAL - RUBRIC V3.0 PICK-UP FOR CLMUPDT       *
      *   02/08/99 AK  Y2K - ASM-KEY-EVID-YEAR/ASM-GUIDELINE-YEAR/      *
      *                ASM-CURRENT-YEAR CONFIRMED FULL 4-DIGIT          *
      *   08/03/01 RFH TICKET CC-0890 - ADDED FEAR-APPEAL PENALTY BYTE  *
      *                TO ASM-PEN-FLAGS (NOW 12 BYTES, WAS 11)          *
      ******************************************************************
       01  ASSESSMENT-RECORD.
           05  ASM-CLAIM-ID                PIC X(8).
           05  ASM-MAX-NUM-ERR             PIC 9(3).
           05  ASM-SEMANTIC                PIC X(1).
               88  ASM-SEM-EXACT                VALUE "E".
               88  ASM-SEM-MINOR                VALUE "M".
               88  ASM-SEM-MAJOR                VALUE "J".
               88  ASM-SEM-WRONG                 VALUE "W".
           05  ASM-CLAIM-TYPE               PIC X(2).
               88  ASM-TYPE-INTERVENTION        VALUE "IV".
               88  ASM-TYPE-DIAGNOSTIC          VALUE "DG".
               88  ASM-TYPE-EXPOSURE            VALUE "EX".
               88  ASM-TYPE-MECHANISTIC         VALUE "MC".
               88  ASM-TYPE-POLICY              VALUE "PO".
               88  ASM-TYPE-OTHER               VALUE "OT".
           05  ASM-ALIGNMENT                PIC X(2).
               88  ASM-ALIGN-SUPPORTS           VALUE "SU".
               88  ASM-ALIGN-PARTIAL            VALUE "PS".
               88  ASM-ALIGN-NEUTRAL            VALUE "NE".
               88  ASM-ALIGN-CONTRADICTS        VALUE "CO".
               88  ASM-ALIGN-INSUFFICIENT       VALUE "IN".
           05  ASM-GRADE                    PIC X(2).
               88  ASM-GRADE-HIGH               VALUE "HI".
               88  ASM-GRADE-MODERATE           VALUE "MO".
               88  ASM-GRADE-LOW                VALUE "LO".
               88  ASM-GRADE-VERY-LOW           VALUE "VL".
           05  ASM-CI-PRESENT               PIC X(1).
           05  ASM-ABSRISK-PRESENT          PIC X(1).
           05  ASM-RR-ABS-CONFUSED          PIC X(1).
           05  ASM-UNIT-ERRORS              PIC X(1).
           05  ASM-VERIF-RATE               PIC 9(3).
           05  ASM-KEY-EVID-YEAR            PIC 9(4).
           05  ASM-GUIDELINE-YEAR           PIC 9(4).
           05  ASM-ASSERTIVENESS            PIC S9(2).
           05  ASM-EXAGGERATION             PIC 9(1).
           05  ASM-COMP-FLAGS.
               10  ASM-COMP-TARGETS             PIC X(1).
               10  ASM-COMP-DOSE                PIC X(1).
               10  ASM-COMP-EFFECT              PIC X(1).
               10  ASM-COMP-HARMS               PIC X(1).
               10  ASM-COMP-CONTRAIND           PIC X(1).
               10  ASM-COMP-HETEROGENEITY       PIC X(1).
           05  ASM-MENT-COUNTEREV           PIC X(1).
           05  ASM-BIAS-TO-BENEFIT          PIC X(1).
           05  ASM-AE-QUANTIFIED            PIC X(1).
           05  ASM-HIGH-RISK-GROUPS         PIC X(1).
           05  ASM-CLIN-GUIDANCE            PIC X(1).
           05  ASM-BONUS-UNCERT             PIC 9(1).
           05  ASM-BONUS-NNT                PIC 9(1).
           05  ASM-BONUS-EXTVAL             PIC 9(1).
           05  ASM-BONUS-TRIANG             PIC 9(1).
           05  ASM-PEN-FLAGS.
               10  ASM-PEN-FABRICATED           PIC X(1).
               10  ASM-PEN-RETRACTED-MAJOR      PIC X(1).
               10  ASM-PEN-PREDATORY-MAJOR      PIC X(1).
               10  ASM-PEN-SAFETY-OMISSION      PIC X(1).
               10  ASM-PEN-CAUSATION-MISUSE     PIC X(1).
               10  ASM-PEN-CHERRY-PICK          PIC X(1).
               10  ASM-PEN-GUIDELINE-MISQUOTE   PIC X(1).
               10  ASM-PEN-TOO-OLD-ONLY         PIC X(1).
               10  ASM-PEN-SCALE-EXAGGERATION   PIC X(1).
               10  ASM-PEN-TERM-MISUSE          PIC X(1).
               10  ASM-PEN-OVERGENERALIZATION   PIC X(1).
               10  ASM-PEN-FEAR-APPEAL          PIC X(1).
           05  ASM-CURRENT-YEAR             PIC 9(4).
           05  ASM-FILLER                   PIC X(133).
