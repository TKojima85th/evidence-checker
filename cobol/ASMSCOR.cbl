000100 IDENTIFICATION DIVISION.                                       ASMSCOR
000200******************************************************************ASMSCOR
000300 PROGRAM-ID.  ASMSCOR.                                          ASMSCOR
000400 AUTHOR. TOM G. DUNNE.                                          ASMSCOR
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                        ASMSCOR
000600 DATE-WRITTEN. 05/14/97.                                        ASMSCOR
000700 DATE-COMPILED. 05/14/97.                                       ASMSCOR
000800 SECURITY. NON-CONFIDENTIAL.                                    ASMSCOR
000900                                                                 ASMSCOR
001000******************************************************************ASMSCOR
001100*REMARKS.                                                       *ASMSCOR
001200*                                                                *ASMSCOR
001300*          CALLED ONCE PER CLAIM FROM CLMUPDT.  SCORES THE       *ASMSCOR
001400*          PRE-STRUCTURED ASSESSMENT RECORD (CLMASSES) AGAINST   *ASMSCOR
001500*          THE RUBRIC V3.0 - FACTS (A), EVIDENCE (B), EXPRESSION *ASMSCOR
001600*          (C), COMPLETENESS AND SAFETY (D) - PLUS BONUS AND     *ASMSCOR
001700*          PENALTY POINTS, AND RETURNS THE V3.0 TOTAL, LABEL     *ASMSCOR
001800*          AND CONFIDENCE.  EVIDENCE-DERIVED FACTS (BEST DESIGN  *ASMSCOR
001900*          RANK, RCT/SR PRESENCE, CONSISTENCY) COME IN ALREADY   *ASMSCOR
002000*          COMPUTED BY CLMEDIT - THIS SUBPROGRAM DOES NOT TOUCH  *ASMSCOR
002100*          THE EVIDENCE FILE.                                   *ASMSCOR
002200*                                                                *ASMSCOR
002300******************************************************************ASMSCOR
002400* CHANGE LOG                                                     *ASMSCOR
002500*   05/14/97 TGD ORIGINAL - RUBRIC V3.0 BOLT-ON FOR CLMUPDT       *ASMSCOR
002600*   08/02/97 TGD TICKET CC-0260 - CORRECTED A2 CAUSALITY MATRIX   *ASMSCOR
002700*                EX ROW, CONSISTENCY THRESHOLD WAS BACKWARDS      *ASMSCOR
002800*   01/09/98 TGD TICKET CC-0300 - B1 DESIGN-RANK POINT TABLE      *ASMSCOR
002900*                ADDED RANKS 0 AND 1 FOR ANIMAL/PREPRINT DESIGNS  *ASMSCOR
003000*   02/08/99 AK  Y2K - ASM-KEY-EVID-YEAR/ASM-GUIDELINE-YEAR/      *ASMSCOR
003100*                ASM-CURRENT-YEAR COMPARISONS CONFIRMED FULL      *ASMSCOR
003200*                4-DIGIT, NO 2-DIGIT YEAR MATH REMAINS HERE       *ASMSCOR
003300*   11/30/99 AK  TICKET CC-0410 - FORCED CAP NOW APPLIES TO B1    *ASMSCOR
003400*                BEFORE B-TOTAL IS RECOMPUTED, NOT AFTER          *ASMSCOR
003500*   08/03/01 RFH TICKET CC-0890 - ADDED FEAR-APPEAL PENALTY BYTE  *ASMSCOR
003600*                TO THE PENALTY SCAN, SEE CLMASSES                *ASMSCOR
003700*   09/02/02 RFH TICKET CC-1140 - NO CHANGE HERE, SEE CLMABEND    *ASMSCOR
003800*   04/14/03 RFH TICKET CC-1205 - FABRICATED SHORT-CIRCUIT NOW    *ASMSCOR
003900*                SKIPS THE ENTIRE BASE/BONUS/PENALTY CALCULATION, *ASMSCOR
004000*                PRIOR VERSION STILL RAN B1 FIRST AND WASTED TIME *ASMSCOR
004100******************************************************************ASMSCOR
004200                                                                 ASMSCOR
004300 ENVIRONMENT DIVISION.                                          ASMSCOR
004400 CONFIGURATION SECTION.                                         ASMSCOR
004500 SOURCE-COMPUTER. IBM-390.                                      ASMSCOR
004600 OBJECT-COMPUTER. IBM-390.                                      ASMSCOR
004700 SPECIAL-NAMES.                                                 ASMSCOR
004800     C01 IS TOP-OF-FORM.                                        ASMSCOR
004900 INPUT-OUTPUT SECTION.                                          ASMSCOR
005000                                                                 ASMSCOR
005100 DATA DIVISION.                                                 ASMSCOR
005200 FILE SECTION.                                                  ASMSCOR
005300                                                                 ASMSCOR
005400 WORKING-STORAGE SECTION.                                       ASMSCOR
005500                                                                 ASMSCOR
005600******************************************************************ASMSCOR
005700*    WS-RANK-TABLE - B1 DESIGN-RANK POINT TABLE, INDEXED BY THE  *ASMSCOR
005800*    BEST-DESIGN-RANK (0-8) CLMEDIT ALREADY COMPUTED.  LOADED AS *ASMSCOR
005900*    NAMED ELEMENTARY ITEMS SO A MAINTAINER CAN SEE EACH RANK'S  *ASMSCOR
006000*    VALUE AT A GLANCE, THEN WALKED AS A TABLE VIA THE REDEFINES.*ASMSCOR
006100******************************************************************ASMSCOR
006200 01  WS-RANK-TABLE.                                             ASMSCOR
006300     05  WS-RANK-PTS-0           PIC S9(3) COMP VALUE +1.       ASMSCOR
006400     05  WS-RANK-PTS-1           PIC S9(3) COMP VALUE +3.       ASMSCOR
006500     05  WS-RANK-PTS-2           PIC S9(3) COMP VALUE +5.       ASMSCOR
006600     05  WS-RANK-PTS-3           PIC S9(3) COMP VALUE +7.       ASMSCOR
006700     05  WS-RANK-PTS-4           PIC S9(3) COMP VALUE +7.       ASMSCOR
006800     05  WS-RANK-PTS-5           PIC S9(3) COMP VALUE +9.       ASMSCOR
006900     05  WS-RANK-PTS-6           PIC S9(3) COMP VALUE +11.      ASMSCOR
007000     05  WS-RANK-PTS-7           PIC S9(3) COMP VALUE +13.      ASMSCOR
007100     05  WS-RANK-PTS-8           PIC S9(3) COMP VALUE +15.      ASMSCOR
007200 01  WS-RANK-TABLE-R REDEFINES WS-RANK-TABLE.                   ASMSCOR
007300     05  WS-RANK-PTS-TBL         PIC S9(3) COMP OCCURS 9 TIMES. ASMSCOR
007400                                                                 ASMSCOR
007500******************************************************************ASMSCOR
007600*    WS-B2-WORK - APPROPRIATENESS/VERIFIABILITY/RECENCY PARTS    *ASMSCOR
007700*    OF B2, SUMMED VIA THE OCCURS VIEW RATHER THAN THREE ADDS.   *ASMSCOR
007800******************************************************************ASMSCOR
007900 01  WS-B2-WORK.                                                 ASMSCOR
008000     05  WS-B2-APPROP            PIC S9(3) COMP.                ASMSCOR
008100     05  WS-B2-VERIF             PIC S9(3) COMP.                ASMSCOR
008200     05  WS-B2-RECENCY           PIC S9(3) COMP.                ASMSCOR
008300 01  WS-B2-WORK-R REDEFINES WS-B2-WORK.                         ASMSCOR
008400     05  WS-B2-PARTS             PIC S9(3) COMP OCCURS 3 TIMES. ASMSCOR
008500                                                                 ASMSCOR
008600******************************************************************ASMSCOR
008700*    WS-D-SCORE-WORK - D1/D2/D3 COMPLETENESS-SAFETY PARTS,       *ASMSCOR
008800*    SAME OCCURS-VIEW SUM TECHNIQUE AS WS-B2-WORK ABOVE.         *ASMSCOR
008900******************************************************************ASMSCOR
009000 01  WS-D-SCORE-WORK.                                            ASMSCOR
009100     05  WS-D1                   PIC S9(3) COMP.                ASMSCOR
009200     05  WS-D2                   PIC S9(3) COMP.                ASMSCOR
009300     05  WS-D3                   PIC S9(3) COMP.                ASMSCOR
009400 01  WS-D-SCORE-WORK-R REDEFINES WS-D-SCORE-WORK.               ASMSCOR
009500     05  WS-D-PARTS              PIC S9(3) COMP OCCURS 3 TIMES. ASMSCOR
009600                                                                 ASMSCOR
009700 01  WS-SCORE-AREA.                                              ASMSCOR
009800     05  WS-A1                   PIC S9(3) COMP.                ASMSCOR
009900     05  WS-A2                   PIC S9(3) COMP.                ASMSCOR
010000     05  WS-A3                   PIC S9(3) COMP.                ASMSCOR
010100     05  WS-A-TOTAL              PIC S9(3) COMP.                ASMSCOR
010200     05  WS-CAP-A                PIC S9(3) COMP.                ASMSCOR
010300     05  WS-B1                   PIC S9(3) COMP.                ASMSCOR
010350     05  WS-B2                   PIC S9(3) COMP.                ASMSCOR
010400     05  WS-B-TOTAL              PIC S9(3) COMP.                ASMSCOR
010500     05  WS-C1                   PIC S9(3) COMP.                ASMSCOR
010600     05  WS-C2                   PIC S9(3) COMP.                ASMSCOR
010700     05  WS-C-TOTAL              PIC S9(3) COMP.                ASMSCOR
010800     05  WS-D-TOTAL              PIC S9(3) COMP.                ASMSCOR
010900     05  WS-BASE-SCORE           PIC S9(3) COMP.                ASMSCOR
011000     05  WS-BONUS-TOTAL          PIC S9(3) COMP.                ASMSCOR
011100     05  WS-PENALTY-TOTAL        PIC S9(3) COMP.                ASMSCOR
011200     05  WS-FINAL-TOTAL          PIC S9(3) COMP.                ASMSCOR
011300     05  WS-COVERED-CNT          PIC 9(1)  COMP.                ASMSCOR
011400     05  WS-MAJOR-RETRACT-F      PIC X(1).                      ASMSCOR
011500         88  WS-MAJOR-RETRACT        VALUE "Y".                 ASMSCOR
011600     05  WS-RANK-SUB             PIC 9(1)  COMP.                ASMSCOR
011700     05  WS-D-SUB                PIC 9(1)  COMP.                ASMSCOR
011800     05  FILLER                  PIC X(06).                    ASMSCOR
011900                                                                 ASMSCOR
012000 LINKAGE SECTION.                                                ASMSCOR
012100 COPY CLMASSES.                                                 ASMSCOR
012200                                                                 ASMSCOR
012300******************************************************************ASMSCOR
012400*    EVIDENCE-DERIVED FACTS, BUILT BY CLMEDIT'S 650-BUILD-EVD-   *ASMSCOR
012500*    FACTS AND CARRIED HERE IN CLM-SRCH-REC'S CS-EVD-FACTS GROUP.*ASMSCOR
012600******************************************************************ASMSCOR
012700 01  ASM-EVD-FACTS-LINK.                                         ASMSCOR
012800     05  ASM-IN-EVD-COUNT        PIC 9(3).                      ASMSCOR
012900     05  ASM-IN-BEST-RANK        PIC 9(1).                      ASMSCOR
013000     05  ASM-IN-HAS-RCT-SR       PIC X(1).                      ASMSCOR
013100         88  ASM-IN-RCT-OR-SR        VALUE "Y".                 ASMSCOR
013200     05  ASM-IN-CONSISTENCY      PIC 9(3).                      ASMSCOR
013250     05  ASM-IN-HAS-OUTCOMES     PIC X(1).                      ASMSCOR
013260         88  ASM-IN-ANY-OUTCOMES     VALUE "Y".                 ASMSCOR
013300     05  FILLER                  PIC X(09).                    ASMSCOR
013400                                                                 ASMSCOR
013500 01  ASM-RESULT-LINK.                                            ASMSCOR
013600     05  ASM-OUT-SCORE           PIC 9(3).                      ASMSCOR
013700     05  ASM-OUT-LABEL           PIC X(12).                     ASMSCOR
013800     05  ASM-OUT-CONF            PIC X(6).                      ASMSCOR
013900     05  FILLER                  PIC X(10).                    ASMSCOR
014000                                                                 ASMSCOR
014100 01  RETURN-CD                   PIC 9(4)  COMP.                ASMSCOR
014200                                                                 ASMSCOR
014300 PROCEDURE DIVISION USING ASSESSMENT-RECORD, ASM-EVD-FACTS-LINK, ASMSCOR
014400                           ASM-RESULT-LINK, RETURN-CD.          ASMSCOR
014500     MOVE "N" TO WS-MAJOR-RETRACT-F.                            ASMSCOR
014600     IF ASM-PEN-FABRICATED = "Y"                                ASMSCOR
014700         PERFORM 900-FABRICATED-SHORT-CIRCUIT                   ASMSCOR
014800         GO TO 999-RETURN.                                      ASMSCOR
014900                                                                 ASMSCOR
015000     PERFORM 100-SCORE-A-FACTS.                                 ASMSCOR
015100     PERFORM 200-SCORE-B-EVIDENCE.                              ASMSCOR
015200     PERFORM 300-SCORE-C-EXPRESSION.                            ASMSCOR
015300     PERFORM 400-SCORE-D-COMPLETE.                              ASMSCOR
015400     PERFORM 500-APPLY-FORCED-CAPS.                             ASMSCOR
015500     PERFORM 600-COMPUTE-BONUS.                                ASMSCOR
015600     PERFORM 700-COMPUTE-PENALTY.                               ASMSCOR
015700     PERFORM 800-TOTAL-LABEL-CONF.                              ASMSCOR
015800                                                                 ASMSCOR
015900 999-RETURN.                                                    ASMSCOR
016000     MOVE ZERO TO RETURN-CD.                                    ASMSCOR
016100     GOBACK.                                                    ASMSCOR
016200                                                                 ASMSCOR
016300******************************************************************ASMSCOR
016400*    900 - FABRICATED OVERRIDES EVERYTHING ELSE ON THE RECORD.  *ASMSCOR
016500******************************************************************ASMSCOR
016600 900-FABRICATED-SHORT-CIRCUIT.                                   ASMSCOR
016700     MOVE 000          TO ASM-OUT-SCORE.                        ASMSCOR
016800     MOVE "False       " TO ASM-OUT-LABEL.                      ASMSCOR
016900     MOVE "HIGH  "      TO ASM-OUT-CONF.                        ASMSCOR
017000                                                                 ASMSCOR
017100******************************************************************ASMSCOR
017200*    100 - A: FACTS (MAX 15 + 15 + 10 = 40, BEFORE CAP).         *ASMSCOR
017300******************************************************************ASMSCOR
017400 100-SCORE-A-FACTS.                                              ASMSCOR
017500     PERFORM 110-SCORE-A1-FACTS.                                ASMSCOR
017600     PERFORM 120-SCORE-A2-CAUSALITY.                            ASMSCOR
017700     PERFORM 130-SCORE-A3-STATS.                                ASMSCOR
017800                                                                 ASMSCOR
017900 110-SCORE-A1-FACTS.                                             ASMSCOR
018000     IF ASM-MAX-NUM-ERR = 999                                    ASMSCOR
018100         GO TO 110-SEMANTIC.                                    ASMSCOR
018200     IF ASM-MAX-NUM-ERR <= 002                                  ASMSCOR
018300         MOVE +15 TO WS-A1                                      ASMSCOR
018400         GO TO 110-EXIT.                                        ASMSCOR
018500     IF ASM-MAX-NUM-ERR <= 005                                  ASMSCOR
018600         MOVE +12 TO WS-A1                                      ASMSCOR
018700         GO TO 110-EXIT.                                        ASMSCOR
018800     IF ASM-MAX-NUM-ERR <= 010                                  ASMSCOR
018900         MOVE +09 TO WS-A1                                      ASMSCOR
019000         GO TO 110-EXIT.                                        ASMSCOR
019100     IF ASM-MAX-NUM-ERR <= 020                                  ASMSCOR
019200         MOVE +06 TO WS-A1                                      ASMSCOR
019300         GO TO 110-EXIT.                                        ASMSCOR
019400     IF ASM-MAX-NUM-ERR <= 030                                  ASMSCOR
019500         MOVE +03 TO WS-A1                                      ASMSCOR
019600         GO TO 110-EXIT.                                        ASMSCOR
019700     MOVE +00 TO WS-A1                                          ASMSCOR
019800     GO TO 110-EXIT.                                            ASMSCOR
019900 110-SEMANTIC.                                                   ASMSCOR
020000     MOVE +06 TO WS-A1.                                         ASMSCOR
020100     IF ASM-SEM-EXACT                                           ASMSCOR
021100         MOVE +15 TO WS-A1.                                     ASMSCOR
021200     IF ASM-SEM-MINOR                                           ASMSCOR
021300         MOVE +12 TO WS-A1.                                     ASMSCOR
021400     IF ASM-SEM-MAJOR                                           ASMSCOR
021500         MOVE +06 TO WS-A1.                                     ASMSCOR
021600     IF ASM-SEM-WRONG                                           ASMSCOR
021700         MOVE +00 TO WS-A1.                                     ASMSCOR
021800 110-EXIT.                                                       ASMSCOR
021900     EXIT.                                                      ASMSCOR
022000                                                                 ASMSCOR
022100******************************************************************ASMSCOR
022200*    120 - A2 CAUSALITY.  EX ROW CORRECTED PER CC-0260 - THE     *ASMSCOR
022300*    CONSISTENCY TEST IS >= 0.7, EXPRESSED HERE AS A CROSS-      *ASMSCOR
022400*    MULTIPLY SINCE ASM-IN-CONSISTENCY IS SCALED X100.           *ASMSCOR
022500******************************************************************ASMSCOR
022600 120-SCORE-A2-CAUSALITY.                                         ASMSCOR
022700     MOVE +06 TO WS-A2.                                         ASMSCOR
022800     IF ASM-TYPE-INTERVENTION OR ASM-TYPE-DIAGNOSTIC             ASMSCOR
022900         MOVE +09 TO WS-A2                                      ASMSCOR
023000         IF ASM-IN-RCT-OR-SR                                     ASMSCOR
023100             MOVE +15 TO WS-A2                                   ASMSCOR
023200         END-IF                                                  ASMSCOR
023300         GO TO 120-EXIT.                                        ASMSCOR
023400     IF ASM-TYPE-EXPOSURE                                       ASMSCOR
023500         MOVE +09 TO WS-A2                                      ASMSCOR
023600         IF ASM-IN-CONSISTENCY >= 070                            ASMSCOR
023700           AND (ASM-ALIGN-SUPPORTS OR ASM-ALIGN-PARTIAL)         ASMSCOR
023800             MOVE +12 TO WS-A2                                   ASMSCOR
023900         END-IF                                                  ASMSCOR
024000         GO TO 120-EXIT.                                        ASMSCOR
024100     IF ASM-TYPE-MECHANISTIC OR ASM-TYPE-POLICY                 ASMSCOR
024200         MOVE +04 TO WS-A2                                      ASMSCOR
024300         IF ASM-ALIGN-SUPPORTS OR ASM-ALIGN-PARTIAL               ASMSCOR
024400             MOVE +06 TO WS-A2                                   ASMSCOR
024500         END-IF.                                                 ASMSCOR
024600 120-EXIT.                                                       ASMSCOR
024700     EXIT.                                                      ASMSCOR
024800                                                                 ASMSCOR
024900 130-SCORE-A3-STATS.                                             ASMSCOR
025000     MOVE +10 TO WS-A3.                                         ASMSCOR
025100     IF ASM-CI-PRESENT NOT = "Y"                                ASMSCOR
025200         SUBTRACT 2 FROM WS-A3.                                 ASMSCOR
025300     IF ASM-ABSRISK-PRESENT NOT = "Y"                           ASMSCOR
025400         SUBTRACT 3 FROM WS-A3.                                 ASMSCOR
025500     IF ASM-RR-ABS-CONFUSED = "Y"                               ASMSCOR
025600         SUBTRACT 3 FROM WS-A3.                                 ASMSCOR
025700     IF ASM-UNIT-ERRORS = "Y"                                   ASMSCOR
025800         SUBTRACT 2 FROM WS-A3.                                 ASMSCOR
025900     IF WS-A3 < 0                                                ASMSCOR
026000         MOVE 0 TO WS-A3.                                       ASMSCOR
026100     IF WS-A3 > 10                                               ASMSCOR
026200         MOVE 10 TO WS-A3.                                      ASMSCOR
026300                                                                 ASMSCOR
026400******************************************************************ASMSCOR
026500*    200 - B: EVIDENCE (MAX 15 + 10 = 25).                       *ASMSCOR
026600******************************************************************ASMSCOR
026700 200-SCORE-B-EVIDENCE.                                           ASMSCOR
026800     PERFORM 210-SCORE-B1-QUALITY.                              ASMSCOR
026900     PERFORM 220-SCORE-B2-APPLICABILITY.                        ASMSCOR
027000     COMPUTE WS-B-TOTAL = WS-B1 + WS-B2.                        ASMSCOR
027100                                                                 ASMSCOR
027200 210-SCORE-B1-QUALITY.                                           ASMSCOR
027300     IF ASM-IN-EVD-COUNT = 0                                     ASMSCOR
027400         MOVE +00 TO WS-B1                                      ASMSCOR
027500         GO TO 210-EXIT.                                        ASMSCOR
027600     MOVE ASM-IN-BEST-RANK TO WS-RANK-SUB.                       ASMSCOR
027700     MOVE WS-RANK-PTS-TBL(WS-RANK-SUB + 1) TO WS-B1.             ASMSCOR
027800     IF (ASM-TYPE-INTERVENTION OR ASM-TYPE-DIAGNOSTIC)           ASMSCOR
027900       AND NOT ASM-IN-RCT-OR-SR                                  ASMSCOR
028000         IF WS-B1 > 11                                           ASMSCOR
028100             MOVE 11 TO WS-B1.                                   ASMSCOR
028200 210-EXIT.                                                       ASMSCOR
028300     EXIT.                                                      ASMSCOR
028400                                                                 ASMSCOR
028500 220-SCORE-B2-APPLICABILITY.                                     ASMSCOR
028600     MOVE +02 TO WS-B2-APPROP.                                  ASMSCOR
028700     IF ASM-IN-EVD-COUNT > 0                                     ASMSCOR
028800         MOVE +04 TO WS-B2-APPROP                                ASMSCOR
028900         IF ASM-IN-ANY-OUTCOMES                                 ASMSCOR
029000             IF NOT ASM-ALIGN-INSUFFICIENT                       ASMSCOR
029100                 MOVE +06 TO WS-B2-APPROP.                      ASMSCOR
029200     MOVE +00 TO WS-B2-VERIF.                                   ASMSCOR
029300     IF ASM-VERIF-RATE >= 080                                    ASMSCOR
029400         MOVE +02 TO WS-B2-VERIF                                ASMSCOR
029500     ELSE                                                        ASMSCOR
029600       IF ASM-VERIF-RATE >= 030                                  ASMSCOR
029700         MOVE +01 TO WS-B2-VERIF.                                ASMSCOR
029800     MOVE +00 TO WS-B2-RECENCY.                                 ASMSCOR
029900     IF ASM-KEY-EVID-YEAR NOT = 0000                             ASMSCOR
030000       AND ASM-KEY-EVID-YEAR >= ASM-CURRENT-YEAR - 10             ASMSCOR
030100         ADD +1 TO WS-B2-RECENCY.                                ASMSCOR
030200     IF ASM-GUIDELINE-YEAR NOT = 0000                            ASMSCOR
030300       AND ASM-GUIDELINE-YEAR >= ASM-CURRENT-YEAR - 5             ASMSCOR
030400         ADD +1 TO WS-B2-RECENCY.                                ASMSCOR
030500     COMPUTE WS-B2 = WS-B2-PARTS(1) + WS-B2-PARTS(2)             ASMSCOR
030600                   + WS-B2-PARTS(3).                             ASMSCOR
030700     IF WS-B2 > 10                                               ASMSCOR
030800         MOVE 10 TO WS-B2.                                      ASMSCOR
030900                                                                 ASMSCOR
031000******************************************************************ASMSCOR
031100*    300 - C: EXPRESSION / TONE (MAX 10 + 10 = 20).              *ASMSCOR
031200******************************************************************ASMSCOR
031300 300-SCORE-C-EXPRESSION.                                         ASMSCOR
031400     PERFORM 310-SCORE-C1-TONE.                                 ASMSCOR
031500     PERFORM 320-SCORE-C2-EXAGGER.                               ASMSCOR
031600     COMPUTE WS-C-TOTAL = WS-C1 + WS-C2.                        ASMSCOR
031700                                                                 ASMSCOR
031800 310-SCORE-C1-TONE.                                               ASMSCOR
031900     MOVE +08 TO WS-C1.                                         ASMSCOR
032000     IF ASM-GRADE-HIGH                                           ASMSCOR
032100         MOVE +10 TO WS-C1.                                      ASMSCOR
032200     IF ASM-GRADE-MODERATE                                       ASMSCOR
032300         MOVE +09 TO WS-C1.                                      ASMSCOR
032400     IF ASM-GRADE-LOW                                            ASMSCOR
032500         MOVE +08 TO WS-C1.                                      ASMSCOR
032600     IF ASM-GRADE-VERY-LOW                                       ASMSCOR
032700         MOVE +07 TO WS-C1.                                      ASMSCOR
032800     ADD ASM-ASSERTIVENESS TO WS-C1.                             ASMSCOR
032900     IF WS-C1 < 0                                                ASMSCOR
033000         MOVE 0 TO WS-C1.                                        ASMSCOR
033100     IF WS-C1 > 10                                               ASMSCOR
033200         MOVE 10 TO WS-C1.                                       ASMSCOR
033300                                                                 ASMSCOR
033400 320-SCORE-C2-EXAGGER.                                           ASMSCOR
033500     MOVE +06 TO WS-C2.                                         ASMSCOR
033600     IF ASM-EXAGGERATION = 0  MOVE +10 TO WS-C2.                ASMSCOR
033700     IF ASM-EXAGGERATION = 1  MOVE +08 TO WS-C2.                ASMSCOR
033800     IF ASM-EXAGGERATION = 2  MOVE +06 TO WS-C2.                ASMSCOR
033900     IF ASM-EXAGGERATION = 3  MOVE +04 TO WS-C2.                ASMSCOR
034000     IF ASM-EXAGGERATION = 4  MOVE +02 TO WS-C2.                ASMSCOR
034100     IF ASM-EXAGGERATION = 5  MOVE +00 TO WS-C2.                ASMSCOR
034200                                                                 ASMSCOR
034300******************************************************************ASMSCOR
034400*    400 - D: COMPLETENESS AND SAFETY (MAX 7 + 4 + 4 = 15).      *ASMSCOR
034500******************************************************************ASMSCOR
034600 400-SCORE-D-COMPLETE.                                           ASMSCOR
034700     PERFORM 410-SCORE-D1-COVERAGE.                              ASMSCOR
034800     PERFORM 420-SCORE-D2-BALANCE.                               ASMSCOR
034900     PERFORM 430-SCORE-D3-SAFETY.                                ASMSCOR
035000     COMPUTE WS-D-TOTAL = WS-D-PARTS(1) + WS-D-PARTS(2)          ASMSCOR
035100                        + WS-D-PARTS(3).                         ASMSCOR
035200                                                                 ASMSCOR
035300 410-SCORE-D1-COVERAGE.                                           ASMSCOR
035400     MOVE 0 TO WS-COVERED-CNT.                                   ASMSCOR
035500     IF ASM-COMP-TARGETS = "Y"        ADD 1 TO WS-COVERED-CNT.  ASMSCOR
035600     IF ASM-COMP-DOSE = "Y"            ADD 1 TO WS-COVERED-CNT.  ASMSCOR
035700     IF ASM-COMP-EFFECT = "Y"          ADD 1 TO WS-COVERED-CNT.  ASMSCOR
035800     IF ASM-COMP-HARMS = "Y"           ADD 1 TO WS-COVERED-CNT.  ASMSCOR
035900     IF ASM-COMP-CONTRAIND = "Y"        ADD 1 TO WS-COVERED-CNT. ASMSCOR
036000     IF ASM-COMP-HETEROGENEITY = "Y"   ADD 1 TO WS-COVERED-CNT.  ASMSCOR
036100     MOVE +00 TO WS-D1.                                          ASMSCOR
036200     IF WS-COVERED-CNT = 6  MOVE +7 TO WS-D1.                    ASMSCOR
036300     IF WS-COVERED-CNT = 5  MOVE +6 TO WS-D1.                    ASMSCOR
036400     IF WS-COVERED-CNT = 4  MOVE +4 TO WS-D1.                    ASMSCOR
036500     IF WS-COVERED-CNT = 2  MOVE +2 TO WS-D1.                    ASMSCOR
036600                                                                 ASMSCOR
036700 420-SCORE-D2-BALANCE.                                           ASMSCOR
036800     MOVE +00 TO WS-D2.                                          ASMSCOR
036900     IF ASM-MENT-COUNTEREV = "Y" AND ASM-BIAS-TO-BENEFIT NOT = "Y"ASMSCOR
037000         MOVE +4 TO WS-D2                                        ASMSCOR
037100         GO TO 420-EXIT.                                         ASMSCOR
037200     IF ASM-MENT-COUNTEREV = "Y" AND ASM-BIAS-TO-BENEFIT = "Y"   ASMSCOR
037300         MOVE +3 TO WS-D2                                        ASMSCOR
037400         GO TO 420-EXIT.                                         ASMSCOR
037500     IF ASM-BIAS-TO-BENEFIT = "Y"                                ASMSCOR
037600         MOVE +1 TO WS-D2.                                       ASMSCOR
037700 420-EXIT.                                                        ASMSCOR
037800     EXIT.                                                       ASMSCOR
037900                                                                 ASMSCOR
038000 430-SCORE-D3-SAFETY.                                             ASMSCOR
038100     MOVE +00 TO WS-D3.                                          ASMSCOR
038200     IF ASM-AE-QUANTIFIED = "Y"    ADD 2 TO WS-D3.               ASMSCOR
038300     IF ASM-HIGH-RISK-GROUPS = "Y" ADD 1 TO WS-D3.               ASMSCOR
038400     IF ASM-CLIN-GUIDANCE = "Y"    ADD 1 TO WS-D3.               ASMSCOR
038500     IF WS-D3 > 4                                                 ASMSCOR
038600         MOVE 4 TO WS-D3.                                         ASMSCOR
038700                                                                 ASMSCOR
038800******************************************************************ASMSCOR
038900*    500 - FORCED CAPS.  RETRACTED-MAJOR/PREDATORY-MAJOR TIGHTEN *ASMSCOR
039000*    A AND B1 BEFORE BASE IS TOTALED - CC-0410 MOVED THIS AHEAD  *ASMSCOR
039100*    OF THE OLD B-TOTAL RECOMPUTE BUG.                            *ASMSCOR
039200******************************************************************ASMSCOR
039300 500-APPLY-FORCED-CAPS.                                           ASMSCOR
039400     MOVE +40 TO WS-CAP-A.                                       ASMSCOR
039500     IF (ASM-ALIGN-CONTRADICTS OR ASM-ALIGN-INSUFFICIENT)        ASMSCOR
039600       AND (ASM-GRADE-HIGH OR ASM-GRADE-MODERATE)                 ASMSCOR
039700         IF WS-A1 > 6  MOVE 6 TO WS-A1.                          ASMSCOR
039800         IF WS-A2 > 6  MOVE 6 TO WS-A2.                          ASMSCOR
039900         IF WS-A3 > 4  MOVE 4 TO WS-A3.                          ASMSCOR
040000         MOVE +20 TO WS-CAP-A.                                   ASMSCOR
040100     IF ASM-GRADE-VERY-LOW                                        ASMSCOR
040200         MOVE +20 TO WS-CAP-A.                                   ASMSCOR
040300     COMPUTE WS-A-TOTAL = WS-A1 + WS-A2 + WS-A3.                 ASMSCOR
040400     IF WS-A-TOTAL > WS-CAP-A                                     ASMSCOR
040500         MOVE WS-CAP-A TO WS-A-TOTAL.                            ASMSCOR
040600                                                                 ASMSCOR
040700     MOVE "N" TO WS-MAJOR-RETRACT-F.                              ASMSCOR
040800     IF ASM-PEN-RETRACTED-MAJOR = "Y"                            ASMSCOR
040900       OR ASM-PEN-PREDATORY-MAJOR = "Y"                           ASMSCOR
041000         MOVE "Y" TO WS-MAJOR-RETRACT-F                          ASMSCOR
041100         IF WS-A-TOTAL > 20  MOVE 20 TO WS-A-TOTAL.              ASMSCOR
041200         IF WS-B1 > 7  MOVE 7 TO WS-B1.                          ASMSCOR
041300     COMPUTE WS-B-TOTAL = WS-B1 + WS-B2.                          ASMSCOR
041400     COMPUTE WS-BASE-SCORE = WS-A-TOTAL + WS-B-TOTAL              ASMSCOR
041500                           + WS-C-TOTAL + WS-D-TOTAL.             ASMSCOR
041600                                                                 ASMSCOR
041700******************************************************************ASMSCOR
041800*    600 - BONUS, CAPPED AT 10 ACROSS THE FOUR CLAIMED AMOUNTS.  *ASMSCOR
041900******************************************************************ASMSCOR
042000 600-COMPUTE-BONUS.                                               ASMSCOR
042100     MOVE 0 TO WS-BONUS-TOTAL.                                    ASMSCOR
042200     IF ASM-BONUS-UNCERT > 0                                      ASMSCOR
042300         IF ASM-BONUS-UNCERT > 3                                  ASMSCOR
042400             ADD 3 TO WS-BONUS-TOTAL                              ASMSCOR
042500         ELSE                                                     ASMSCOR
042600             ADD ASM-BONUS-UNCERT TO WS-BONUS-TOTAL.              ASMSCOR
042700     IF ASM-BONUS-NNT > 0                                         ASMSCOR
042800         IF ASM-BONUS-NNT > 3                                     ASMSCOR
042900             ADD 3 TO WS-BONUS-TOTAL                              ASMSCOR
043000         ELSE                                                     ASMSCOR
043100             ADD ASM-BONUS-NNT TO WS-BONUS-TOTAL.                 ASMSCOR
043200     IF ASM-BONUS-EXTVAL > 0                                      ASMSCOR
043300         IF ASM-BONUS-EXTVAL > 2                                  ASMSCOR
043400             ADD 2 TO WS-BONUS-TOTAL                              ASMSCOR
043500         ELSE                                                     ASMSCOR
043600             ADD ASM-BONUS-EXTVAL TO WS-BONUS-TOTAL.              ASMSCOR
043700     IF ASM-BONUS-TRIANG > 0                                      ASMSCOR
043800         IF ASM-BONUS-TRIANG > 2                                  ASMSCOR
043900             ADD 2 TO WS-BONUS-TOTAL                              ASMSCOR
044000         ELSE                                                     ASMSCOR
044100             ADD ASM-BONUS-TRIANG TO WS-BONUS-TOTAL.              ASMSCOR
044200     IF WS-BONUS-TOTAL > 10                                       ASMSCOR
044300         MOVE 10 TO WS-BONUS-TOTAL.                               ASMSCOR
044400                                                                 ASMSCOR
044500******************************************************************ASMSCOR
044600*    700 - PENALTY, SUMMED AS ABSOLUTE POINTS AND SUBTRACTED AT  *ASMSCOR
044700*    800.  RETRACTED-MAJOR/PREDATORY-MAJOR COUNT ONLY ONCE EVEN  *ASMSCOR
044800*    IF BOTH BYTES ARE 'Y' - SEE WS-MAJOR-RETRACT-F ABOVE.       *ASMSCOR
044900******************************************************************ASMSCOR
045000 700-COMPUTE-PENALTY.                                            ASMSCOR
045100     MOVE 0 TO WS-PENALTY-TOTAL.                                 ASMSCOR
045200     IF WS-MAJOR-RETRACT                                          ASMSCOR
045300         ADD 50 TO WS-PENALTY-TOTAL.                              ASMSCOR
045400     IF ASM-PEN-SAFETY-OMISSION = "Y"                             ASMSCOR
045500         ADD 15 TO WS-PENALTY-TOTAL.                              ASMSCOR
045600     IF ASM-PEN-CAUSATION-MISUSE = "Y"                            ASMSCOR
045700         ADD 10 TO WS-PENALTY-TOTAL.                              ASMSCOR
045800     IF ASM-PEN-CHERRY-PICK = "Y"                                 ASMSCOR
045900         ADD 10 TO WS-PENALTY-TOTAL.                              ASMSCOR
046000     IF ASM-PEN-GUIDELINE-MISQUOTE = "Y"                          ASMSCOR
046100         ADD 7 TO WS-PENALTY-TOTAL.                                ASMSCOR
046200     IF ASM-PEN-TOO-OLD-ONLY = "Y"                                ASMSCOR
046300         ADD 6 TO WS-PENALTY-TOTAL.                                ASMSCOR
046400     IF ASM-PEN-SCALE-EXAGGERATION = "Y"                          ASMSCOR
046500         ADD 4 TO WS-PENALTY-TOTAL.                                ASMSCOR
046600     IF ASM-PEN-TERM-MISUSE = "Y"                                 ASMSCOR
046700         ADD 3 TO WS-PENALTY-TOTAL.                                ASMSCOR
046800     IF ASM-PEN-OVERGENERALIZATION = "Y"                          ASMSCOR
046900         ADD 3 TO WS-PENALTY-TOTAL.                                ASMSCOR
047000     IF ASM-PEN-FEAR-APPEAL = "Y"                                 ASMSCOR
047100         ADD 2 TO WS-PENALTY-TOTAL.                                ASMSCOR
047200                                                                 ASMSCOR
047300******************************************************************ASMSCOR
047400*    800 - TOTAL, LABEL, CONFIDENCE.  HIGH TESTED FIRST PER THE  *ASMSCOR
047500*    RUBRIC NOTES - A MARGINAL RECORD MUST NOT SLIP INTO HIGH.   *ASMSCOR
047600******************************************************************ASMSCOR
047700 800-TOTAL-LABEL-CONF.                                            ASMSCOR
047800     COMPUTE WS-FINAL-TOTAL = WS-BASE-SCORE + WS-BONUS-TOTAL      ASMSCOR
047900                             - WS-PENALTY-TOTAL.                  ASMSCOR
048000     IF WS-FINAL-TOTAL < 0                                        ASMSCOR
048100         MOVE 0 TO WS-FINAL-TOTAL.                                ASMSCOR
048200     IF WS-FINAL-TOTAL > 100                                      ASMSCOR
048300         MOVE 100 TO WS-FINAL-TOTAL.                              ASMSCOR
048400     MOVE WS-FINAL-TOTAL TO ASM-OUT-SCORE.                        ASMSCOR
048500                                                                 ASMSCOR
048600     IF WS-FINAL-TOTAL >= 90                                      ASMSCOR
048700         MOVE "True        " TO ASM-OUT-LABEL                    ASMSCOR
048800         GO TO 800-CONF.                                          ASMSCOR
048900     IF WS-FINAL-TOTAL >= 85                                      ASMSCOR
049000         MOVE "Mostly True " TO ASM-OUT-LABEL                    ASMSCOR
049100         GO TO 800-CONF.                                          ASMSCOR
049200     IF WS-FINAL-TOTAL >= 60                                      ASMSCOR
049300         MOVE "Mixed/Cntxt " TO ASM-OUT-LABEL                    ASMSCOR
049400         GO TO 800-CONF.                                          ASMSCOR
049500     IF WS-FINAL-TOTAL >= 30                                      ASMSCOR
049600         MOVE "Unsupported " TO ASM-OUT-LABEL                    ASMSCOR
049700         GO TO 800-CONF.                                          ASMSCOR
049800     IF WS-FINAL-TOTAL >= 10                                      ASMSCOR
049900         MOVE "Misleading  " TO ASM-OUT-LABEL                    ASMSCOR
050000         GO TO 800-CONF.                                          ASMSCOR
050100     MOVE "Harmful     " TO ASM-OUT-LABEL.                        ASMSCOR
050200                                                                 ASMSCOR
050300 800-CONF.                                                        ASMSCOR
050400     MOVE "MEDIUM" TO ASM-OUT-CONF.                               ASMSCOR
050500     IF (ASM-GRADE-HIGH OR ASM-GRADE-MODERATE)                    ASMSCOR
050600       AND ASM-IN-CONSISTENCY >= 070                              ASMSCOR
050700       AND ASM-VERIF-RATE >= 080                                  ASMSCOR
050800         MOVE "HIGH  " TO ASM-OUT-CONF                           ASMSCOR
050900         GO TO 800-EXIT.                                          ASMSCOR
051000     IF (ASM-GRADE-LOW OR ASM-GRADE-VERY-LOW)                     ASMSCOR
051100       OR ASM-IN-CONSISTENCY < 050                                ASMSCOR
051200       OR ASM-VERIF-RATE < 030                                    ASMSCOR
051300         MOVE "LOW   " TO ASM-OUT-CONF.                          ASMSCOR
051400 800-EXIT.                                                        ASMSCOR
051500     EXIT.                                                        ASMSCOR
