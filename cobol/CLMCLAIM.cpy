      ******************************************************************
      *    CLMCLAIM  -  CLAIM AND EVIDENCE RECORD LAYOUTS              *
      *    INPUT TO THE CLAIM EVIDENCE SCORING STREAM.  CLM-ID IS THE  *
      *    JOIN KEY - EVIDENCE IS SORTED ASCENDING BY EVD-CLAIM-ID AND *
      *    MATCHED AGAINST THE CLAIM FILE (ALSO ASCENDING) CLASSIC     *
      *    TWO-FILE MATCH.                                             *
      ******************************************************************
      * CHANGE LOG                                                     *
      *   04/02/94 JS  ORIGINAL FOR THE CLAIM SCORING PICK-UP          *
      *   11/19/97 TGD TICKET CC-0410 - ADDED EVD-RETRACTED/           *
      *                EVD-HAS-OUTCOMES FOR THE SAFETY CAP RULES       *
      *   02/08/99 AK  Y2K - EVD-PUB-YEAR CONFIRMED FULL 4-DIGIT       *
      ******************************************************************
       01  CLAIM-RECORD.
           05  CLM-ID                      PIC X(8).
           05  CLM-TEXT                    PIC X(160).
           05  CLM-SOURCE-URL-F            PIC X(1).
               88  CLM-HAS-SOURCE-URL          VALUE "Y".
               88  CLM-NO-SOURCE-URL           VALUE "N".
           05  CLM-LANG                    PIC X(2).
           05  CLM-FILLER                  PIC X(29).

      ******************************************************************
      *    EVD-STUDY-TYPE CODES - SEE _ESTIMATE-STUDY-TYPE RULES        *
      ******************************************************************
       01  EVIDENCE-RECORD.
           05  EVD-CLAIM-ID                PIC X(8).
           05  EVD-PMID                    PIC X(10).
           05  EVD-TITLE                   PIC X(120).
           05  EVD-ABSTRACT                PIC X(200).
           05  EVD-STUDY-TYPE              PIC X(2).
               88  EVD-TYPE-META-ANAL          VALUE "MA".
               88  EVD-TYPE-RCT                VALUE "RC".
               88  EVD-TYPE-COHORT             VALUE "CO".
               88  EVD-TYPE-CASE-CONTROL       VALUE "CC".
               88  EVD-TYPE-CASE-SERIES        VALUE "CS".
               88  EVD-TYPE-CASE-REPORT        VALUE "CR".
               88  EVD-TYPE-REVIEW              VALUE "RV".
               88  EVD-TYPE-OTHER               VALUE "OT".
           05  EVD-PUB-YEAR                PIC 9(4).
           05  EVD-EFFECT-DIR              PIC X(2).
               88  EVD-EFFECT-INCREASE         VALUE "IN".
               88  EVD-EFFECT-DECREASE         VALUE "DE".
               88  EVD-EFFECT-NO-INCREASE      VALUE "NI".
               88  EVD-EFFECT-MIXED            VALUE "MX".
               88  EVD-EFFECT-NOT-REPORTED     VALUE "NR".
           05  EVD-RETRACTED               PIC X(1).
               88  EVD-IS-RETRACTED            VALUE "R".
               88  EVD-IS-CONCERN              VALUE "C".
               88  EVD-NOT-RETRACTED           VALUE "N".
           05  EVD-HAS-OUTCOMES            PIC X(1).
               88  EVD-OUTCOMES-REPORTED       VALUE "Y".
           05  EVD-FILLER                  PIC X(52).

      ******************************************************************
      *    WORKING-STORAGE BUFFER - ONE CLAIM'S WORTH OF EVIDENCE,      *
      *    LOADED BY THE TWO-FILE MATCH IN 150-MATCH-EVIDENCE AND       *
      *    CONSUMED BY THE U2/U3/U6 PARAGRAPHS.  60 ROWS COVERS THE     *
      *    HEAVIEST CLAIM SEEN IN PRODUCTION WITH ROOM TO SPARE.        *
      ******************************************************************
       01  WS-EVIDENCE-TABLE.
           05  EVD-TBL-COUNT               PIC 9(3)  COMP.
           05  EVD-TBL-ROW OCCURS 60 TIMES INDEXED BY EVD-IDX.
               10  EVD-TBL-FIELDS.
                   15  EVD-TBL-CLAIM-ID        PIC X(8).
                   15  EVD-TBL-PMID            PIC X(10).
                   15  EVD-TBL-TITLE           PIC X(120).
                   15  EVD-TBL-ABSTRACT        PIC X(200).
                   15  EVD-TBL-STUDY-TYPE      PIC X(2).
                   15  EVD-TBL-PUB-YEAR        PIC 9(4).
                   15  EVD-TBL-EFFECT-DIR      PIC X(2).
                   15  EVD-TBL-RETRACTED       PIC X(1).
                   15  EVD-TBL-HAS-OUTCOMES    PIC X(1).
                   15  FILLER                  PIC X(52).
               10  EVD-TBL-REC REDEFINES EVD-TBL-FIELDS PIC X(400).
               10  EVD-TBL-STANCE              PIC X(10).
               10  EVD-TBL-STANCE-CONF         PIC 9(3)   COMP.
               10  EVD-TBL-RELEVANCE           PIC 9(3)V99 COMP-3.
