000100 IDENTIFICATION DIVISION.                                       CLMUPDT
000200 PROGRAM-ID.  CLMUPDT.                                          CLMUPDT
000300 AUTHOR. JON SAYLES.                                            CLMUPDT
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.                        CLMUPDT
000500 DATE-WRITTEN. 04/02/94.                                        CLMUPDT
000600 DATE-COMPILED. 04/02/94.                                       CLMUPDT
000700 SECURITY. NON-CONFIDENTIAL.                                    CLMUPDT
000800******************************************************************CLMUPDT
000900*    REMARKS.                                                    *CLMUPDT
001000*    SECOND JOB STEP OF THE CLAIM EVIDENCE SCORING STREAM.        *CLMUPDT
001100*    READS THE CLMSRCH FILE CLMEDIT BUILT (THE U1/U2/U3/U6        *CLMUPDT
001200*    RESULTS FOR EVERY CLAIM, PLUS THE EVIDENCE-DERIVED FACTS     *CLMUPDT
001300*    CLMEDIT WORKED OUT) AND MATCHES IT AGAINST THE ASSESSMENTS   *CLMUPDT
001400*    FILE, ASCENDING BY CLAIM-ID IN BOTH FILES - THE SAME         *CLMUPDT
001500*    CLASSIC TWO-FILE MATCH THIS SHOP HAS ALWAYS USED FOR A       *CLMUPDT
001600*    DAILY-EDIT-TO-DAILY-UPDATE HANDOFF.  CALLS ASMSCOR FOR THE   *CLMUPDT
001700*    RUBRIC V3.0 SCORE WHEN A CLAIM HAS A MATCHING ASSESSMENT,    *CLMUPDT
001800*    AND CALLS STGSCOR FOR THE STAGED-RUBRIC SCORE ON EVERY       *CLMUPDT
001900*    CLAIM.  WRITES THE RESULTS FILE AND THE CLMPRINT FILE THAT   *CLMUPDT
002000*    CLMLIST TURNS INTO THE PRINTED REPORT.                      *CLMUPDT
002100******************************************************************CLMUPDT
002200* CHANGE LOG                                                     *CLMUPDT
002300*   04/02/94 JS  ORIGINAL                                        *CLMUPDT
002400*   11/09/95 JS  TICKET CC-0118 - CORRECTED STANCE-COUNT ROLL-UP  *CLMUPDT
002500*                WHEN ALL THREE COUNTS WERE ZERO                  *CLMUPDT
002600*   05/14/97 TGD TICKET CC-0261 - BOLTED ON THE RUBRIC V3.0 PASS, *CLMUPDT
002700*                CALLS ASMSCOR AGAINST THE NEW ASSESSMENTS FILE,  *CLMUPDT
002800*                ADDED RES-V3-SCORE/RES-V3-LABEL/RES-V3-CONF      *CLMUPDT
002900*   06/20/97 TGD TICKET CC-0301 - BOLTED ON THE STAGED-RUBRIC     *CLMUPDT
003000*                PASS, CALLS STGSCOR FOR EVERY CLAIM, ADDED THE   *CLMUPDT
003100*                CP-STAGED-* GROUP TO THE CLMPRINT HANDOFF        *CLMUPDT
003200*   02/08/99 AK  Y2K - WS-CURRENT-YEAR CONFIRMED FULL 4-DIGIT,    *CLMUPDT
003300*                NO 2-DIGIT YEAR MATH ANYWHERE IN THIS PROGRAM    *CLMUPDT
003400*   03/02/98 TGD TICKET CC-0512 - ADDED CP-RATIONALE-FLAGS AND    *CLMUPDT
003500*                CP-TOP-PMID GROUP TO THE CLMPRINT HANDOFF FOR    *CLMUPDT
003600*                THE NEW REPORT RATIONALE LINE                   *CLMUPDT
003700*   08/03/01 RFH TICKET CC-0891 - CLAIMS WITH NO MATCHING         *CLMUPDT
003800*                ASSESSMENT RECORD NOW GET RES-V3-SCORE = 999 AND *CLMUPDT
003900*                "N/A" INSTEAD OF FALLING THROUGH WITH ZEROS      *CLMUPDT
004000*   09/02/02 RFH TICKET CC-1141 - OUT-OF-BALANCE WARNING LEFT AS  *CLMUPDT
004100*                A SYSOUT MESSAGE, NOT AN ABEND - SAME RULE THE   *CLMUPDT
004200*                SHOP USES ON DALYUPDT AND TRMTUPDT               *CLMUPDT
004300*   04/14/03 RFH TICKET CC-1206 - WIDENED ASSESS-READ TO MATCH    *CLMUPDT
004400*                THE COUNTER WIDTH CONVENTION USED EVERYWHERE     *CLMUPDT
004500*                ELSE IN THIS STREAM                              *CLMUPDT
004600******************************************************************CLMUPDT
004700                                                                CLMUPDT
004800 ENVIRONMENT DIVISION.                                          CLMUPDT
004900 CONFIGURATION SECTION.                                         CLMUPDT
005000 SOURCE-COMPUTER. IBM-390.                                      CLMUPDT
005100 OBJECT-COMPUTER. IBM-390.                                      CLMUPDT
005200 SPECIAL-NAMES.                                                 CLMUPDT
005300     C01 IS TOP-OF-FORM.                                        CLMUPDT
005400 INPUT-OUTPUT SECTION.                                          CLMUPDT
005500 FILE-CONTROL.                                                  CLMUPDT
005600     SELECT SYSOUT                                              CLMUPDT
005700     ASSIGN TO UT-S-SYSOUT                                      CLMUPDT
005800       ORGANIZATION IS SEQUENTIAL.                              CLMUPDT
005900                                                                CLMUPDT
006000     SELECT CLMSRCH-FILE                                        CLMUPDT
006100     ASSIGN TO UT-S-CLMSRCH                                     CLMUPDT
006200       ACCESS MODE IS SEQUENTIAL                                CLMUPDT
006300       FILE STATUS IS SFCODE.                                   CLMUPDT
006400                                                                CLMUPDT
006500     SELECT ASSESSMENTS-FILE                                    CLMUPDT
006600     ASSIGN TO UT-S-ASSESSM                                     CLMUPDT
006700       ACCESS MODE IS SEQUENTIAL                                CLMUPDT
006800       FILE STATUS IS AFCODE.                                   CLMUPDT
006900                                                                CLMUPDT
007000     SELECT RESULTS-FILE                                        CLMUPDT
007100     ASSIGN TO UT-S-RESULTS                                     CLMUPDT
007200       ACCESS MODE IS SEQUENTIAL                                CLMUPDT
007300       FILE STATUS IS RFCODE.                                   CLMUPDT
007400                                                                CLMUPDT
007500     SELECT CLMPRINT-FILE                                       CLMUPDT
007600     ASSIGN TO UT-S-CLMPRNT                                     CLMUPDT
007700       ACCESS MODE IS SEQUENTIAL                                CLMUPDT
007800       FILE STATUS IS PFCODE.                                   CLMUPDT
007900                                                                CLMUPDT
008000 DATA DIVISION.                                                 CLMUPDT
008100 FILE SECTION.                                                  CLMUPDT
008200 FD  SYSOUT                                                     CLMUPDT
008300     RECORDING MODE IS F                                        CLMUPDT
008400     LABEL RECORDS ARE STANDARD                                 CLMUPDT
008500     RECORD CONTAINS 130 CHARACTERS                             CLMUPDT
008600     BLOCK CONTAINS 0 RECORDS                                   CLMUPDT
008700     DATA RECORD IS SYSOUT-REC.                                 CLMUPDT
008800 01  SYSOUT-REC  PIC X(130).                                    CLMUPDT
008900                                                                CLMUPDT
009000****** CLMEDIT'S HANDOFF FILE - ONE RECORD PER CLAIM CARRYING THECLMUPDT
009100****** U1/U2/U3/U6 RESULTS PLUS THE EVIDENCE FACTS, FOLLOWED BY CLMUPDT
009200****** A SINGLE "T" TRAILER RECORD CARRYING THE CLAIM COUNT     CLMUPDT
009300 FD  CLMSRCH-FILE                                               CLMUPDT
009400     RECORDING MODE IS F                                        CLMUPDT
009500     LABEL RECORDS ARE STANDARD                                 CLMUPDT
009600     RECORD CONTAINS 300 CHARACTERS                             CLMUPDT
009700     BLOCK CONTAINS 0 RECORDS                                   CLMUPDT
009800     DATA RECORDS ARE FD-CLMSRCH-REC, FD-CLMSRCH-TRAILER.       CLMUPDT
009900 01  FD-CLMSRCH-REC              PIC X(300).                    CLMUPDT
010000 01  FD-CLMSRCH-TRAILER REDEFINES FD-CLMSRCH-REC.               CLMUPDT
010100     05  TR-TYPE                 PIC X(1).                      CLMUPDT
010200         88  TRAILER-REC             VALUE "T".                 CLMUPDT
010300     05  IN-RECORD-COUNT         PIC 9(9).                      CLMUPDT
010400     05  FILLER                  PIC X(290).                    CLMUPDT
010500                                                                CLMUPDT
010600****** ONE ASSESSMENT RECORD PER CLAIM THAT WAS REVIEWED,       CLMUPDT
010700****** ASCENDING BY ASM-CLAIM-ID - MATCHED AGAINST CLMSRCH ON   CLMUPDT
010800****** CLAIM-ID, CLASSIC TWO-FILE MATCH.  NOT EVERY CLAIM HAS   CLMUPDT
010900****** ONE - SEE 200-FIND-ASSESSMENT.                           CLMUPDT
011000 FD  ASSESSMENTS-FILE                                           CLMUPDT
011100     RECORDING MODE IS F                                        CLMUPDT
011200     LABEL RECORDS ARE STANDARD                                 CLMUPDT
011300     RECORD CONTAINS 200 CHARACTERS                             CLMUPDT
011400     BLOCK CONTAINS 0 RECORDS                                   CLMUPDT
011500     DATA RECORD IS FD-ASSESS-REC.                              CLMUPDT
011600 01  FD-ASSESS-REC               PIC X(200).                    CLMUPDT
011700                                                                CLMUPDT
011800****** ONE RECORD PER CLAIM - THE OFFICIAL SCORING RESULT       CLMUPDT
011900 FD  RESULTS-FILE                                               CLMUPDT
012000     RECORDING MODE IS F                                        CLMUPDT
012100     LABEL RECORDS ARE STANDARD                                 CLMUPDT
012200     RECORD CONTAINS 200 CHARACTERS                             CLMUPDT
012300     BLOCK CONTAINS 0 RECORDS                                   CLMUPDT
012400     DATA RECORD IS FD-RESULTS-REC.                             CLMUPDT
012500 01  FD-RESULTS-REC              PIC X(200).                    CLMUPDT
012600                                                                CLMUPDT
012700****** ONE RECORD PER CLAIM - CARRIES THE REPORT-ONLY FIELDS    CLMUPDT
012800****** FORWARD TO CLMLIST                                       CLMUPDT
012900 FD  CLMPRINT-FILE                                              CLMUPDT
013000     RECORDING MODE IS F                                        CLMUPDT
013100     LABEL RECORDS ARE STANDARD                                 CLMUPDT
013200     RECORD CONTAINS 192 CHARACTERS                             CLMUPDT
013300     BLOCK CONTAINS 0 RECORDS                                   CLMUPDT
013400     DATA RECORD IS FD-CLMPRNT-REC.                             CLMUPDT
013500 01  FD-CLMPRNT-REC              PIC X(192).                    CLMUPDT
013600                                                                CLMUPDT
013700** QSAM FILES                                                   CLMUPDT
013800 WORKING-STORAGE SECTION.                                       CLMUPDT
013900                                                                CLMUPDT
014000 01  FILE-STATUS-CODES.                                         CLMUPDT
014100     05  SFCODE                  PIC X(2).                      CLMUPDT
014200     05  AFCODE                  PIC X(2).                      CLMUPDT
014300     05  RFCODE                  PIC X(2).                      CLMUPDT
014400     05  PFCODE                  PIC X(2).                      CLMUPDT
014500                                                                CLMUPDT
014600     COPY CLMSRCH.                                              CLMUPDT
014700     COPY CLMASSES.                                             CLMUPDT
014800     COPY CLMRESLT.                                             CLMUPDT
014900     COPY CLMPRNT.                                              CLMUPDT
015000                                                                CLMUPDT
015100 01  MORE-CLMSRCH-SW             PIC X(1) VALUE SPACE.          CLMUPDT
015200     88  MORE-CLMSRCH-RECS           VALUE SPACE.               CLMUPDT
015300     88  NO-MORE-CLMSRCH-RECS        VALUE "N".                 CLMUPDT
015400 01  MORE-ASSESS-SW              PIC X(1) VALUE SPACE.          CLMUPDT
015500     88  MORE-ASSESS-RECS            VALUE SPACE.               CLMUPDT
015600     88  NO-MORE-ASSESS-RECS         VALUE "N".                 CLMUPDT
015700 01  WS-HAVE-ASSESSMENT-SW       PIC X(1) VALUE "N".            CLMUPDT
015800     88  WS-HAVE-ASSESSMENT          VALUE "Y".                 CLMUPDT
015900                                                                CLMUPDT
016000 77  CALL-RET-CODE               PIC S9(4) COMP.                CLMUPDT
016100 77  WS-CURRENT-YEAR             PIC 9(4)  VALUE ZERO.          CLMUPDT
016200 77  WS-CTR-SUB                  PIC 9(1)  COMP.                CLMUPDT
016300 77  WS-V3-SCORE                 PIC 9(3).                      CLMUPDT
016400 77  WS-V3-LABEL                 PIC X(12).                     CLMUPDT
016500 77  WS-V3-CONF                  PIC X(6).                      CLMUPDT
016600 77  WS-CLAIMS-READ-DISP         PIC 9(7).                      CLMUPDT
016700                                                                CLMUPDT
016800 01  CLAIM-COUNTERS.                                            CLMUPDT
016900     05  CLAIMS-READ             PIC S9(7) COMP.                CLMUPDT
017000     05  CLAIMS-WRITTEN          PIC S9(7) COMP.                CLMUPDT
017100     05  ASSESS-READ             PIC S9(7) COMP.                CLMUPDT
017200     05  CLAIMS-NO-ASSESSMENT    PIC S9(7) COMP.                CLMUPDT
017300 01  CLAIM-COUNTERS-R REDEFINES CLAIM-COUNTERS.                 CLMUPDT
017400     05  WS-CTR-TBL              PIC S9(7) COMP OCCURS 4 TIMES. CLMUPDT
017500                                                                CLMUPDT
017600******************************************************************CLMUPDT
017700*    END-OF-JOB COUNTER DUMP TABLE - WALKED IN 900-CLEANUP SO     *CLMUPDT
017800*    THE FOUR COUNTS ABOVE GET DISPLAYED WITHOUT FOUR SEPARATE    *CLMUPDT
017900*    DISPLAY STATEMENTS, SAME IDEA AS THE RANK TABLES IN ASMSCOR. *CLMUPDT
018000******************************************************************CLMUPDT
018100 01  WS-CTR-LABELS.                                             CLMUPDT
018200     05  FILLER                  PIC X(20) VALUE "CLAIMS READ         ".CLMUPDT
018300     05  FILLER                  PIC X(20) VALUE "CLAIMS WRITTEN      ".CLMUPDT
018400     05  FILLER                  PIC X(20) VALUE "ASSESSMENTS READ    ".CLMUPDT
018500     05  FILLER                  PIC X(20) VALUE "CLAIMS NO ASSESSMENT".CLMUPDT
018600 01  WS-CTR-LABELS-R REDEFINES WS-CTR-LABELS.                   CLMUPDT
018700     05  WS-CTR-LABEL            PIC X(20) OCCURS 4 TIMES.      CLMUPDT
018800                                                                CLMUPDT
018900******************************************************************CLMUPDT
019000*    CONTRACT RECORDS FOR THE CALLS TO ASMSCOR AND STGSCOR -      *CLMUPDT
019100*    TYPED OUT HERE TO MATCH THEIR LINKAGE SECTIONS FIELD FOR     *CLMUPDT
019200*    FIELD, SAME AS CALC-COSTS-REC IS TYPED OUT IN BOTH PATSRCH   *CLMUPDT
019300*    AND CLCLBCST.                                                *CLMUPDT
019400******************************************************************CLMUPDT
019500 01  ASM-EVD-FACTS-LINK.                                        CLMUPDT
019600     05  ASM-IN-EVD-COUNT        PIC 9(3).                      CLMUPDT
019700     05  ASM-IN-BEST-RANK        PIC 9(1).                      CLMUPDT
019800     05  ASM-IN-HAS-RCT-SR       PIC X(1).                      CLMUPDT
019900         88  ASM-IN-RCT-OR-SR        VALUE "Y".                 CLMUPDT
020000     05  ASM-IN-CONSISTENCY      PIC 9(3).                      CLMUPDT
020100     05  ASM-IN-HAS-OUTCOMES     PIC X(1).                      CLMUPDT
020200         88  ASM-IN-ANY-OUTCOMES     VALUE "Y".                 CLMUPDT
020300     05  FILLER                  PIC X(09).                     CLMUPDT
020400                                                                CLMUPDT
020500 01  ASM-RESULT-LINK.                                           CLMUPDT
020600     05  ASM-OUT-SCORE           PIC 9(3).                      CLMUPDT
020700     05  ASM-OUT-LABEL           PIC X(12).                     CLMUPDT
020800     05  ASM-OUT-CONF            PIC X(6).                      CLMUPDT
020900     05  FILLER                  PIC X(10).                     CLMUPDT
021000                                                                CLMUPDT
021100 01  STG-EVD-FACTS-LINK.                                        CLMUPDT
021200     05  STG-IN-EVD-COUNT          PIC 9(3).                    CLMUPDT
021300     05  STG-IN-ANY-MA             PIC X(1).                    CLMUPDT
021400         88  STG-IN-HAS-MA             VALUE "Y".               CLMUPDT
021500     05  STG-IN-ANY-RC             PIC X(1).                    CLMUPDT
021600         88  STG-IN-HAS-RC             VALUE "Y".               CLMUPDT
021700     05  STG-IN-ANY-CO             PIC X(1).                    CLMUPDT
021800         88  STG-IN-HAS-CO             VALUE "Y".               CLMUPDT
021900     05  STG-IN-NEWEST-PUB-YEAR    PIC 9(4).                    CLMUPDT
022000     05  STG-IN-FIRST-PMID-NONBLANK PIC X(1).                   CLMUPDT
022100         88  STG-IN-PMID-PRESENT       VALUE "Y".               CLMUPDT
022200     05  STG-IN-ANY-HAS-OUTCOMES   PIC X(1).                    CLMUPDT
022300         88  STG-IN-OUTCOMES-KNOWN     VALUE "Y".               CLMUPDT
022400     05  STG-IN-CURRENT-YEAR       PIC 9(4).                    CLMUPDT
022500     05  FILLER                    PIC X(10).                   CLMUPDT
022600                                                                CLMUPDT
022700 01  STG-RESULT-LINK.                                           CLMUPDT
022800     05  STG-OUT-GRADE             PIC X(2).                    CLMUPDT
022900     05  STG-OUT-TOTAL             PIC 9(3).                    CLMUPDT
023000     05  STG-OUT-LABEL             PIC X(16).                   CLMUPDT
023100     05  STG-OUT-CONF              PIC X(6).                    CLMUPDT
023200     05  FILLER                    PIC X(10).                   CLMUPDT
023300                                                                CLMUPDT
023400     COPY CLMABEND.                                             CLMUPDT
023500                                                                CLMUPDT
023600 PROCEDURE DIVISION.                                            CLMUPDT
023700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                    CLMUPDT
023800     PERFORM 100-MAINLINE THRU 100-EXIT                         CLMUPDT
023900             UNTIL NO-MORE-CLMSRCH-RECS OR TRAILER-REC.         CLMUPDT
024000     PERFORM 900-CLEANUP THRU 900-EXIT.                         CLMUPDT
024100     MOVE ZERO TO RETURN-CODE.                                  CLMUPDT
024200     GOBACK.                                                    CLMUPDT
024300                                                                CLMUPDT
024400 000-HOUSEKEEPING.                                              CLMUPDT
024500     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                      CLMUPDT
024600     DISPLAY "******** BEGIN JOB CLMUPDT ********".             CLMUPDT
024700     INITIALIZE CLAIM-COUNTERS.                                 CLMUPDT
024800     OPEN INPUT  CLMSRCH-FILE, ASSESSMENTS-FILE.                CLMUPDT
024900     OPEN OUTPUT RESULTS-FILE, CLMPRINT-FILE, SYSOUT.           CLMUPDT
025000                                                                CLMUPDT
025100     READ CLMSRCH-FILE INTO CLM-SRCH-REC                        CLMUPDT
025200         AT END                                                 CLMUPDT
025300         MOVE "N" TO MORE-CLMSRCH-SW                            CLMUPDT
025400         GO TO 000-EXIT                                         CLMUPDT
025500     END-READ.                                                  CLMUPDT
025600     ADD 1 TO CLAIMS-READ.                                      CLMUPDT
025700                                                                CLMUPDT
025800****** PRIME THE ASSESSMENT BUFFER AND PICK UP THE RUN'S CURRENTCLMUPDT
025900****** YEAR OFF THE FIRST RECORD - SAME IDEA AS CLMEDIT'S OWN   CLMUPDT
026000****** 010-GET-CURRENT-YEAR, BUT WE DON'T HAVE TO RE-OPEN THE   CLMUPDT
026100****** FILE SINCE WE READ IT STRAIGHT THROUGH HERE ANYWAY       CLMUPDT
026200     PERFORM 250-ADVANCE-ASSESSMENT THRU 250-EXIT.              CLMUPDT
026300     IF MORE-ASSESS-RECS                                        CLMUPDT
026400         MOVE ASM-CURRENT-YEAR TO WS-CURRENT-YEAR               CLMUPDT
026500     ELSE                                                       CLMUPDT
026600         MOVE ZERO TO WS-CURRENT-YEAR.                          CLMUPDT
026700 000-EXIT.                                                      CLMUPDT
026800     EXIT.                                                      CLMUPDT
026900                                                                CLMUPDT
027000 100-MAINLINE.                                                  CLMUPDT
027100     MOVE "100-MAINLINE" TO PARA-NAME.                          CLMUPDT
027200     IF NOT TRAILER-REC                                         CLMUPDT
027300         PERFORM 200-FIND-ASSESSMENT THRU 200-EXIT              CLMUPDT
027400         PERFORM 300-CALL-SCORERS THRU 300-EXIT                 CLMUPDT
027500         PERFORM 400-BUILD-RESULT-REC THRU 400-EXIT             CLMUPDT
027600         PERFORM 450-BUILD-PRNT-REC THRU 450-EXIT               CLMUPDT
027700         PERFORM 500-WRITE-OUTPUTS THRU 500-EXIT                CLMUPDT
027800         ADD 1 TO CLAIMS-WRITTEN.                               CLMUPDT
027900                                                                CLMUPDT
028000     READ CLMSRCH-FILE INTO CLM-SRCH-REC                        CLMUPDT
028100         AT END                                                 CLMUPDT
028200         MOVE "N" TO MORE-CLMSRCH-SW                            CLMUPDT
028300         GO TO 100-EXIT                                         CLMUPDT
028400     END-READ.                                                  CLMUPDT
028500                                                                CLMUPDT
028600     IF MORE-CLMSRCH-RECS                                       CLMUPDT
028700         ADD 1 TO CLAIMS-READ.                                  CLMUPDT
028800 100-EXIT.                                                      CLMUPDT
028900     EXIT.                                                      CLMUPDT
029000                                                                CLMUPDT
029100******************************************************************CLMUPDT
029200*    200-FIND-ASSESSMENT - CLASSIC ASCENDING-KEY MATCH AGAINST    *CLMUPDT
029300*    THE ASSESSMENTS FILE.  ADVANCES THE ASSESSMENT BUFFER WHILE  *CLMUPDT
029400*    IT IS LOW, THEN TESTS FOR AN EXACT CLAIM-ID MATCH.  A CLAIM  *CLMUPDT
029500*    WITH NO ASSESSMENT ON FILE FALLS THROUGH WITH THE SWITCH     *CLMUPDT
029600*    LEFT OFF - SEE TICKET CC-0891 IN THE CHANGE LOG.             *CLMUPDT
029700******************************************************************CLMUPDT
029800 200-FIND-ASSESSMENT.                                           CLMUPDT
029900     MOVE "200-FIND-ASSESSMENT" TO PARA-NAME.                   CLMUPDT
030000     MOVE "N" TO WS-HAVE-ASSESSMENT-SW.                         CLMUPDT
030100     PERFORM 250-ADVANCE-ASSESSMENT THRU 250-EXIT               CLMUPDT
030200         UNTIL NOT MORE-ASSESS-RECS                             CLMUPDT
030300         OR ASM-CLAIM-ID NOT LESS THAN CS-CLAIM-ID.             CLMUPDT
030400     IF MORE-ASSESS-RECS AND ASM-CLAIM-ID = CS-CLAIM-ID         CLMUPDT
030500         MOVE "Y" TO WS-HAVE-ASSESSMENT-SW.                     CLMUPDT
030600 200-EXIT.                                                      CLMUPDT
030700     EXIT.                                                      CLMUPDT
030800                                                                CLMUPDT
030900 250-ADVANCE-ASSESSMENT.                                        CLMUPDT
031000     MOVE "250-ADVANCE-ASSESSMENT" TO PARA-NAME.                CLMUPDT
031100     READ ASSESSMENTS-FILE INTO ASSESSMENT-RECORD               CLMUPDT
031200         AT END                                                 CLMUPDT
031300         MOVE "N" TO MORE-ASSESS-SW                             CLMUPDT
031400         GO TO 250-EXIT                                         CLMUPDT
031500     END-READ.                                                  CLMUPDT
031600     ADD 1 TO ASSESS-READ.                                      CLMUPDT
031700 250-EXIT.                                                      CLMUPDT
031800     EXIT.                                                      CLMUPDT
031900                                                                CLMUPDT
032000******************************************************************CLMUPDT
032100*    300-CALL-SCORERS - WIRES CLMEDIT'S EVIDENCE FACTS (CARRIED   *CLMUPDT
032200*    IN CS-EVD-FACTS) INTO BOTH SCORER CONTRACTS, CALLS ASMSCOR   *CLMUPDT
032300*    ONLY WHEN AN ASSESSMENT MATCHED, AND CALLS STGSCOR FOR       *CLMUPDT
032400*    EVERY CLAIM REGARDLESS - THE STAGED RUBRIC NEVER LOOKS AT    *CLMUPDT
032500*    THE ASSESSMENT RECORD.                                      *CLMUPDT
032600******************************************************************CLMUPDT
032700 300-CALL-SCORERS.                                              CLMUPDT
032800     MOVE "300-CALL-SCORERS" TO PARA-NAME.                      CLMUPDT
032900     MOVE CS-EVD-COUNT           TO ASM-IN-EVD-COUNT            CLMUPDT
033000                                     STG-IN-EVD-COUNT.          CLMUPDT
033100     MOVE CS-EVD-BEST-DESIGN-RANK TO ASM-IN-BEST-RANK.          CLMUPDT
033200     MOVE CS-EVD-HAS-RCT-SR      TO ASM-IN-HAS-RCT-SR.          CLMUPDT
033300     MOVE CS-EVD-CONSISTENCY     TO ASM-IN-CONSISTENCY.         CLMUPDT
033400     MOVE CS-EVD-ANY-HAS-OUTCOMES TO ASM-IN-HAS-OUTCOMES        CLMUPDT
033500                                     STG-IN-ANY-HAS-OUTCOMES.   CLMUPDT
033600     MOVE CS-EVD-ANY-MA          TO STG-IN-ANY-MA.              CLMUPDT
033700     MOVE CS-EVD-ANY-RC          TO STG-IN-ANY-RC.              CLMUPDT
033800     MOVE CS-EVD-ANY-CO          TO STG-IN-ANY-CO.              CLMUPDT
033900     MOVE CS-EVD-NEWEST-PUB-YEAR TO STG-IN-NEWEST-PUB-YEAR.     CLMUPDT
034000     MOVE CS-EVD-FIRST-PMID-NONBLANK TO STG-IN-FIRST-PMID-NONBLANK.CLMUPDT
034100     MOVE WS-CURRENT-YEAR        TO STG-IN-CURRENT-YEAR.        CLMUPDT
034200                                                                CLMUPDT
034300     IF WS-HAVE-ASSESSMENT                                      CLMUPDT
034400         MOVE ZERO TO CALL-RET-CODE                             CLMUPDT
034500         CALL "ASMSCOR" USING ASSESSMENT-RECORD,                CLMUPDT
034600                               ASM-EVD-FACTS-LINK,              CLMUPDT
034700                               ASM-RESULT-LINK,                 CLMUPDT
034800                               CALL-RET-CODE                    CLMUPDT
034900         IF CALL-RET-CODE NOT EQUAL TO ZERO                     CLMUPDT
035000             MOVE "** NON-ZERO RETURN-CODE FROM ASMSCOR"        CLMUPDT
035100                                      TO ABEND-REASON           CLMUPDT
035200             GO TO 1000-ABEND-RTN                               CLMUPDT
035300         END-IF                                                 CLMUPDT
035400         MOVE ASM-OUT-SCORE TO WS-V3-SCORE                      CLMUPDT
035500         MOVE ASM-OUT-LABEL TO WS-V3-LABEL                      CLMUPDT
035600         MOVE ASM-OUT-CONF  TO WS-V3-CONF                       CLMUPDT
035700     ELSE                                                       CLMUPDT
035800         MOVE 999         TO WS-V3-SCORE                        CLMUPDT
035900         MOVE "N/A         " TO WS-V3-LABEL                     CLMUPDT
036000         MOVE "N/A   "    TO WS-V3-CONF                         CLMUPDT
036100         ADD 1 TO CLAIMS-NO-ASSESSMENT.                         CLMUPDT
036200                                                                CLMUPDT
036300     MOVE ZERO TO CALL-RET-CODE.                                CLMUPDT
036400     CALL "STGSCOR" USING STG-EVD-FACTS-LINK,                   CLMUPDT
036500                           STG-RESULT-LINK,                     CLMUPDT
036600                           CALL-RET-CODE.                       CLMUPDT
036700     IF CALL-RET-CODE NOT EQUAL TO ZERO                         CLMUPDT
036800         MOVE "** NON-ZERO RETURN-CODE FROM STGSCOR"            CLMUPDT
036900                                  TO ABEND-REASON               CLMUPDT
037000         GO TO 1000-ABEND-RTN.                                  CLMUPDT
037100 300-EXIT.                                                      CLMUPDT
037200     EXIT.                                                      CLMUPDT
037300                                                                CLMUPDT
037400 400-BUILD-RESULT-REC.                                          CLMUPDT
037500     MOVE "400-BUILD-RESULT-REC" TO PARA-NAME.                  CLMUPDT
037600     MOVE CS-CLAIM-ID            TO RES-CLAIM-ID.               CLMUPDT
037700     MOVE CS-TOTAL-SCORE         TO RES-TOTAL-SCORE.            CLMUPDT
037800     MOVE CS-LABEL               TO RES-LABEL.                  CLMUPDT
037900     MOVE CS-AXIS-SCORES         TO RES-AXIS-SCORES.            CLMUPDT
038000     MOVE CS-SUP-CNT             TO RES-SUP-CNT.                CLMUPDT
038100     MOVE CS-CON-CNT             TO RES-CON-CNT.                CLMUPDT
038200     MOVE CS-NEU-CNT             TO RES-NEU-CNT.                CLMUPDT
038300     MOVE CS-OVR-STANCE          TO RES-OVR-STANCE.             CLMUPDT
038400     MOVE CS-STANCE-CONF         TO RES-STANCE-CONF.            CLMUPDT
038500     MOVE CS-CLAIM-TYPE          TO RES-CLAIM-TYPE.             CLMUPDT
038600     MOVE CS-CLAIM-CONF          TO RES-CLAIM-CONF.             CLMUPDT
038700     MOVE WS-V3-SCORE            TO RES-V3-SCORE.               CLMUPDT
038800     MOVE WS-V3-LABEL            TO RES-V3-LABEL.               CLMUPDT
038900     MOVE WS-V3-CONF             TO RES-V3-CONF.                CLMUPDT
039000 400-EXIT.                                                      CLMUPDT
039100     EXIT.                                                      CLMUPDT
039200                                                                CLMUPDT
039300 450-BUILD-PRNT-REC.                                            CLMUPDT
039400     MOVE "450-BUILD-PRNT-REC" TO PARA-NAME.                    CLMUPDT
039500     MOVE CS-CLAIM-ID            TO CP-CLAIM-ID.                CLMUPDT
039600     MOVE CS-CLAIM-TYPE          TO CP-CLAIM-TYPE.              CLMUPDT
039700     MOVE CS-TOTAL-SCORE         TO CP-TOTAL-SCORE.             CLMUPDT
039800     MOVE CS-LABEL               TO CP-LABEL.                   CLMUPDT
039900     MOVE CS-SUP-CNT             TO CP-SUP-CNT.                 CLMUPDT
040000     MOVE CS-CON-CNT             TO CP-CON-CNT.                 CLMUPDT
040100     MOVE CS-NEU-CNT             TO CP-NEU-CNT.                 CLMUPDT
040200     MOVE CS-OVR-STANCE          TO CP-OVR-STANCE.              CLMUPDT
040300     MOVE WS-V3-SCORE            TO CP-V3-SCORE.                CLMUPDT
040400     MOVE WS-V3-LABEL            TO CP-V3-LABEL.                CLMUPDT
040500     MOVE WS-V3-CONF             TO CP-V3-CONF.                 CLMUPDT
040600     MOVE CS-RATIONALE-FLAGS     TO CP-RATIONALE-FLAGS.         CLMUPDT
040700     MOVE CS-TOP-PMID-1          TO CP-TOP-PMID-1.              CLMUPDT
040800     MOVE CS-TOP-PMID-2          TO CP-TOP-PMID-2.              CLMUPDT
040900     MOVE CS-TOP-PMID-3          TO CP-TOP-PMID-3.              CLMUPDT
041000     MOVE STG-OUT-TOTAL          TO CP-STAGED-TOTAL.            CLMUPDT
041100     MOVE STG-OUT-GRADE          TO CP-STAGED-GRADE.            CLMUPDT
041200     MOVE STG-OUT-LABEL          TO CP-STAGED-LABEL.            CLMUPDT
041300     MOVE STG-OUT-CONF           TO CP-STAGED-CONF.             CLMUPDT
041400 450-EXIT.                                                      CLMUPDT
041500     EXIT.                                                      CLMUPDT
041600                                                                CLMUPDT
041700 500-WRITE-OUTPUTS.                                             CLMUPDT
041800     MOVE "500-WRITE-OUTPUTS" TO PARA-NAME.                     CLMUPDT
041900     WRITE FD-RESULTS-REC FROM RESULT-RECORD.                   CLMUPDT
042000     WRITE FD-CLMPRNT-REC FROM CLM-PRNT-REC.                    CLMUPDT
042100 500-EXIT.                                                      CLMUPDT
042200     EXIT.                                                      CLMUPDT
042300                                                                CLMUPDT
042400 700-CLOSE-FILES.                                               CLMUPDT
042500     MOVE "700-CLOSE-FILES" TO PARA-NAME.                       CLMUPDT
042600     CLOSE CLMSRCH-FILE, ASSESSMENTS-FILE,                      CLMUPDT
042700           RESULTS-FILE, CLMPRINT-FILE, SYSOUT.                 CLMUPDT
042800 700-EXIT.                                                      CLMUPDT
042900     EXIT.                                                      CLMUPDT
043000                                                                CLMUPDT
043100******************************************************************CLMUPDT
043200*    900-CLEANUP - CHECKS THE TRAILER RECORD'S CLAIM COUNT        *CLMUPDT
043300*    AGAINST WHAT WE ACTUALLY READ.  AN OUT-OF-BALANCE CONDITION  *CLMUPDT
043400*    IS WRITTEN TO SYSOUT BUT DOES NOT ABEND THE JOB - SAME RULE  *CLMUPDT
043500*    THE SHOP FOLLOWS ON DALYUPDT AND TRMTUPDT (TICKET CC-1141).  *CLMUPDT
043600******************************************************************CLMUPDT
043700 900-CLEANUP.                                                   CLMUPDT
043800     MOVE "900-CLEANUP" TO PARA-NAME.                           CLMUPDT
043900     IF NOT TRAILER-REC                                         CLMUPDT
044000         MOVE "** INVALID FILE - NO TRAILER REC" TO ABEND-REASONCLMUPDT
044100         GO TO 1000-ABEND-RTN.                                  CLMUPDT
044200                                                                CLMUPDT
044300     IF CLAIMS-READ NOT EQUAL TO IN-RECORD-COUNT                CLMUPDT
044400         MOVE "** INVALID FILE - # CLAIMS OUT OF BALANCE"       CLMUPDT
044500                               TO ABEND-REASON                  CLMUPDT
044600         MOVE IN-RECORD-COUNT TO EXPECTED-VAL                   CLMUPDT
044700         MOVE CLAIMS-READ     TO WS-CLAIMS-READ-DISP            CLMUPDT
044800         MOVE WS-CLAIMS-READ-DISP TO ACTUAL-VAL IN WS-ABEND-REC CLMUPDT
044900         WRITE SYSOUT-REC FROM WS-ABEND-REC.                    CLMUPDT
045000*         GO TO 1000-ABEND-RTN.                                 CLMUPDT
045100                                                                CLMUPDT
045200     PERFORM 700-CLOSE-FILES THRU 700-EXIT.                     CLMUPDT
045300                                                                CLMUPDT
045400     PERFORM 910-DISPLAY-COUNTER THRU 910-EXIT                  CLMUPDT
045500         VARYING WS-CTR-SUB FROM 1 BY 1                         CLMUPDT
045600         UNTIL WS-CTR-SUB > 4.                                  CLMUPDT
045700                                                                CLMUPDT
045800     DISPLAY "** CLAIMS EXPECTED PER TRAILER **" IN-RECORD-COUNT.CLMUPDT
045900     DISPLAY "******** NORMAL END OF JOB CLMUPDT ********".     CLMUPDT
046000 900-EXIT.                                                      CLMUPDT
046100     EXIT.                                                      CLMUPDT
046200                                                                CLMUPDT
046300 910-DISPLAY-COUNTER.                                           CLMUPDT
046400     DISPLAY "** " WS-CTR-LABEL(WS-CTR-SUB) " **"               CLMUPDT
046500             WS-CTR-TBL(WS-CTR-SUB).                            CLMUPDT
046600 910-EXIT.                                                      CLMUPDT
046700     EXIT.                                                      CLMUPDT
046800                                                                CLMUPDT
046900******************************************************************CLMUPDT
047000*    1000-ABEND-RTN - STANDARD SHOP FORCED ABEND.  THE DIVIDE BY  *CLMUPDT
047100*    ZERO-VAL GIVES THE OPERATOR A SYSTEM COMPLETION CODE TO      *CLMUPDT
047200*    PAGE ON INSTEAD OF A CLEAN GOBACK.                           *CLMUPDT
047300******************************************************************CLMUPDT
047400 1000-ABEND-RTN.                                                CLMUPDT
047500     WRITE SYSOUT-REC FROM WS-ABEND-REC.                        CLMUPDT
047600     PERFORM 700-CLOSE-FILES THRU 700-EXIT.                     CLMUPDT
047700     DISPLAY "*** ABNORMAL END OF JOB - CLMUPDT ***".           CLMUPDT
047800     DIVIDE ZERO-VAL INTO ONE-VAL.                              CLMUPDT
047900 1000-EXIT.                                                     CLMUPDT
048000     EXIT.                                                      CLMUPDT
