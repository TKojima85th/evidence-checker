      ******************************************************************
      *    CLMABEND  -  COMMON ABEND / TRACE WORK AREA                *
      *    SHARED BY CLMEDIT, CLMUPDT AND CLMLIST SO THE SAME          *
      *    SYSOUT DUMP LINE LAYOUT IS USED IN EVERY JOB STEP OF THE    *
      *    CLAIM EVIDENCE SCORING STREAM.                              *
      ******************************************************************
      * CHANGE LOG                                                     *
      *   03/11/94 JS  ORIGINAL - LIFTED OUT OF ABENDREC FOR THE       *
      *                HOSPITAL BILLING EDIT SUITE                    *
      *   09/02/02 RFH TICKET CC-1140 - WIDENED ABEND-REASON TO X(60)  *
      *                SO THE LONGER RUBRIC-SCORER MESSAGES FIT        *
      ******************************************************************
       01  WS-ABEND-REC.
           05  PARA-NAME                  PIC X(32).
           05  ABEND-REASON                PIC X(60).
           05  EXPECTED-VAL                 PIC X(10).
           05  ACTUAL-VAL                   PIC X(10).
           05  FILLER                       PIC X(18).

      ******************************************************************
      *    FORCED-ABEND DIVISOR - A ZERO-DIVIDE IS HOW THIS SHOP HAS   *
      *    ALWAYS KICKED A BATCH JOB OFF WITH A SYSTEM COMPLETION      *
      *    CODE THE OPERATOR WILL NOTICE.                              *
      ******************************************************************
       77  ZERO-VAL                    PIC 9(1)  VALUE 0.
       77  ONE-VAL                     PIC 9(1)  VALUE 1.
