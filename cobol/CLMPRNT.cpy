      ******************************************************************
      *    CLMPRNT  -  CLMUPDT'S PASS-THROUGH RECORD TO CLMLIST.        *
      *    CARRIES THE FINAL RESULT FIELDS PLUS THE STAGED-RUBRIC       *
      *    RESULT AND THE RATIONALE/TOP-PMID DATA THAT NEVER MAKES IT   *
      *    ONTO THE OFFICIAL RESULT-RECORD BUT STILL HAS TO SHOW UP     *
      *    ON THE PRINTED REPORT - SAME SHAPE AS THE OLD PATSRCH/       *
      *    TRMTSRCH-FILE HANDOFF INTO THE PATIENT LISTING STEP.         *
      ******************************************************************
      * CHANGE LOG                                                     *
      *   05/14/97 TGD ORIGINAL                                        *
      *   03/02/98 TGD TICKET CC-0512 - ADDED CP-STAGED-* GROUP WHEN    *
      *                THE STAGED RUBRIC LINE WAS ADDED TO THE REPORT   *
      ******************************************************************
       01  CLM-PRNT-REC.
           05  CP-CLAIM-ID                 PIC X(8).
           05  CP-CLAIM-TYPE                PIC X(8).
           05  CP-TOTAL-SCORE                PIC 9(3).
           05  CP-LABEL                      PIC X(12).
           05  CP-SUP-CNT                    PIC 9(3).
           05  CP-CON-CNT                    PIC 9(3).
           05  CP-NEU-CNT                    PIC 9(3).
           05  CP-OVR-STANCE                 PIC X(10).
           05  CP-V3-SCORE                   PIC 9(3).
           05  CP-V3-LABEL                   PIC X(12).
           05  CP-V3-CONF                    PIC X(6).
           05  CP-RATIONALE-FLAGS.
               10  CP-RAT-CLARITY-LOW             PIC X(1).
               10  CP-RAT-EVIDENCE-LOW            PIC X(1).
               10  CP-RAT-HARM-LOW                PIC X(1).
               10  CP-RAT-EVIDENCE-HIGH           PIC X(1).
               10  CP-RAT-NLI-SUPPORT             PIC X(1).
               10  CP-RAT-NLI-CONTRADICT          PIC X(1).
               10  CP-RAT-NLI-MIXED               PIC X(1).
           05  CP-TOP-PMID-1                  PIC X(10).
           05  CP-TOP-PMID-2                  PIC X(10).
           05  CP-TOP-PMID-3                  PIC X(10).
           05  CP-STAGED-TOTAL                 PIC 9(3).
           05  CP-STAGED-GRADE                 PIC X(2).
           05  CP-STAGED-LABEL                 PIC X(16).
           05  CP-STAGED-CONF                  PIC X(6).
           05  FILLER                          PIC X(57).
