      ******************************************************************
      *    CLMSRCH  -  CLMEDIT'S PASS-THROUGH RECORD TO CLMUPDT.        *
      *    CARRIES THE COMPLETED U1/U2/U3/U6 RESULTS FOR ONE CLAIM      *
      *    PLUS THE EVIDENCE-DERIVED FACTS CLMUPDT NEEDS FOR THE        *
      *    RUBRIC V3.0 AND STAGED-RUBRIC PASSES SO THE EVIDENCE FILE    *
      *    DOES NOT HAVE TO BE RE-READ IN THE SECOND JOB STEP - SAME    *
      *    IDEA AS THE OLD DAILY-EDIT-TO-DAILY-UPDATE HANDOFF.          *
      ******************************************************************
      * CHANGE LOG                                                     *
      *   04/02/94 JS  ORIGINAL                                        *
      *   05/14/97 TGD ADDED CS-EVD-FACTS GROUP FOR THE RUBRIC V3.0     *
      *                BOLT-ON                                         *
      ******************************************************************
       01  CLM-SRCH-REC.
           05  CS-CLAIM-ID                 PIC X(8).
           05  CS-CLAIM-TYPE                PIC X(8).
           05  CS-CLAIM-CONF                 PIC 9(3).
           05  CS-TOTAL-SCORE                PIC 9(3).
           05  CS-LABEL                      PIC X(12).
           05  CS-AXIS-SCORES.
               10  CS-AXIS-CLARITY               PIC 9(1).
               10  CS-AXIS-EVIDENCE              PIC 9(1).
               10  CS-AXIS-CONSENSUS             PIC 9(1).
               10  CS-AXIS-PLAUSIBILITY          PIC 9(1).
               10  CS-AXIS-TRANSPARENCY          PIC 9(1).
               10  CS-AXIS-CONTEXT               PIC 9(1).
               10  CS-AXIS-HARM                  PIC 9(1).
               10  CS-AXIS-VIRALITY              PIC 9(1).
               10  CS-AXIS-CORRECTION            PIC 9(1).
           05  CS-SUP-CNT                    PIC 9(3).
           05  CS-CON-CNT                    PIC 9(3).
           05  CS-NEU-CNT                    PIC 9(3).
           05  CS-OVR-STANCE                 PIC X(10).
           05  CS-STANCE-CONF                 PIC 9(3).
           05  CS-RATIONALE-FLAGS.
               10  CS-RAT-CLARITY-LOW             PIC X(1).
               10  CS-RAT-EVIDENCE-LOW            PIC X(1).
               10  CS-RAT-HARM-LOW                PIC X(1).
               10  CS-RAT-EVIDENCE-HIGH           PIC X(1).
               10  CS-RAT-NLI-SUPPORT             PIC X(1).
               10  CS-RAT-NLI-CONTRADICT          PIC X(1).
               10  CS-RAT-NLI-MIXED               PIC X(1).
           05  CS-TOP-PMID-1                  PIC X(10).
           05  CS-TOP-PMID-2                  PIC X(10).
           05  CS-TOP-PMID-3                  PIC X(10).
           05  CS-EVD-FACTS.
               10  CS-EVD-COUNT                   PIC 9(3).
               10  CS-EVD-ANY-MA                  PIC X(1).
               10  CS-EVD-ANY-RC                  PIC X(1).
               10  CS-EVD-ANY-CO                  PIC X(1).
               10  CS-EVD-HAS-RCT-SR              PIC X(1).
               10  CS-EVD-CONSISTENCY             PIC 9(3).
               10  CS-EVD-BEST-DESIGN-RANK        PIC 9(1).
               10  CS-EVD-NEWEST-PUB-YEAR         PIC 9(4).
               10  CS-EVD-FIRST-PMID-NONBLANK     PIC X(1).
               10  CS-EVD-ANY-HAS-OUTCOMES        PIC X(1).
           05  FILLER                         PIC X(181).
