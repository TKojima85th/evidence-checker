000100 IDENTIFICATION DIVISION.                                       CLMLIST
000200 PROGRAM-ID.  CLMLIST.                                          CLMLIST
000300 AUTHOR. JON SAYLES.                                            CLMLIST
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.                        CLMLIST
000500 DATE-WRITTEN. 04/09/94.                                        CLMLIST
000600 DATE-COMPILED. 04/09/94.                                       CLMLIST
000700 SECURITY. NON-CONFIDENTIAL.                                    CLMLIST
000800******************************************************************CLMLIST
000900*    REMARKS.                                                    *CLMLIST
001000*    THIRD AND FINAL JOB STEP OF THE CLAIM EVIDENCE SCORING       *CLMLIST
001100*    STREAM.  READS THE CLMPRINT FILE CLMUPDT BUILT (THE         *CLMLIST
001200*    COMPLETE RESULT, RUBRIC V3.0, AND STAGED-RUBRIC FIELDS FOR  *CLMLIST
001300*    EVERY CLAIM) AND PRODUCES THE PRINTED EVALUATION REPORT -   *CLMLIST
001400*    A DETAIL LINE AND ANY SELECTED RATIONALE LINES PER CLAIM,   *CLMLIST
001500*    FOLLOWED BY A SINGLE GRAND-TOTALS BLOCK AT END OF RUN.  NO  *CLMLIST
001600*    INTERMEDIATE CONTROL BREAKS - SAME SHAPE AS THE OLD PATIENT *CLMLIST
001700*    LISTING STEP.                                               *CLMLIST
001800******************************************************************CLMLIST
001900* CHANGE LOG                                                     *CLMLIST
002000*   04/09/94 JS  ORIGINAL                                        *CLMLIST
002100*   05/21/97 TGD TICKET CC-0262 - ADDED THE V3 SCORE/LABEL        *CLMLIST
002200*                COLUMNS TO THE DETAIL LINE WHEN RUBRIC V3.0 WAS  *CLMLIST
002300*                BOLTED ON TO CLMUPDT                             *CLMLIST
002400*   06/25/97 TGD TICKET CC-0302 - ADDED THE STAGED TOTAL/GRADE/   *CLMLIST
002500*                LABEL COLUMNS FOR THE STAGED-RUBRIC PASS         *CLMLIST
002600*   03/09/98 TGD TICKET CC-0513 - ADDED THE RATIONALE LINES AND   *CLMLIST
002700*                THE TOP-3 PMID COLUMNS TO THE DETAIL LINE        *CLMLIST
002800*   02/08/99 AK  Y2K - RUN-DATE STAMP ON THE PAGE HEADER IS       *CLMLIST
002900*                DISPLAY ONLY, NO 2-DIGIT YEAR MATH IS DONE       *CLMLIST
003000*                ANYWHERE IN THIS PROGRAM                         *CLMLIST
003100*   08/10/01 RFH TICKET CC-0892 - ASSESSMENTS-PROCESSED AND THE   *CLMLIST
003200*                AVERAGE V3.0 SCORE NOW EXCLUDE CLAIMS WITH NO    *CLMLIST
003300*                MATCHING ASSESSMENT (V3-SCORE = 999)             *CLMLIST
003400*   04/15/03 RFH TICKET CC-1207 - WIDENED THE LABEL AND TYPE      *CLMLIST
003500*                COUNTER TABLES TO S9(7) COMP TO MATCH THE        *CLMLIST
003600*                CONVENTION USED ON CLMUPDT                       *CLMLIST
003700******************************************************************CLMLIST
003800                                                                CLMLIST
003900 ENVIRONMENT DIVISION.                                          CLMLIST
004000 CONFIGURATION SECTION.                                         CLMLIST
004100 SOURCE-COMPUTER. IBM-390.                                      CLMLIST
004200 OBJECT-COMPUTER. IBM-390.                                      CLMLIST
004300 SPECIAL-NAMES.                                                 CLMLIST
004400     C01 IS TOP-OF-FORM.                                        CLMLIST
004500 INPUT-OUTPUT SECTION.                                          CLMLIST
004600 FILE-CONTROL.                                                  CLMLIST
004700     SELECT SYSOUT                                              CLMLIST
004800     ASSIGN TO UT-S-SYSOUT                                      CLMLIST
004900       ORGANIZATION IS SEQUENTIAL.                              CLMLIST
005000                                                                CLMLIST
005100     SELECT CLMPRINT-FILE                                       CLMLIST
005200     ASSIGN TO UT-S-CLMPRNT                                     CLMLIST
005300       ACCESS MODE IS SEQUENTIAL                                CLMLIST
005400       FILE STATUS IS PFCODE.                                   CLMLIST
005500                                                                CLMLIST
005600     SELECT REPORT-FILE                                         CLMLIST
005700     ASSIGN TO UT-S-CLMRPT                                      CLMLIST
005800       ACCESS MODE IS SEQUENTIAL                                CLMLIST
005900       FILE STATUS IS WFCODE.                                   CLMLIST
006000                                                                CLMLIST
006100 DATA DIVISION.                                                 CLMLIST
006200 FILE SECTION.                                                  CLMLIST
006300 FD  SYSOUT                                                     CLMLIST
006400     RECORDING MODE IS F                                        CLMLIST
006500     LABEL RECORDS ARE STANDARD                                 CLMLIST
006600     RECORD CONTAINS 130 CHARACTERS                             CLMLIST
006700     BLOCK CONTAINS 0 RECORDS                                   CLMLIST
006800     DATA RECORD IS SYSOUT-REC.                                 CLMLIST
006900 01  SYSOUT-REC  PIC X(130).                                    CLMLIST
007000                                                                CLMLIST
007100****** CLMUPDT'S HANDOFF FILE - ONE RECORD PER CLAIM, NO TRAILER -CLMLIST
007200****** CLMPRINT IS READ STRAIGHT THROUGH TO END OF FILE         CLMLIST
007300 FD  CLMPRINT-FILE                                              CLMLIST
007400     RECORDING MODE IS F                                        CLMLIST
007500     LABEL RECORDS ARE STANDARD                                 CLMLIST
007600     RECORD CONTAINS 192 CHARACTERS                             CLMLIST
007700     BLOCK CONTAINS 0 RECORDS                                   CLMLIST
007800     DATA RECORD IS FD-CLMPRNT-REC.                             CLMLIST
007900 01  FD-CLMPRNT-REC              PIC X(192).                    CLMLIST
008000                                                                CLMLIST
008100****** THE PRINTED EVALUATION REPORT - HEADING, DETAIL AND      CLMLIST
008200****** RATIONALE LINES PER CLAIM, ONE GRAND-TOTALS BLOCK AT     CLMLIST
008300****** END OF RUN                                               CLMLIST
008400 FD  REPORT-FILE                                                CLMLIST
008500     RECORDING MODE IS F                                        CLMLIST
008600     LABEL RECORDS ARE STANDARD                                 CLMLIST
008700     RECORD CONTAINS 132 CHARACTERS                             CLMLIST
008800     BLOCK CONTAINS 0 RECORDS                                   CLMLIST
008900     DATA RECORD IS FD-RPT-REC.                                 CLMLIST
009000 01  FD-RPT-REC                  PIC X(132).                    CLMLIST
009100                                                                CLMLIST
009200** QSAM FILES                                                   CLMLIST
009300 WORKING-STORAGE SECTION.                                       CLMLIST
009400                                                                CLMLIST
009500 01  FILE-STATUS-CODES.                                         CLMLIST
009600     05  PFCODE                  PIC X(2).                      CLMLIST
009700     05  WFCODE                  PIC X(2).                      CLMLIST
009800                                                                CLMLIST
009900     COPY CLMPRNT.                                              CLMLIST
010000                                                                CLMLIST
010100 01  MORE-CLMPRNT-SW             PIC X(1) VALUE SPACE.          CLMLIST
010200     88  MORE-CLMPRNT-RECS           VALUE SPACE.               CLMLIST
010300     88  NO-MORE-CLMPRNT-RECS        VALUE "N".                 CLMLIST
010400                                                                CLMLIST
010500 77  WS-CTR-SUB                  PIC 9(1) COMP.                 CLMLIST
010600                                                                CLMLIST
010700 01  WS-DATE-FIELDS.                                            CLMLIST
010800     05  WS-DATE-YY              PIC 9(2).                      CLMLIST
010900     05  WS-DATE-MM              PIC 9(2).                      CLMLIST
011000     05  WS-DATE-DD              PIC 9(2).                      CLMLIST
011100                                                                CLMLIST
011200 01  COUNTERS-AND-ACCUMULATORS.                                 CLMLIST
011300     05  CLMPRNT-READ            PIC S9(7) COMP.                CLMLIST
011400     05  SUM-9AXIS-SCORE         PIC S9(9) COMP.                CLMLIST
011500     05  AVG-9AXIS-SCORE         PIC 9(3) COMP.                 CLMLIST
011600     05  ASSESSMENTS-PROCESSED   PIC S9(7) COMP.                CLMLIST
011700     05  SUM-V3-SCORE            PIC S9(9) COMP.                CLMLIST
011800     05  AVG-V3-SCORE            PIC 9(3) COMP.                 CLMLIST
011900     05  WS-LINES                PIC 9(2) COMP VALUE 99.        CLMLIST
012000     05  WS-PAGES                PIC 9(3) COMP VALUE 1.         CLMLIST
012100                                                                CLMLIST
012200******************************************************************CLMLIST
012300*    9-AXIS LABEL DISTRIBUTION TABLE - SEARCHED BY CP-LABEL TO     *CLMLIST
012400*    FIND THE MATCHING COUNT, SAME IDEA AS THE LABTEST TABLE      *CLMLIST
012500*    SEARCH-RTN BUT BUILT FROM LITERALS HERE INSTEAD OF A FILE.   *CLMLIST
012600******************************************************************CLMLIST
012700 01  WS-9AXIS-LABEL-NAMES.                                      CLMLIST
012800     05  FILLER                  PIC X(12) VALUE "True        ".CLMLIST
012900     05  FILLER                  PIC X(12) VALUE "Mostly True ".CLMLIST
013000     05  FILLER                  PIC X(12) VALUE "Unsupported ".CLMLIST
013100     05  FILLER                  PIC X(12) VALUE "False       ".CLMLIST
013200     05  FILLER                  PIC X(12) VALUE "Fabricated  ".CLMLIST
013300 01  WS-9AXIS-LABEL-TBL REDEFINES WS-9AXIS-LABEL-NAMES.         CLMLIST
013400     05  WS-9AXIS-LABEL-NAME     PIC X(12) OCCURS 5 TIMES       CLMLIST
013500                                  INDEXED BY L9-IDX.            CLMLIST
013600                                                                CLMLIST
013700 01  WS-9AXIS-LABEL-CTRS.                                       CLMLIST
013800     05  CNT-9AXIS-TRUE          PIC S9(7) COMP.                CLMLIST
013900     05  CNT-9AXIS-MOSTLY        PIC S9(7) COMP.                CLMLIST
014000     05  CNT-9AXIS-UNSUP         PIC S9(7) COMP.                CLMLIST
014100     05  CNT-9AXIS-FALSE         PIC S9(7) COMP.                CLMLIST
014200     05  CNT-9AXIS-FAB           PIC S9(7) COMP.                CLMLIST
014300 01  WS-9AXIS-LABEL-CTRS-R REDEFINES WS-9AXIS-LABEL-CTRS.       CLMLIST
014400     05  WS-9AXIS-LABEL-CNT      PIC S9(7) COMP OCCURS 5 TIMES. CLMLIST
014500                                                                CLMLIST
014600******************************************************************CLMLIST
014700*    CLAIM-TYPE DISTRIBUTION TABLE - SAME SEARCH IDEA AS ABOVE    *CLMLIST
014800******************************************************************CLMLIST
014900 01  WS-TYPE-NAMES.                                             CLMLIST
015000     05  FILLER                  PIC X(8) VALUE "CAUSAL  ".     CLMLIST
015100     05  FILLER                  PIC X(8) VALUE "EFFECT  ".     CLMLIST
015200     05  FILLER                  PIC X(8) VALUE "SAFETY  ".     CLMLIST
015300     05  FILLER                  PIC X(8) VALUE "GENERAL ".     CLMLIST
015400 01  WS-TYPE-TBL REDEFINES WS-TYPE-NAMES.                       CLMLIST
015500     05  WS-TYPE-NAME            PIC X(8) OCCURS 4 TIMES        CLMLIST
015600                                  INDEXED BY TYP-IDX.           CLMLIST
015700                                                                CLMLIST
015800 01  TYPE-COUNTERS.                                             CLMLIST
015900     05  CNT-TYPE-CAUSAL         PIC S9(7) COMP.                CLMLIST
016000     05  CNT-TYPE-EFFECT         PIC S9(7) COMP.                CLMLIST
016100     05  CNT-TYPE-SAFETY         PIC S9(7) COMP.                CLMLIST
016200     05  CNT-TYPE-GENERAL        PIC S9(7) COMP.                CLMLIST
016300 01  TYPE-COUNTERS-R REDEFINES TYPE-COUNTERS.                   CLMLIST
016400     05  WS-TYPE-CNT             PIC S9(7) COMP OCCURS 4 TIMES. CLMLIST
016500                                                                CLMLIST
016600******************************************************************CLMLIST
016700*    RUBRIC V3.0 LABEL DISTRIBUTION TABLE - SAME SEARCH IDEA AS   *CLMLIST
016800*    ABOVE.  CLAIMS WITH NO MATCHING ASSESSMENT (V3-SCORE = 999,  *CLMLIST
016900*    LABEL "N/A") ARE NOT SEARCHED AGAINST THIS TABLE - SEE       *CLMLIST
017000*    300-ACCUMULATE-TOTALS.                                       *CLMLIST
017100******************************************************************CLMLIST
017200 01  WS-V3-LABEL-NAMES.                                         CLMLIST
017300     05  FILLER                  PIC X(12) VALUE "True        ".CLMLIST
017400     05  FILLER                  PIC X(12) VALUE "Mostly True ".CLMLIST
017500     05  FILLER                  PIC X(12) VALUE "Mixed/Cntxt ".CLMLIST
017600     05  FILLER                  PIC X(12) VALUE "Unsupported ".CLMLIST
017700     05  FILLER                  PIC X(12) VALUE "Misleading  ".CLMLIST
017800     05  FILLER                  PIC X(12) VALUE "Harmful     ".CLMLIST
017900     05  FILLER                  PIC X(12) VALUE "False       ".CLMLIST
018000 01  WS-V3-LABEL-TBL REDEFINES WS-V3-LABEL-NAMES.               CLMLIST
018100     05  WS-V3-LABEL-NAME        PIC X(12) OCCURS 7 TIMES       CLMLIST
018200                                  INDEXED BY V3-IDX.            CLMLIST
018300                                                                CLMLIST
018400 01  V3-LABEL-COUNTERS.                                         CLMLIST
018500     05  CNT-V3-TRUE             PIC S9(7) COMP.                CLMLIST
018600     05  CNT-V3-MOSTLY           PIC S9(7) COMP.                CLMLIST
018700     05  CNT-V3-MIXED            PIC S9(7) COMP.                CLMLIST
018800     05  CNT-V3-UNSUP            PIC S9(7) COMP.                CLMLIST
018900     05  CNT-V3-MISLEAD          PIC S9(7) COMP.                CLMLIST
019000     05  CNT-V3-HARMFUL          PIC S9(7) COMP.                CLMLIST
019100     05  CNT-V3-FALSE            PIC S9(7) COMP.                CLMLIST
019200 01  V3-LABEL-COUNTERS-R REDEFINES V3-LABEL-COUNTERS.           CLMLIST
019300     05  WS-V3-LABEL-CNT         PIC S9(7) COMP OCCURS 7 TIMES. CLMLIST
019400                                                                CLMLIST
019500 01  WS-HDR-REC.                                                CLMLIST
019600     05  FILLER                  PIC X(1) VALUE SPACE.          CLMLIST
019700     05  FILLER                  PIC X(38) VALUE                CLMLIST
019800         "HEALTH CLAIM EVIDENCE SCORING REPORT ".               CLMLIST
019900     05  FILLER                  PIC X(10) VALUE "RUN DATE: ".  CLMLIST
020000     05  HDR-MM                  PIC 9(2).                      CLMLIST
020100     05  FILLER                  PIC X(1) VALUE "/".            CLMLIST
020200     05  HDR-DD                  PIC 9(2).                      CLMLIST
020300     05  FILLER                  PIC X(1) VALUE "/".            CLMLIST
020400     05  HDR-YY                  PIC 9(2).                      CLMLIST
020500     05  FILLER                  PIC X(60) VALUE SPACE.         CLMLIST
020600     05  FILLER                  PIC X(12) VALUE "PAGE NUMBER:".CLMLIST
020700     05  PAGE-NBR-O              PIC ZZ9.                       CLMLIST
020800                                                                CLMLIST
020900 01  WS-COLM-HDR-REC.                                           CLMLIST
021000     05  FILLER   PIC X(8)  VALUE "CLAIM-ID".                   CLMLIST
021100     05  FILLER   PIC X(1)  VALUE SPACE.                        CLMLIST
021200     05  FILLER   PIC X(8)  VALUE "TYPE    ".                   CLMLIST
021300     05  FILLER   PIC X(1)  VALUE SPACE.                        CLMLIST
021400     05  FILLER   PIC X(3)  VALUE "SCR".                        CLMLIST
021500     05  FILLER   PIC X(1)  VALUE SPACE.                        CLMLIST
021600     05  FILLER   PIC X(12) VALUE "LABEL       ".               CLMLIST
021700     05  FILLER   PIC X(1)  VALUE SPACE.                        CLMLIST
021800     05  FILLER   PIC X(11) VALUE "SUP/CON/NEU".                CLMLIST
021900     05  FILLER   PIC X(1)  VALUE SPACE.                        CLMLIST
022000     05  FILLER   PIC X(10) VALUE "STANCE    ".                 CLMLIST
022100     05  FILLER   PIC X(1)  VALUE SPACE.                        CLMLIST
022200     05  FILLER   PIC X(3)  VALUE "V3S".                        CLMLIST
022300     05  FILLER   PIC X(1)  VALUE SPACE.                        CLMLIST
022400     05  FILLER   PIC X(12) VALUE "V3 LABEL    ".               CLMLIST
022500     05  FILLER   PIC X(1)  VALUE SPACE.                        CLMLIST
022600     05  FILLER   PIC X(3)  VALUE "STG".                        CLMLIST
022700     05  FILLER   PIC X(1)  VALUE SPACE.                        CLMLIST
022800     05  FILLER   PIC X(2)  VALUE "GR".                         CLMLIST
022900     05  FILLER   PIC X(1)  VALUE SPACE.                        CLMLIST
023000     05  FILLER   PIC X(16) VALUE "STAGED LABEL    ".           CLMLIST
023100     05  FILLER   PIC X(1)  VALUE SPACE.                        CLMLIST
023200     05  FILLER   PIC X(33) VALUE "TOP PMIDS (1ST / 2ND / 3RD)     ".CLMLIST
023300                                                                CLMLIST
023400 01  WS-BLANK-LINE.                                             CLMLIST
023500     05  FILLER   PIC X(132) VALUE SPACES.                      CLMLIST
023600                                                                CLMLIST
023700 01  WS-DETAIL-REC.                                             CLMLIST
023800     05  DTL-CLAIM-ID            PIC X(8).                      CLMLIST
023900     05  FILLER                  PIC X(1).                      CLMLIST
024000     05  DTL-CLAIM-TYPE          PIC X(8).                      CLMLIST
024100     05  FILLER                  PIC X(1).                      CLMLIST
024200     05  DTL-SCORE               PIC 9(3).                      CLMLIST
024300     05  FILLER                  PIC X(1).                      CLMLIST
024400     05  DTL-LABEL               PIC X(12).                     CLMLIST
024500     05  FILLER                  PIC X(1).                      CLMLIST
024600     05  DTL-STANCE-CNTS.                                       CLMLIST
024700         10  DTL-SUP-CNT             PIC 9(3).                  CLMLIST
024800         10  FILLER                  PIC X(1) VALUE "/".        CLMLIST
024900         10  DTL-CON-CNT             PIC 9(3).                  CLMLIST
025000         10  FILLER                  PIC X(1) VALUE "/".        CLMLIST
025100         10  DTL-NEU-CNT             PIC 9(3).                  CLMLIST
025200     05  FILLER                  PIC X(1).                      CLMLIST
025300     05  DTL-STANCE               PIC X(10).                    CLMLIST
025400     05  FILLER                  PIC X(1).                      CLMLIST
025500     05  DTL-V3-SCORE             PIC 9(3).                     CLMLIST
025600     05  FILLER                  PIC X(1).                      CLMLIST
025700     05  DTL-V3-LABEL             PIC X(12).                    CLMLIST
025800     05  FILLER                  PIC X(1).                      CLMLIST
025900     05  DTL-STAGED-TOTAL         PIC 9(3).                     CLMLIST
026000     05  FILLER                  PIC X(1).                      CLMLIST
026100     05  DTL-STAGED-GRADE         PIC X(2).                     CLMLIST
026200     05  FILLER                  PIC X(1).                      CLMLIST
026300     05  DTL-STAGED-LABEL         PIC X(16).                    CLMLIST
026400     05  FILLER                  PIC X(1).                      CLMLIST
026500     05  DTL-PMIDS.                                             CLMLIST
026600         10  DTL-PMID-1              PIC X(10).                 CLMLIST
026700         10  FILLER                  PIC X(1) VALUE SPACE.      CLMLIST
026800         10  DTL-PMID-2              PIC X(10).                 CLMLIST
026900         10  FILLER                  PIC X(1) VALUE SPACE.      CLMLIST
027000         10  DTL-PMID-3              PIC X(10).                 CLMLIST
027100     05  FILLER                  PIC X(1) VALUE SPACE.          CLMLIST
027200                                                                CLMLIST
027300 01  WS-RATIONALE-REC.                                          CLMLIST
027400     05  FILLER                  PIC X(15) VALUE                CLMLIST
027500         "    RATIONALE -".                                     CLMLIST
027600     05  RAT-TEXT-O              PIC X(100).                    CLMLIST
027700     05  FILLER                  PIC X(17) VALUE SPACES.        CLMLIST
027800                                                                CLMLIST
027900 01  WS-TOTALS-HDR-LINE.                                        CLMLIST
028000     05  FILLER                  PIC X(132) VALUE               CLMLIST
028100         "***** GRAND TOTALS FOR THIS RUN *****".               CLMLIST
028200                                                                CLMLIST
028300 01  WS-TOTAL-CLAIMS-LINE.                                      CLMLIST
028400     05  FILLER                  PIC X(26) VALUE                CLMLIST
028500         "CLAIMS PROCESSED ........".                           CLMLIST
028600     05  TOT-CLAIMS-O            PIC ZZZ,ZZ9.                   CLMLIST
028700     05  FILLER                  PIC X(99) VALUE SPACES.        CLMLIST
028800                                                                CLMLIST
028900 01  WS-AVG-9AXIS-LINE.                                         CLMLIST
029000     05  FILLER                  PIC X(26) VALUE                CLMLIST
029100         "AVERAGE 9-AXIS SCORE ....".                           CLMLIST
029200     05  AVG-9AXIS-O             PIC ZZ9.                       CLMLIST
029300     05  FILLER                  PIC X(103) VALUE SPACES.       CLMLIST
029400                                                                CLMLIST
029500 01  WS-9AXIS-LABEL-LINE.                                       CLMLIST
029600     05  FILLER                  PIC X(4) VALUE SPACES.         CLMLIST
029700     05  LBL-NAME-O              PIC X(12).                     CLMLIST
029800     05  FILLER                  PIC X(4) VALUE SPACES.         CLMLIST
029900     05  LBL-CNT-O               PIC ZZZ,ZZ9.                   CLMLIST
030000     05  FILLER                  PIC X(105) VALUE SPACES.       CLMLIST
030100                                                                CLMLIST
030200 01  WS-TYPE-LINE.                                              CLMLIST
030300     05  FILLER                  PIC X(4) VALUE SPACES.         CLMLIST
030400     05  TYP-NAME-O              PIC X(8).                      CLMLIST
030500     05  FILLER                  PIC X(4) VALUE SPACES.         CLMLIST
030600     05  TYP-CNT-O               PIC ZZZ,ZZ9.                   CLMLIST
030700     05  FILLER                  PIC X(109) VALUE SPACES.       CLMLIST
030800                                                                CLMLIST
030900 01  WS-ASSESS-PROC-LINE.                                       CLMLIST
031000     05  FILLER                  PIC X(26) VALUE                CLMLIST
031100         "ASSESSMENTS PROCESSED ...".                           CLMLIST
031200     05  ASSESS-PROC-O           PIC ZZZ,ZZ9.                   CLMLIST
031300     05  FILLER                  PIC X(99) VALUE SPACES.        CLMLIST
031400                                                                CLMLIST
031500 01  WS-AVG-V3-LINE.                                            CLMLIST
031600     05  FILLER                  PIC X(26) VALUE                CLMLIST
031700         "AVERAGE V3.0 SCORE ......".                           CLMLIST
031800     05  AVG-V3-O                PIC ZZ9.                       CLMLIST
031900     05  FILLER                  PIC X(103) VALUE SPACES.       CLMLIST
032000                                                                CLMLIST
032100 01  WS-V3-LABEL-LINE.                                          CLMLIST
032200     05  FILLER                  PIC X(4) VALUE SPACES.         CLMLIST
032300     05  V3-NAME-O               PIC X(12).                     CLMLIST
032400     05  FILLER                  PIC X(4) VALUE SPACES.         CLMLIST
032500     05  V3-CNT-O                PIC ZZZ,ZZ9.                   CLMLIST
032600     05  FILLER                  PIC X(105) VALUE SPACES.       CLMLIST
032700                                                                CLMLIST
032800     COPY CLMABEND.                                             CLMLIST
032900                                                                CLMLIST
033000 PROCEDURE DIVISION.                                            CLMLIST
033100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                    CLMLIST
033200     PERFORM 100-MAINLINE THRU 100-EXIT                         CLMLIST
033300             UNTIL NO-MORE-CLMPRNT-RECS.                        CLMLIST
033400     PERFORM 800-WRITE-TOTALS THRU 800-EXIT.                    CLMLIST
033500     PERFORM 900-CLEANUP THRU 900-EXIT.                         CLMLIST
033600     MOVE ZERO TO RETURN-CODE.                                  CLMLIST
033700     GOBACK.                                                    CLMLIST
033800                                                                CLMLIST
033900 000-HOUSEKEEPING.                                              CLMLIST
034000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                      CLMLIST
034100     DISPLAY "******** BEGIN JOB CLMLIST ********".             CLMLIST
034200     ACCEPT WS-DATE-FIELDS FROM DATE.                           CLMLIST
034300     MOVE WS-DATE-MM TO HDR-MM.                                 CLMLIST
034400     MOVE WS-DATE-DD TO HDR-DD.                                 CLMLIST
034500     MOVE WS-DATE-YY TO HDR-YY.                                 CLMLIST
034600                                                                CLMLIST
034700     INITIALIZE COUNTERS-AND-ACCUMULATORS,                      CLMLIST
034800                WS-9AXIS-LABEL-CTRS,                            CLMLIST
034900                TYPE-COUNTERS,                                  CLMLIST
035000                V3-LABEL-COUNTERS.                              CLMLIST
035100                                                                CLMLIST
035200     MOVE "True        " TO WS-9AXIS-LABEL-NAME(1),             CLMLIST
035300                             WS-V3-LABEL-NAME(1).               CLMLIST
035400     MOVE "Mostly True " TO WS-9AXIS-LABEL-NAME(2),             CLMLIST
035500                             WS-V3-LABEL-NAME(2).               CLMLIST
035600     MOVE "Unsupported " TO WS-9AXIS-LABEL-NAME(3).             CLMLIST
035700     MOVE "False       " TO WS-9AXIS-LABEL-NAME(4).             CLMLIST
035800     MOVE "Fabricated  " TO WS-9AXIS-LABEL-NAME(5).             CLMLIST
035900                                                                CLMLIST
036000     OPEN INPUT  CLMPRINT-FILE.                                 CLMLIST
036100     OPEN OUTPUT REPORT-FILE, SYSOUT.                           CLMLIST
036200                                                                CLMLIST
036300     READ CLMPRINT-FILE INTO CLM-PRNT-REC                       CLMLIST
036400         AT END                                                 CLMLIST
036500         MOVE "N" TO MORE-CLMPRNT-SW                            CLMLIST
036600         GO TO 000-EXIT                                         CLMLIST
036700     END-READ.                                                  CLMLIST
036800     ADD 1 TO CLMPRNT-READ.                                     CLMLIST
036900 000-EXIT.                                                      CLMLIST
037000     EXIT.                                                      CLMLIST
037100                                                                CLMLIST
037200 100-MAINLINE.                                                  CLMLIST
037300     MOVE "100-MAINLINE" TO PARA-NAME.                          CLMLIST
037400     PERFORM 300-ACCUMULATE-TOTALS THRU 300-EXIT.               CLMLIST
037500     PERFORM 400-WRITE-DETAIL-LINE THRU 400-EXIT.               CLMLIST
037600     PERFORM 450-WRITE-RATIONALE-LINES THRU 450-EXIT.           CLMLIST
037700                                                                CLMLIST
037800     READ CLMPRINT-FILE INTO CLM-PRNT-REC                       CLMLIST
037900         AT END                                                 CLMLIST
038000         MOVE "N" TO MORE-CLMPRNT-SW                            CLMLIST
038100         GO TO 100-EXIT                                         CLMLIST
038200     END-READ.                                                  CLMLIST
038300     ADD 1 TO CLMPRNT-READ.                                     CLMLIST
038400 100-EXIT.                                                      CLMLIST
038500     EXIT.                                                      CLMLIST
038600                                                                CLMLIST
038700******************************************************************CLMLIST
038800*    300-ACCUMULATE-TOTALS - ROLLS ONE CLM-PRNT-REC INTO THE       *CLMLIST
038900*    RUNNING TOTALS.  NO CONTROL BREAKS - THIS SHOP'S SINGLE       *CLMLIST
039000*    GRAND-TOTALS BLOCK IS WRITTEN ONCE AT END OF RUN BY           *CLMLIST
039100*    800-WRITE-TOTALS.                                             *CLMLIST
039200******************************************************************CLMLIST
039300 300-ACCUMULATE-TOTALS.                                         CLMLIST
039400     MOVE "300-ACCUMULATE-TOTALS" TO PARA-NAME.                 CLMLIST
039500     ADD CP-TOTAL-SCORE TO SUM-9AXIS-SCORE.                     CLMLIST
039600                                                                CLMLIST
039700     SET L9-IDX TO 1.                                           CLMLIST
039800     SEARCH WS-9AXIS-LABEL-NAME                                 CLMLIST
039900         AT END                                                 CLMLIST
040000             NEXT SENTENCE                                      CLMLIST
040100         WHEN WS-9AXIS-LABEL-NAME(L9-IDX) = CP-LABEL            CLMLIST
040200             ADD 1 TO WS-9AXIS-LABEL-CNT(L9-IDX)                CLMLIST
040300     END-SEARCH.                                                CLMLIST
040400                                                                CLMLIST
040500     SET TYP-IDX TO 1.                                          CLMLIST
040600     SEARCH WS-TYPE-NAME                                        CLMLIST
040700         AT END                                                 CLMLIST
040800             NEXT SENTENCE                                      CLMLIST
040900         WHEN WS-TYPE-NAME(TYP-IDX) = CP-CLAIM-TYPE             CLMLIST
041000             ADD 1 TO WS-TYPE-CNT(TYP-IDX)                      CLMLIST
041100     END-SEARCH.                                                CLMLIST
041200                                                                CLMLIST
041300     IF CP-V3-SCORE NOT EQUAL TO 999                            CLMLIST
041400         ADD 1 TO ASSESSMENTS-PROCESSED                         CLMLIST
041500         ADD CP-V3-SCORE TO SUM-V3-SCORE                        CLMLIST
041600         SET V3-IDX TO 1                                        CLMLIST
041700         SEARCH WS-V3-LABEL-NAME                                CLMLIST
041800             AT END                                             CLMLIST
041900                 NEXT SENTENCE                                  CLMLIST
042000             WHEN WS-V3-LABEL-NAME(V3-IDX) = CP-V3-LABEL        CLMLIST
042100                 ADD 1 TO WS-V3-LABEL-CNT(V3-IDX)               CLMLIST
042200         END-SEARCH.                                            CLMLIST
042300 300-EXIT.                                                      CLMLIST
042400     EXIT.                                                      CLMLIST
042500                                                                CLMLIST
042600 400-WRITE-DETAIL-LINE.                                         CLMLIST
042700     MOVE "400-WRITE-DETAIL-LINE" TO PARA-NAME.                 CLMLIST
042800     IF WS-LINES > 50                                           CLMLIST
042900         PERFORM 050-WRITE-PAGE-HDR THRU 050-EXIT.              CLMLIST
043000                                                                CLMLIST
043100     MOVE CP-CLAIM-ID            TO DTL-CLAIM-ID.               CLMLIST
043200     MOVE CP-CLAIM-TYPE          TO DTL-CLAIM-TYPE.             CLMLIST
043300     MOVE CP-TOTAL-SCORE         TO DTL-SCORE.                  CLMLIST
043400     MOVE CP-LABEL               TO DTL-LABEL.                  CLMLIST
043500     MOVE CP-SUP-CNT             TO DTL-SUP-CNT.                CLMLIST
043600     MOVE CP-CON-CNT             TO DTL-CON-CNT.                CLMLIST
043700     MOVE CP-NEU-CNT             TO DTL-NEU-CNT.                CLMLIST
043800     MOVE CP-OVR-STANCE          TO DTL-STANCE.                 CLMLIST
043900     MOVE CP-V3-SCORE            TO DTL-V3-SCORE.               CLMLIST
044000     MOVE CP-V3-LABEL            TO DTL-V3-LABEL.               CLMLIST
044100     MOVE CP-STAGED-TOTAL        TO DTL-STAGED-TOTAL.           CLMLIST
044200     MOVE CP-STAGED-GRADE        TO DTL-STAGED-GRADE.           CLMLIST
044300     MOVE CP-STAGED-LABEL        TO DTL-STAGED-LABEL.           CLMLIST
044400     MOVE CP-TOP-PMID-1          TO DTL-PMID-1.                 CLMLIST
044500     MOVE CP-TOP-PMID-2          TO DTL-PMID-2.                 CLMLIST
044600     MOVE CP-TOP-PMID-3          TO DTL-PMID-3.                 CLMLIST
044700                                                                CLMLIST
044800     WRITE FD-RPT-REC FROM WS-DETAIL-REC                        CLMLIST
044900         AFTER ADVANCING 1.                                     CLMLIST
045000     ADD 1 TO WS-LINES.                                         CLMLIST
045100 400-EXIT.                                                      CLMLIST
045200     EXIT.                                                      CLMLIST
045300                                                                CLMLIST
045400******************************************************************CLMLIST
045500*    450-WRITE-RATIONALE-LINES - U3'S RATIONALE SELECTION IS      *CLMLIST
045600*    CARRIED FORWARD AS CP-RATIONALE-FLAGS; EACH SET FLAG PRINTS  *CLMLIST
045700*    ITS OWN FIXED-TEXT LINE UNDER THE CLAIM'S DETAIL LINE        *CLMLIST
045800*    (TICKET CC-0513).                                             *CLMLIST
045900******************************************************************CLMLIST
046000 450-WRITE-RATIONALE-LINES.                                     CLMLIST
046100     MOVE "450-WRITE-RATIONALE-LINES" TO PARA-NAME.             CLMLIST
046200     IF CP-RAT-CLARITY-LOW = "Y"                                CLMLIST
046300         MOVE "CLARITY SCORE LOW - CLAIM STRUCTURE UNCLEAR"     CLMLIST
046400                                       TO RAT-TEXT-O            CLMLIST
046500         PERFORM 460-WRITE-ONE-RATIONALE THRU 460-EXIT.         CLMLIST
046600                                                                CLMLIST
046700     IF CP-RAT-EVIDENCE-LOW = "Y"                               CLMLIST
046800         MOVE "EVIDENCE QUALITY LOW - WEAK OR INSUFFICIENT SUPPORT"CLMLIST
046900                                       TO RAT-TEXT-O            CLMLIST
047000         PERFORM 460-WRITE-ONE-RATIONALE THRU 460-EXIT.         CLMLIST
047100                                                                CLMLIST
047200     IF CP-RAT-HARM-LOW = "Y"                                   CLMLIST
047300         MOVE "HARM POTENTIAL SCORE LOW - POSSIBLE SAFETY CONCERN"CLMLIST
047400                                       TO RAT-TEXT-O            CLMLIST
047500         PERFORM 460-WRITE-ONE-RATIONALE THRU 460-EXIT.         CLMLIST
047600                                                                CLMLIST
047700     IF CP-RAT-EVIDENCE-HIGH = "Y"                              CLMLIST
047800         MOVE "EVIDENCE QUALITY HIGH - STRONG SUPPORTING LITERATURE"CLMLIST
047900                                       TO RAT-TEXT-O            CLMLIST
048000         PERFORM 460-WRITE-ONE-RATIONALE THRU 460-EXIT.         CLMLIST
048100                                                                CLMLIST
048200     IF CP-RAT-NLI-SUPPORT = "Y"                                CLMLIST
048300         MOVE "EVIDENCE LANGUAGE PREDOMINANTLY SUPPORTS THE CLAIM"CLMLIST
048400                                       TO RAT-TEXT-O            CLMLIST
048500         PERFORM 460-WRITE-ONE-RATIONALE THRU 460-EXIT.         CLMLIST
048600                                                                CLMLIST
048700     IF CP-RAT-NLI-CONTRADICT = "Y"                             CLMLIST
048800         MOVE "EVIDENCE LANGUAGE PREDOMINANTLY CONTRADICTS THE CLAIM"CLMLIST
048900                                       TO RAT-TEXT-O            CLMLIST
049000         PERFORM 460-WRITE-ONE-RATIONALE THRU 460-EXIT.         CLMLIST
049100                                                                CLMLIST
049200     IF CP-RAT-NLI-MIXED = "Y"                                  CLMLIST
049300         MOVE "EVIDENCE LANGUAGE IS MIXED - SUPPORT AND CONTRADICTION"CLMLIST
049400                                       TO RAT-TEXT-O            CLMLIST
049500         PERFORM 460-WRITE-ONE-RATIONALE THRU 460-EXIT.         CLMLIST
049600 450-EXIT.                                                      CLMLIST
049700     EXIT.                                                      CLMLIST
049800                                                                CLMLIST
049900 460-WRITE-ONE-RATIONALE.                                       CLMLIST
050000     IF WS-LINES > 50                                           CLMLIST
050100         PERFORM 050-WRITE-PAGE-HDR THRU 050-EXIT.              CLMLIST
050200     WRITE FD-RPT-REC FROM WS-RATIONALE-REC                     CLMLIST
050300         AFTER ADVANCING 1.                                     CLMLIST
050400     ADD 1 TO WS-LINES.                                         CLMLIST
050500 460-EXIT.                                                      CLMLIST
050600     EXIT.                                                      CLMLIST
050700                                                                CLMLIST
050800 050-WRITE-PAGE-HDR.                                            CLMLIST
050900     MOVE "050-WRITE-PAGE-HDR" TO PARA-NAME.                    CLMLIST
051000     MOVE WS-PAGES TO PAGE-NBR-O.                               CLMLIST
051100     ADD 1 TO WS-PAGES.                                         CLMLIST
051200     WRITE FD-RPT-REC FROM WS-HDR-REC                           CLMLIST
051300         AFTER ADVANCING TOP-OF-FORM.                           CLMLIST
051400     WRITE FD-RPT-REC FROM WS-BLANK-LINE                        CLMLIST
051500         AFTER ADVANCING 1.                                     CLMLIST
051600     PERFORM 060-WRITE-COLM-HDR THRU 060-EXIT.                  CLMLIST
051700     MOVE ZERO TO WS-LINES.                                     CLMLIST
051800 050-EXIT.                                                      CLMLIST
051900     EXIT.                                                      CLMLIST
052000                                                                CLMLIST
052100 060-WRITE-COLM-HDR.                                            CLMLIST
052200     MOVE "060-WRITE-COLM-HDR" TO PARA-NAME.                    CLMLIST
052300     WRITE FD-RPT-REC FROM WS-COLM-HDR-REC                      CLMLIST
052400         AFTER ADVANCING 1.                                     CLMLIST
052500     WRITE FD-RPT-REC FROM WS-BLANK-LINE                        CLMLIST
052600         AFTER ADVANCING 1.                                     CLMLIST
052700     ADD 2 TO WS-LINES.                                         CLMLIST
052800 060-EXIT.                                                      CLMLIST
052900     EXIT.                                                      CLMLIST
053000                                                                CLMLIST
053100******************************************************************CLMLIST
053200*    800-WRITE-TOTALS - THE REPORT'S SINGLE GRAND-TOTALS BLOCK,   *CLMLIST
053300*    NO INTERMEDIATE CONTROL BREAKS.  WALKS THE THREE             *CLMLIST
053400*    DISTRIBUTION TABLES WITH A PERFORM VARYING LOOP APIECE,      *CLMLIST
053500*    SAME IDEA AS CLMUPDT'S 910-DISPLAY-COUNTER.                  *CLMLIST
053600******************************************************************CLMLIST
053700 800-WRITE-TOTALS.                                              CLMLIST
053800     MOVE "800-WRITE-TOTALS" TO PARA-NAME.                      CLMLIST
053900     IF WS-LINES > 40                                           CLMLIST
054000         PERFORM 050-WRITE-PAGE-HDR THRU 050-EXIT.              CLMLIST
054100                                                                CLMLIST
054200     WRITE FD-RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 2.     CLMLIST
054300     WRITE FD-RPT-REC FROM WS-TOTALS-HDR-LINE AFTER ADVANCING 1.CLMLIST
054400     WRITE FD-RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.     CLMLIST
054500                                                                CLMLIST
054600     MOVE CLMPRNT-READ TO TOT-CLAIMS-O.                         CLMLIST
054700     WRITE FD-RPT-REC FROM WS-TOTAL-CLAIMS-LINE AFTER ADVANCING 1.CLMLIST
054800                                                                CLMLIST
054900     IF CLMPRNT-READ NOT EQUAL TO ZERO                          CLMLIST
055000         DIVIDE SUM-9AXIS-SCORE BY CLMPRNT-READ                 CLMLIST
055100             GIVING AVG-9AXIS-SCORE                             CLMLIST
055200     ELSE                                                       CLMLIST
055300         MOVE ZERO TO AVG-9AXIS-SCORE.                          CLMLIST
055400     MOVE AVG-9AXIS-SCORE TO AVG-9AXIS-O.                       CLMLIST
055500     WRITE FD-RPT-REC FROM WS-AVG-9AXIS-LINE AFTER ADVANCING 1. CLMLIST
055600                                                                CLMLIST
055700     PERFORM 810-WRITE-9AXIS-LABEL THRU 810-EXIT                CLMLIST
055800         VARYING WS-CTR-SUB FROM 1 BY 1 UNTIL WS-CTR-SUB > 5.   CLMLIST
055900                                                                CLMLIST
056000     PERFORM 820-WRITE-TYPE-LINE THRU 820-EXIT                  CLMLIST
056100         VARYING WS-CTR-SUB FROM 1 BY 1 UNTIL WS-CTR-SUB > 4.   CLMLIST
056200                                                                CLMLIST
056300     MOVE ASSESSMENTS-PROCESSED TO ASSESS-PROC-O.               CLMLIST
056400     WRITE FD-RPT-REC FROM WS-ASSESS-PROC-LINE AFTER ADVANCING 1.CLMLIST
056500                                                                CLMLIST
056600     IF ASSESSMENTS-PROCESSED NOT EQUAL TO ZERO                 CLMLIST
056700         DIVIDE SUM-V3-SCORE BY ASSESSMENTS-PROCESSED           CLMLIST
056800             GIVING AVG-V3-SCORE                                CLMLIST
056900     ELSE                                                       CLMLIST
057000         MOVE ZERO TO AVG-V3-SCORE.                             CLMLIST
057100     MOVE AVG-V3-SCORE TO AVG-V3-O.                             CLMLIST
057200     WRITE FD-RPT-REC FROM WS-AVG-V3-LINE AFTER ADVANCING 1.    CLMLIST
057300                                                                CLMLIST
057400     PERFORM 830-WRITE-V3-LABEL THRU 830-EXIT                   CLMLIST
057500         VARYING WS-CTR-SUB FROM 1 BY 1 UNTIL WS-CTR-SUB > 7.   CLMLIST
057600 800-EXIT.                                                      CLMLIST
057700     EXIT.                                                      CLMLIST
057800                                                                CLMLIST
057900 810-WRITE-9AXIS-LABEL.                                         CLMLIST
058000     MOVE WS-9AXIS-LABEL-NAME(WS-CTR-SUB) TO LBL-NAME-O.        CLMLIST
058100     MOVE WS-9AXIS-LABEL-CNT(WS-CTR-SUB)  TO LBL-CNT-O.         CLMLIST
058200     WRITE FD-RPT-REC FROM WS-9AXIS-LABEL-LINE AFTER ADVANCING 1.CLMLIST
058300 810-EXIT.                                                      CLMLIST
058400     EXIT.                                                      CLMLIST
058500                                                                CLMLIST
058600 820-WRITE-TYPE-LINE.                                           CLMLIST
058700     MOVE WS-TYPE-NAME(WS-CTR-SUB)        TO TYP-NAME-O.        CLMLIST
058800     MOVE WS-TYPE-CNT(WS-CTR-SUB)         TO TYP-CNT-O.         CLMLIST
058900     WRITE FD-RPT-REC FROM WS-TYPE-LINE AFTER ADVANCING 1.      CLMLIST
059000 820-EXIT.                                                      CLMLIST
059100     EXIT.                                                      CLMLIST
059200                                                                CLMLIST
059300 830-WRITE-V3-LABEL.                                            CLMLIST
059400     MOVE WS-V3-LABEL-NAME(WS-CTR-SUB)    TO V3-NAME-O.         CLMLIST
059500     MOVE WS-V3-LABEL-CNT(WS-CTR-SUB)     TO V3-CNT-O.          CLMLIST
059600     WRITE FD-RPT-REC FROM WS-V3-LABEL-LINE AFTER ADVANCING 1.  CLMLIST
059700 830-EXIT.                                                      CLMLIST
059800     EXIT.                                                      CLMLIST
059900                                                                CLMLIST
060000 700-CLOSE-FILES.                                               CLMLIST
060100     MOVE "700-CLOSE-FILES" TO PARA-NAME.                       CLMLIST
060200     CLOSE CLMPRINT-FILE, REPORT-FILE, SYSOUT.                  CLMLIST
060300 700-EXIT.                                                      CLMLIST
060400     EXIT.                                                      CLMLIST
060500                                                                CLMLIST
060600 900-CLEANUP.                                                   CLMLIST
060700     MOVE "900-CLEANUP" TO PARA-NAME.                           CLMLIST
060800     PERFORM 700-CLOSE-FILES THRU 700-EXIT.                     CLMLIST
060900     DISPLAY "** CLAIMS PROCESSED **" CLMPRNT-READ.             CLMLIST
061000     DISPLAY "** ASSESSMENTS PROCESSED **" ASSESSMENTS-PROCESSED.CLMLIST
061100     DISPLAY "******** NORMAL END OF JOB CLMLIST ********".     CLMLIST
061200 900-EXIT.                                                      CLMLIST
061300     EXIT.                                                      CLMLIST
061400                                                                CLMLIST
061500******************************************************************CLMLIST
061600*    1000-ABEND-RTN - STANDARD SHOP FORCED ABEND, SAME AS         *CLMLIST
061700*    CLMEDIT AND CLMUPDT.                                          *CLMLIST
061800******************************************************************CLMLIST
061900 1000-ABEND-RTN.                                                CLMLIST
062000     WRITE SYSOUT-REC FROM WS-ABEND-REC.                        CLMLIST
062100     PERFORM 700-CLOSE-FILES THRU 700-EXIT.                     CLMLIST
062200     DISPLAY "*** ABNORMAL END OF JOB - CLMLIST ***".           CLMLIST
062300     DIVIDE ZERO-VAL INTO ONE-VAL.                              CLMLIST
062400 1000-EXIT.                                                     CLMLIST
062500     EXIT.                                                      CLMLIST
