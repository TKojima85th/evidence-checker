000100 IDENTIFICATION DIVISION.                                       STGSCOR
000200******************************************************************STGSCOR
000300 PROGRAM-ID.  STGSCOR.                                          STGSCOR
000400 AUTHOR. TOM G. DUNNE.                                          STGSCOR
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                        STGSCOR
000600 DATE-WRITTEN. 06/20/97.                                        STGSCOR
000700 DATE-COMPILED. 06/20/97.                                       STGSCOR
000800 SECURITY. NON-CONFIDENTIAL.                                    STGSCOR
000900                                                                 STGSCOR
001000******************************************************************STGSCOR
001100*REMARKS.                                                       *STGSCOR
001200*                                                                *STGSCOR
001300*          CALLED ONCE PER CLAIM FROM CLMUPDT, ALONGSIDE ASMSCOR.*STGSCOR
001400*          WHERE ASMSCOR SCORES THE REVIEWER'S PRE-STRUCTURED    *STGSCOR
001500*          ASSESSMENT RECORD, THIS ONE BUILDS ITS OWN EVIDENCE   *STGSCOR
001600*          GRADE STRAIGHT FROM THE EVIDENCE-DERIVED FACTS -      *STGSCOR
001700*          NO ASSESSMENT RECORD IS CONSULTED HERE AT ALL.  IT    *STGSCOR
001800*          IS THE "SECOND OPINION" SCORE - A STAGED, COARSER     *STGSCOR
001900*          RUBRIC THAT STANDS ON ITS OWN IF THE REVIEW STEP      *STGSCOR
002000*          NEVER RAN FOR A GIVEN CLAIM.                          *STGSCOR
002100*                                                                *STGSCOR
002200******************************************************************STGSCOR
002300* CHANGE LOG                                                     *STGSCOR
002400*   06/20/97 TGD ORIGINAL - STAGED RUBRIC, MODELED ON ASMSCOR     *STGSCOR
002500*                SO THE TWO SCORES READ THE SAME WAY ON THE      *STGSCOR
002600*                REPORT                                          *STGSCOR
002700*   01/09/98 TGD TICKET CC-0301 - HIERARCHY POINTS NOW CHECK MA   *STGSCOR
002800*                BEFORE RC BEFORE CO, PRIOR VERSION CHECKED CO    *STGSCOR
002900*                FIRST AND ALWAYS SCORED 4                       *STGSCOR
003000*   02/08/99 AK  Y2K - STG-IN-CURRENT-YEAR/STG-IN-NEWEST-PUB-YEAR *STGSCOR
003100*                CONFIRMED FULL 4-DIGIT, NO 2-DIGIT YEAR MATH     *STGSCOR
003200*                REMAINS HERE                                    *STGSCOR
003300*   11/30/99 AK  TICKET CC-0411 - NO-EVIDENCE CASE NOW FORCES     *STGSCOR
003400*                B-TOTAL TO ZERO BEFORE THE SUM, NOT AFTER        *STGSCOR
003500*   09/02/02 RFH TICKET CC-1141 - WIDENED STG-OUT-LABEL TO X(16)  *STGSCOR
003600*                FOR THE "UNSUPPORTED/MISL" LABEL TEXT            *STGSCOR
003700******************************************************************STGSCOR
003800                                                                 STGSCOR
003900 ENVIRONMENT DIVISION.                                          STGSCOR
004000 CONFIGURATION SECTION.                                         STGSCOR
004100 SOURCE-COMPUTER. IBM-390.                                      STGSCOR
004200 OBJECT-COMPUTER. IBM-390.                                      STGSCOR
004300 SPECIAL-NAMES.                                                 STGSCOR
004400     C01 IS TOP-OF-FORM.                                        STGSCOR
004500 INPUT-OUTPUT SECTION.                                          STGSCOR
004600                                                                 STGSCOR
004700 DATA DIVISION.                                                 STGSCOR
004800 FILE SECTION.                                                  STGSCOR
004900                                                                 STGSCOR
005000 WORKING-STORAGE SECTION.                                       STGSCOR
005100                                                                 STGSCOR
005200******************************************************************STGSCOR
005300*    WS-HIER-TABLE - CITATION-HIERARCHY POINT TABLE, NAMED       *STGSCOR
005400*    ELEMENTS LOADED IN ORDER MA/RC/CO/NONE, WALKED THROUGH THE  *STGSCOR
005500*    REDEFINES VIEW ONCE THE HIERARCHY SUBSCRIPT IS SET.          *STGSCOR
005600******************************************************************STGSCOR
005700 01  WS-HIER-TABLE.                                              STGSCOR
005800     05  WS-HIER-PTS-MA          PIC S9(3) COMP VALUE +7.       STGSCOR
005900     05  WS-HIER-PTS-RC          PIC S9(3) COMP VALUE +5.       STGSCOR
006000     05  WS-HIER-PTS-CO          PIC S9(3) COMP VALUE +4.       STGSCOR
006100     05  WS-HIER-PTS-NONE        PIC S9(3) COMP VALUE +2.       STGSCOR
006200 01  WS-HIER-TABLE-R REDEFINES WS-HIER-TABLE.                   STGSCOR
006300     05  WS-HIER-PTS-TBL         PIC S9(3) COMP OCCURS 4 TIMES. STGSCOR
006400                                                                 STGSCOR
006500******************************************************************STGSCOR
006600*    WS-RECENCY-TABLE - CITATION-RECENCY POINT TABLE, SUBSCRIPT  *STGSCOR
006700*    1=WITHIN 5 YEARS, 2=WITHIN 10, 3=OLDER OR UNKNOWN.          *STGSCOR
006800******************************************************************STGSCOR
006900 01  WS-RECENCY-TABLE.                                           STGSCOR
007000     05  WS-RECENCY-PTS-5        PIC S9(3) COMP VALUE +3.       STGSCOR
007100     05  WS-RECENCY-PTS-10       PIC S9(3) COMP VALUE +2.       STGSCOR
007200     05  WS-RECENCY-PTS-OLD      PIC S9(3) COMP VALUE +1.       STGSCOR
007300 01  WS-RECENCY-TABLE-R REDEFINES WS-RECENCY-TABLE.             STGSCOR
007400     05  WS-RECENCY-PTS-TBL      PIC S9(3) COMP OCCURS 3 TIMES. STGSCOR
007500                                                                 STGSCOR
007600******************************************************************STGSCOR
007700*    WS-AB-WORK - CATEGORY A AND B SUBTOTALS, SUMMED THROUGH     *STGSCOR
007800*    THE OCCURS VIEW THE WAY ASMSCOR SUMS ITS OWN CATEGORIES.    *STGSCOR
007900******************************************************************STGSCOR
008000 01  WS-AB-WORK.                                                 STGSCOR
008100     05  WS-A-SCORE              PIC S9(3) COMP.                STGSCOR
008200     05  WS-B-SCORE              PIC S9(3) COMP.                STGSCOR
008300 01  WS-AB-WORK-R REDEFINES WS-AB-WORK.                         STGSCOR
008400     05  WS-AB-PARTS             PIC S9(3) COMP OCCURS 2 TIMES. STGSCOR
008500                                                                 STGSCOR
008600 01  WS-SCORE-AREA.                                              STGSCOR
008700     05  WS-GRADE                PIC X(2).                      STGSCOR
008750         88  WS-GRADE-HIGH           VALUE "HI".                STGSCOR
008800         88  WS-GRADE-MODERATE       VALUE "MO".                STGSCOR
008900         88  WS-GRADE-LOW            VALUE "LO".                STGSCOR
009000         88  WS-GRADE-VERY-LOW       VALUE "VL".                STGSCOR
009100     05  WS-ALIGNMENT             PIC X(2).                     STGSCOR
009200         88  WS-ALIGN-SUPPORTS       VALUE "SU".                STGSCOR
009300         88  WS-ALIGN-PARTIAL        VALUE "PS".                STGSCOR
009400         88  WS-ALIGN-NEUTRAL        VALUE "NE".                STGSCOR
009500         88  WS-ALIGN-CONTRADICTS    VALUE "CO".                STGSCOR
009600         88  WS-ALIGN-INSUFFICIENT   VALUE "IN".                STGSCOR
009700     05  WS-HIER-SUB              PIC 9(1)  COMP.               STGSCOR
009800     05  WS-RECENCY-SUB           PIC 9(1)  COMP.               STGSCOR
009900     05  WS-VERIF-PTS             PIC S9(3) COMP.               STGSCOR
010000     05  WS-C-SCORE               PIC S9(3) COMP.               STGSCOR
010100     05  WS-D-SCORE               PIC S9(3) COMP.               STGSCOR
010200     05  WS-E-SCORE               PIC S9(3) COMP.               STGSCOR
010300     05  WS-BONUS-TOTAL           PIC S9(3) COMP.               STGSCOR
010400     05  WS-FINAL-TOTAL           PIC S9(3) COMP.               STGSCOR
010500     05  FILLER                   PIC X(08).                   STGSCOR
010600                                                                 STGSCOR
010700 LINKAGE SECTION.                                                STGSCOR
010800******************************************************************STGSCOR
010900*    EVIDENCE-DERIVED FACTS, THE SAME CS-EVD-FACTS GROUP BUILT   *STGSCOR
011000*    BY CLMEDIT'S 650-BUILD-EVD-FACTS THAT FEEDS ASMSCOR, PLUS   *STGSCOR
011100*    THE CURRENT-YEAR CONSTANT THE JOB STREAM RUNS ON.           *STGSCOR
011200******************************************************************STGSCOR
011300 01  STG-EVD-FACTS-LINK.                                         STGSCOR
011400     05  STG-IN-EVD-COUNT          PIC 9(3).                    STGSCOR
011500     05  STG-IN-ANY-MA             PIC X(1).                    STGSCOR
011600         88  STG-IN-HAS-MA             VALUE "Y".               STGSCOR
011700     05  STG-IN-ANY-RC             PIC X(1).                    STGSCOR
011800         88  STG-IN-HAS-RC             VALUE "Y".               STGSCOR
011900     05  STG-IN-ANY-CO             PIC X(1).                    STGSCOR
012000         88  STG-IN-HAS-CO             VALUE "Y".               STGSCOR
012100     05  STG-IN-NEWEST-PUB-YEAR    PIC 9(4).                    STGSCOR
012200     05  STG-IN-FIRST-PMID-NONBLANK PIC X(1).                   STGSCOR
012300         88  STG-IN-PMID-PRESENT       VALUE "Y".               STGSCOR
012400     05  STG-IN-ANY-HAS-OUTCOMES   PIC X(1).                    STGSCOR
012500         88  STG-IN-OUTCOMES-KNOWN     VALUE "Y".               STGSCOR
012600     05  STG-IN-CURRENT-YEAR       PIC 9(4).                    STGSCOR
012700     05  FILLER                    PIC X(10).                   STGSCOR
012800                                                                 STGSCOR
012900 01  STG-RESULT-LINK.                                            STGSCOR
013000     05  STG-OUT-GRADE             PIC X(2).                    STGSCOR
013100     05  STG-OUT-TOTAL             PIC 9(3).                    STGSCOR
013200     05  STG-OUT-LABEL             PIC X(16).                   STGSCOR
013300     05  STG-OUT-CONF              PIC X(6).                    STGSCOR
013400     05  FILLER                    PIC X(10).                   STGSCOR
013500                                                                 STGSCOR
013600 01  RETURN-CD                     PIC 9(4)  COMP.              STGSCOR
013700                                                                 STGSCOR
013800 PROCEDURE DIVISION USING STG-EVD-FACTS-LINK, STG-RESULT-LINK,  STGSCOR
013900                           RETURN-CD.                            STGSCOR
014000     PERFORM 100-SYNTHESIZE-GRADE.                               STGSCOR
014100     PERFORM 150-DERIVE-ALIGNMENT.                               STGSCOR
014200     PERFORM 200-SCORE-A-ALIGNMENT.                              STGSCOR
014300     PERFORM 300-SCORE-B-CITATION.                               STGSCOR
014400     PERFORM 400-SCORE-C-SCOPE.                                  STGSCOR
014500     PERFORM 500-FIXED-D-AND-E.                                  STGSCOR
014600     PERFORM 600-COMPUTE-BONUS.                                  STGSCOR
014700     PERFORM 700-TOTAL-LABEL-CONF.                               STGSCOR
014800     MOVE ZERO TO RETURN-CD.                                     STGSCOR
014900     GOBACK.                                                     STGSCOR
015000                                                                 STGSCOR
015100******************************************************************STGSCOR
015200*    100 - NO ASSESSMENT RECORD FEEDS THIS SCORE, SO THE GRADE   *STGSCOR
015300*    IS SYNTHESIZED DIRECTLY FROM WHAT THE EVIDENCE FILE HELD.   *STGSCOR
015400******************************************************************STGSCOR
015500 100-SYNTHESIZE-GRADE.                                           STGSCOR
015600     MOVE "VL" TO WS-GRADE.                                     STGSCOR
015700     IF STG-IN-EVD-COUNT = 0                                     STGSCOR
015800         GO TO 100-EXIT.                                        STGSCOR
015900     IF STG-IN-HAS-MA                                            STGSCOR
016000         MOVE "MO" TO WS-GRADE                                   STGSCOR
016100         GO TO 100-EXIT.                                        STGSCOR
016200     IF STG-IN-HAS-RC                                            STGSCOR
016300         MOVE "MO" TO WS-GRADE                                   STGSCOR
016400         GO TO 100-EXIT.                                        STGSCOR
016500     IF STG-IN-EVD-COUNT >= 3                                     STGSCOR
016600         MOVE "LO" TO WS-GRADE.                                  STGSCOR
016700 100-EXIT.                                                       STGSCOR
016800     EXIT.                                                      STGSCOR
016900                                                                 STGSCOR
017000 150-DERIVE-ALIGNMENT.                                           STGSCOR
017100     MOVE "IN" TO WS-ALIGNMENT.                                  STGSCOR
017200     IF WS-GRADE-MODERATE                                        STGSCOR
017300         MOVE "PS" TO WS-ALIGNMENT.                              STGSCOR
017400     IF WS-GRADE-LOW                                             STGSCOR
017500         MOVE "NE" TO WS-ALIGNMENT.                              STGSCOR
017600                                                                 STGSCOR
017700******************************************************************STGSCOR
017800*    200 - A: EVIDENCE ALIGNMENT (MAX 60).  THE FULL ALIGNMENT X *STGSCOR
017900*    GRADE MATRIX IS CODED EVEN THOUGH THIS MODULE'S GRADE       *STGSCOR
018000*    SYNTHESIS NEVER PRODUCES 'HI' OR 'SU'/'CO' ALIGNMENT -      *STGSCOR
018100*    KEEPS THE TABLE TRUE TO THE RUBRIC IF CALLED WITH A WIDER   *STGSCOR
018200*    GRADE SOMEDAY.                                              *STGSCOR
018300******************************************************************STGSCOR
018400 200-SCORE-A-ALIGNMENT.                                          STGSCOR
018500     MOVE +15 TO WS-A-SCORE.                                     STGSCOR
018600     IF WS-ALIGN-SUPPORTS                                        STGSCOR
018700         IF WS-GRADE-HIGH      MOVE +58 TO WS-A-SCORE            STGSCOR
018800         ELSE IF WS-GRADE-MODERATE MOVE +50 TO WS-A-SCORE        STGSCOR
018900         ELSE IF WS-GRADE-LOW   MOVE +40 TO WS-A-SCORE            STGSCOR
019000         ELSE                   MOVE +30 TO WS-A-SCORE           STGSCOR
019100         GO TO 200-EXIT.                                        STGSCOR
019200     IF WS-ALIGN-PARTIAL                                         STGSCOR
019300         IF WS-GRADE-HIGH      MOVE +44 TO WS-A-SCORE            STGSCOR
019400         ELSE IF WS-GRADE-MODERATE MOVE +34 TO WS-A-SCORE        STGSCOR
019500         ELSE IF WS-GRADE-LOW   MOVE +24 TO WS-A-SCORE            STGSCOR
019600         ELSE                   MOVE +14 TO WS-A-SCORE           STGSCOR
019700         GO TO 200-EXIT.                                        STGSCOR
019800     IF WS-ALIGN-NEUTRAL                                         STGSCOR
019900         MOVE +19 TO WS-A-SCORE                                  STGSCOR
020000         GO TO 200-EXIT.                                        STGSCOR
020100     IF WS-ALIGN-CONTRADICTS                                     STGSCOR
020200         IF WS-GRADE-HIGH      MOVE +5  TO WS-A-SCORE            STGSCOR
020300         ELSE IF WS-GRADE-MODERATE MOVE +9 TO WS-A-SCORE         STGSCOR
020400         ELSE                   MOVE +14 TO WS-A-SCORE           STGSCOR
020500         GO TO 200-EXIT.                                        STGSCOR
020600     IF WS-ALIGN-INSUFFICIENT                                    STGSCOR
020700         MOVE +15 TO WS-A-SCORE.                                 STGSCOR
020800 200-EXIT.                                                       STGSCOR
020900     EXIT.                                                      STGSCOR
021000                                                                 STGSCOR
021100******************************************************************STGSCOR
021200*    300 - B: CITATION QUALITY (MAX 22).  NO EVIDENCE AT ALL     *STGSCOR
021300*    FORCES THE WHOLE CATEGORY TO ZERO - CC-0411.                *STGSCOR
021400******************************************************************STGSCOR
021500 300-SCORE-B-CITATION.                                           STGSCOR
021600     IF STG-IN-EVD-COUNT = 0                                     STGSCOR
021700         MOVE +0 TO WS-B-SCORE                                   STGSCOR
021800         GO TO 300-EXIT.                                        STGSCOR
021900                                                                 STGSCOR
022000     IF STG-IN-PMID-PRESENT                                      STGSCOR
022100         MOVE +6 TO WS-VERIF-PTS                                  STGSCOR
022200     ELSE                                                        STGSCOR
022300         MOVE +3 TO WS-VERIF-PTS.                                STGSCOR
022400                                                                 STGSCOR
022500     IF STG-IN-HAS-MA                                            STGSCOR
022600         MOVE 1 TO WS-HIER-SUB                                   STGSCOR
022700     ELSE                                                         STGSCOR
022800       IF STG-IN-HAS-RC                                          STGSCOR
022900         MOVE 2 TO WS-HIER-SUB                                   STGSCOR
023000       ELSE                                                       STGSCOR
023100         IF STG-IN-HAS-CO                                        STGSCOR
023200           MOVE 3 TO WS-HIER-SUB                                 STGSCOR
023300         ELSE                                                     STGSCOR
023400           MOVE 4 TO WS-HIER-SUB.                                STGSCOR
023500                                                                 STGSCOR
023600     IF STG-IN-NEWEST-PUB-YEAR = 0000                             STGSCOR
023700         MOVE 3 TO WS-RECENCY-SUB                                STGSCOR
023800     ELSE                                                         STGSCOR
023900       IF STG-IN-CURRENT-YEAR - STG-IN-NEWEST-PUB-YEAR <= 5       STGSCOR
024000         MOVE 1 TO WS-RECENCY-SUB                                STGSCOR
024100       ELSE                                                       STGSCOR
024200         IF STG-IN-CURRENT-YEAR - STG-IN-NEWEST-PUB-YEAR <= 10    STGSCOR
024300           MOVE 2 TO WS-RECENCY-SUB                               STGSCOR
024400         ELSE                                                     STGSCOR
024500           MOVE 3 TO WS-RECENCY-SUB.                             STGSCOR
024600                                                                 STGSCOR
024700     COMPUTE WS-B-SCORE = WS-VERIF-PTS                           STGSCOR
024800                        + WS-HIER-PTS-TBL(WS-HIER-SUB)           STGSCOR
024900                        + WS-RECENCY-PTS-TBL(WS-RECENCY-SUB)      STGSCOR
025000                        + 1.                                     STGSCOR
025100 300-EXIT.                                                       STGSCOR
025200     EXIT.                                                      STGSCOR
025300                                                                 STGSCOR
025400******************************************************************STGSCOR
025500*    400 - C: SCOPE AND NUANCE (MAX 12).  "KNOWN" MEANS AT LEAST *STGSCOR
025600*    ONE EVIDENCE RECORD CARRIED OUTCOME DATA.                   *STGSCOR
025700******************************************************************STGSCOR
025800 400-SCORE-C-SCOPE.                                              STGSCOR
025900     MOVE +5 TO WS-C-SCORE.                                     STGSCOR
026000     IF STG-IN-OUTCOMES-KNOWN                                    STGSCOR
026100         MOVE +7 TO WS-C-SCORE.                                  STGSCOR
026200                                                                 STGSCOR
026300******************************************************************STGSCOR
026400*    500 - D: QUANTITATIVE ACCURACY AND E: SAFETY HANDLING ARE   *STGSCOR
026500*    FIXED POINTS AT THIS STAGE - NEITHER IS EVALUATED WITHOUT   *STGSCOR
026600*    THE FULL ASSESSMENT RECORD ASMSCOR GETS.                    *STGSCOR
026700******************************************************************STGSCOR
026800 500-FIXED-D-AND-E.                                              STGSCOR
026900     MOVE +4 TO WS-D-SCORE.                                     STGSCOR
027000     MOVE +3 TO WS-E-SCORE.                                     STGSCOR
027100                                                                 STGSCOR
027200 600-COMPUTE-BONUS.                                              STGSCOR
027300     MOVE +3 TO WS-BONUS-TOTAL.                                 STGSCOR
027400     IF STG-IN-EVD-COUNT >= 3                                    STGSCOR
027500         ADD 2 TO WS-BONUS-TOTAL.                                STGSCOR
027600     IF WS-BONUS-TOTAL > 15                                      STGSCOR
027700         MOVE 15 TO WS-BONUS-TOTAL.                              STGSCOR
027800                                                                 STGSCOR
027900******************************************************************STGSCOR
028000*    700 - TOTAL, LABEL, CONFIDENCE.  NO PENALTIES ARE SCORED AT *STGSCOR
028100*    THIS STAGE.                                                *STGSCOR
028200******************************************************************STGSCOR
028300 700-TOTAL-LABEL-CONF.                                           STGSCOR
028400     COMPUTE WS-FINAL-TOTAL = WS-AB-PARTS(1) + WS-AB-PARTS(2)     STGSCOR
028500                             + WS-C-SCORE + WS-D-SCORE            STGSCOR
028600                             + WS-E-SCORE + WS-BONUS-TOTAL.       STGSCOR
028700     IF WS-FINAL-TOTAL < 0                                        STGSCOR
028800         MOVE 0 TO WS-FINAL-TOTAL.                                STGSCOR
028900     IF WS-FINAL-TOTAL > 100                                      STGSCOR
029000         MOVE 100 TO WS-FINAL-TOTAL.                              STGSCOR
029100     MOVE WS-GRADE       TO STG-OUT-GRADE.                       STGSCOR
029200     MOVE WS-FINAL-TOTAL TO STG-OUT-TOTAL.                       STGSCOR
029300                                                                 STGSCOR
029400     IF WS-FINAL-TOTAL >= 85                                      STGSCOR
029500         MOVE "True/MostlyTrue " TO STG-OUT-LABEL                STGSCOR
029600         GO TO 700-CONF.                                         STGSCOR
029700     IF WS-FINAL-TOTAL >= 60                                      STGSCOR
029800         MOVE "Mixed/Context   " TO STG-OUT-LABEL                STGSCOR
029900         GO TO 700-CONF.                                         STGSCOR
030000     IF WS-FINAL-TOTAL >= 30                                      STGSCOR
030100         MOVE "Unsupported/Misl" TO STG-OUT-LABEL                STGSCOR
030200         GO TO 700-CONF.                                         STGSCOR
030300     MOVE "False/Harmful   " TO STG-OUT-LABEL.                   STGSCOR
030400                                                                 STGSCOR
030500 700-CONF.                                                       STGSCOR
030600     MOVE "MEDIUM" TO STG-OUT-CONF.                              STGSCOR
030700     IF (WS-GRADE-MODERATE) AND WS-FINAL-TOTAL >= 60              STGSCOR
030800         MOVE "HIGH  " TO STG-OUT-CONF                           STGSCOR
030900         GO TO 700-EXIT.                                        STGSCOR
031000     IF WS-GRADE-LOW OR WS-FINAL-TOTAL < 30                      STGSCOR
031100         MOVE "LOW   " TO STG-OUT-CONF.                          STGSCOR
031200 700-EXIT.                                                       STGSCOR
031300     EXIT.                                                      STGSCOR
