      ******************************************************************
      *    CLMRESLT  -  RESULT RECORD, ONE PER CLAIM, WRITTEN BY        *
      *    CLMUPDT TO THE RESULTS FILE.  CARRIES THE NINE-AXIS SCORE,   *
      *    THE STANCE SUMMARY AND THE RUBRIC V3.0 SCORE SIDE BY SIDE.   *
      ******************************************************************
      * CHANGE LOG                                                     *
      *   04/02/94 JS  ORIGINAL                                        *
      *   05/14/97 TGD ADDED RES-V3-SCORE/RES-V3-LABEL/RES-V3-CONF      *
      *                WHEN THE RUBRIC V3.0 PASS WAS BOLTED ON          *
      ******************************************************************
       01  RESULT-RECORD.
           05  RES-CLAIM-ID                PIC X(8).
           05  RES-TOTAL-SCORE             PIC 9(3).
           05  RES-LABEL                   PIC X(12).
           05  RES-AXIS-SCORES.
               10  RES-AXIS-CLARITY            PIC 9(1).
               10  RES-AXIS-EVIDENCE            PIC 9(1).
               10  RES-AXIS-CONSENSUS           PIC 9(1).
               10  RES-AXIS-PLAUSIBILITY        PIC 9(1).
               10  RES-AXIS-TRANSPARENCY        PIC 9(1).
               10  RES-AXIS-CONTEXT             PIC 9(1).
               10  RES-AXIS-HARM                PIC 9(1).
               10  RES-AXIS-VIRALITY            PIC 9(1).
               10  RES-AXIS-CORRECTION          PIC 9(1).
           05  RES-SUP-CNT                 PIC 9(3).
           05  RES-CON-CNT                 PIC 9(3).
           05  RES-NEU-CNT                 PIC 9(3).
           05  RES-OVR-STANCE              PIC X(10).
           05  RES-STANCE-CONF             PIC 9(3).
           05  RES-CLAIM-TYPE              PIC X(8).
           05  RES-CLAIM-CONF              PIC 9(3).
           05  RES-V3-SCORE                PIC 9(3).
           05  RES-V3-LABEL                PIC X(12).
           05  RES-V3-CONF                 PIC X(6).
           05  FILLER                      PIC X(114).
