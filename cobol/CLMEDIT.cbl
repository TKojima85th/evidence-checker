000100 IDENTIFICATION DIVISION.                                       CLMEDIT
000200 PROGRAM-ID.  CLMEDIT.                                          CLMEDIT
000300 AUTHOR. JON SAYLES.                                            CLMEDIT
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.                        CLMEDIT
000500 DATE-WRITTEN. 03/14/94.                                        CLMEDIT
000600 DATE-COMPILED. 03/14/94.                                       CLMEDIT
000700 SECURITY. NON-CONFIDENTIAL.                                    CLMEDIT
000800                                                                CLMEDIT
000900******************************************************************CLMEDIT
001000*REMARKS.                                                       CLMEDIT
001100*                                                               CLMEDIT
001200*          THIS PROGRAM EDITS AND SCORES THE DAILY CLAIM PICK-UPCLMEDIT
001300*          FILE AGAINST THE PHRASE DICTIONARY.  IT CONTAINS A   CLMEDIT
001400*          SINGLE RECORD FOR EVERY HEALTH CLAIM SUBMITTED TO THECLMEDIT
001500*          SCORING STREAM, MATCHED AGAINST ITS EVIDENCE CITATIONS.CLMEDIT
001600*                                                               CLMEDIT
001700*          THE PROGRAM CLASSIFIES EACH CLAIM (CAUSAL/EFFECT/    CLMEDIT
001800*          SAFETY/GENERAL), DETERMINES EACH PIECE OF EVIDENCE'S CLMEDIT
001900*          STANCE TOWARD THE CLAIM, RANKS THE EVIDENCE BY STUDY CLMEDIT
002000*          QUALITY, SCORES THE CLAIM ON THE NINE-AXIS RUBRIC, ANDCLMEDIT
002100*          PASSES THE RESULT FORWARD TO CLMUPDT FOR THE RUBRIC  CLMEDIT
002200*          V3.0 AND STAGED-RUBRIC PASSES.                       CLMEDIT
002300*                                                               CLMEDIT
002400******************************************************************CLMEDIT
002500* CHANGE LOG                                                     *CLMEDIT
002600*   03/14/94 JS  ORIGINAL                                        *CLMEDIT
002700*   09/20/95 JS  TICKET CC-0118 - ADDED CONSENSUS TRST-KEYWORD   *CLMEDIT
002800*                BONUS TO THE NINE-AXIS PASS                     *CLMEDIT
002900*   06/30/96 TGD TICKET CC-0250 - RAISED KEYWORD TABLE TO 2000   *CLMEDIT
003000*                ROWS, SEE CLMKEYWD                              *CLMEDIT
003100*   11/19/97 TGD TICKET CC-0410 - HARM AXIS NOW KEYS OFF          *CLMEDIT
003200*                EVD-RETRACTED / EVD-HAS-OUTCOMES SAFETY CAP      *CLMEDIT
003300*                RULES CARRIED ON THE EVIDENCE RECORD             *CLMEDIT
003400*   02/08/99 AK  Y2K - WS-CURRENT-YEAR AND ALL PUB-YEAR           *CLMEDIT
003500*                COMPARISONS CONFIRMED FULL 4-DIGIT, NO 2-DIGIT   *CLMEDIT
003600*                YEAR MATH REMAINS ANYWHERE IN THIS PROGRAM       *CLMEDIT
003700*   05/14/97 TGD ADDED CS-EVD-FACTS BUILD-UP FOR THE RUBRIC V3.0  *CLMEDIT
003800*                BOLT-ON IN CLMUPDT (SEE 650-BUILD-EVD-FACTS)     *CLMEDIT
003900*   08/03/01 RFH TICKET CC-0890 - NO CHANGE HERE, SEE CLMASSES    *CLMEDIT
004000*   09/02/02 RFH TICKET CC-1140 - ABEND-REASON NOW X(60), SEE     *CLMEDIT
004100*                CLMABEND                                        *CLMEDIT
004200******************************************************************CLMEDIT
004300                                                                CLMEDIT
004400         INPUT FILE              -   DDS0001.CLAIMS             CLMEDIT
004500                                                                CLMEDIT
004600         INPUT FILE              -   DDS0001.EVIDENCE           CLMEDIT
004700                                                                CLMEDIT
004800         INPUT FILE              -   DDS0001.KEYWORDS           CLMEDIT
004900                                                                CLMEDIT
005000         PARM PICK-UP (YEAR ONLY)-   DDS0001.ASSESSMENTS        CLMEDIT
005100                                                                CLMEDIT
005200         OUTPUT FILE PRODUCED    -   DDS0001.CLMSRCH            CLMEDIT
005300                                                                CLMEDIT
005400         DUMP FILE               -   SYSOUT                     CLMEDIT
005500                                                                CLMEDIT
005600******************************************************************CLMEDIT
005700 ENVIRONMENT DIVISION.                                          CLMEDIT
005800 CONFIGURATION SECTION.                                         CLMEDIT
005900 SOURCE-COMPUTER. IBM-390.                                      CLMEDIT
006000 OBJECT-COMPUTER. IBM-390.                                      CLMEDIT
006100 SPECIAL-NAMES.                                                 CLMEDIT
006200     C01 IS TOP-OF-FORM.                                        CLMEDIT
006300 INPUT-OUTPUT SECTION.                                          CLMEDIT
006400 FILE-CONTROL.                                                  CLMEDIT
006500     SELECT SYSOUT                                              CLMEDIT
006600     ASSIGN TO UT-S-SYSOUT                                      CLMEDIT
006700       ORGANIZATION IS SEQUENTIAL.                              CLMEDIT
006800                                                                CLMEDIT
006900     SELECT CLAIMS-FILE                                         CLMEDIT
007000     ASSIGN TO UT-S-CLAIMS                                      CLMEDIT
007100       ACCESS MODE IS SEQUENTIAL                                CLMEDIT
007200       FILE STATUS IS CFCODE.                                   CLMEDIT
007300                                                                CLMEDIT
007400     SELECT EVIDENCE-FILE                                       CLMEDIT
007500     ASSIGN TO UT-S-EVIDENCE                                    CLMEDIT
007600       ACCESS MODE IS SEQUENTIAL                                CLMEDIT
007700       FILE STATUS IS EFCODE.                                   CLMEDIT
007800                                                                CLMEDIT
007900     SELECT KEYWORDS-FILE                                       CLMEDIT
008000     ASSIGN TO UT-S-KEYWORDS                                    CLMEDIT
008100       ACCESS MODE IS SEQUENTIAL                                CLMEDIT
008200       FILE STATUS IS KFCODE.                                   CLMEDIT
008300                                                                CLMEDIT
008400     SELECT ASSESSMENTS-FILE                                    CLMEDIT
008500     ASSIGN TO UT-S-ASSESSM                                     CLMEDIT
008600       ACCESS MODE IS SEQUENTIAL                                CLMEDIT
008700       FILE STATUS IS AFCODE.                                   CLMEDIT
008800                                                                CLMEDIT
008900     SELECT CLMSRCH-FILE                                        CLMEDIT
009000     ASSIGN TO UT-S-CLMSRCH                                     CLMEDIT
009100       ACCESS MODE IS SEQUENTIAL                                CLMEDIT
009200       FILE STATUS IS SFCODE.                                   CLMEDIT
009300                                                                CLMEDIT
009400 DATA DIVISION.                                                 CLMEDIT
009500 FILE SECTION.                                                  CLMEDIT
009600 FD  SYSOUT                                                     CLMEDIT
009700     RECORDING MODE IS F                                        CLMEDIT
009800     LABEL RECORDS ARE STANDARD                                 CLMEDIT
009900     RECORD CONTAINS 130 CHARACTERS                             CLMEDIT
010000     BLOCK CONTAINS 0 RECORDS                                   CLMEDIT
010100     DATA RECORD IS SYSOUT-REC.                                 CLMEDIT
010200 01  SYSOUT-REC  PIC X(130).                                    CLMEDIT
010300                                                                CLMEDIT
010400****** THIS FILE IS PASSED IN FROM THE CLAIM PICK-UP SYSTEM     CLMEDIT
010500****** IT CONSISTS OF ALL HEALTH CLAIMS SUBMITTED FOR SCORING   CLMEDIT
010600 FD  CLAIMS-FILE                                                CLMEDIT
010700     RECORDING MODE IS F                                        CLMEDIT
010800     LABEL RECORDS ARE STANDARD                                 CLMEDIT
010900     RECORD CONTAINS 200 CHARACTERS                             CLMEDIT
011000     BLOCK CONTAINS 0 RECORDS                                   CLMEDIT
011100     DATA RECORD IS FD-CLAIM-REC.                               CLMEDIT
011200 01  FD-CLAIM-REC                PIC X(200).                    CLMEDIT
011300                                                                CLMEDIT
011400****** EVIDENCE IS SORTED ASCENDING BY EVD-CLAIM-ID, MATCHED    CLMEDIT
011500****** AGAINST THE CLAIM FILE ON CLM-ID - CLASSIC TWO-FILE MATCHCLMEDIT
011600 FD  EVIDENCE-FILE                                              CLMEDIT
011700     RECORDING MODE IS F                                        CLMEDIT
011800     LABEL RECORDS ARE STANDARD                                 CLMEDIT
011900     RECORD CONTAINS 400 CHARACTERS                             CLMEDIT
012000     BLOCK CONTAINS 0 RECORDS                                   CLMEDIT
012100     DATA RECORD IS FD-EVIDENCE-REC.                            CLMEDIT
012200 01  FD-EVIDENCE-REC             PIC X(400).                    CLMEDIT
012300                                                                CLMEDIT
012400****** PHRASE DICTIONARY - LOADED ENTIRELY INTO WS-KEYWORD-TABLECLMEDIT
012500****** AT JOB START, SEE 050-LOAD-KEYWORD-TABLE                 CLMEDIT
012600 FD  KEYWORDS-FILE                                              CLMEDIT
012700     RECORDING MODE IS F                                        CLMEDIT
012800     LABEL RECORDS ARE STANDARD                                 CLMEDIT
012900     RECORD CONTAINS 80 CHARACTERS                              CLMEDIT
013000     BLOCK CONTAINS 0 RECORDS                                   CLMEDIT
013100     DATA RECORD IS FD-KEYWORD-REC.                             CLMEDIT
013200 01  FD-KEYWORD-REC              PIC X(80).                     CLMEDIT
013300                                                                CLMEDIT
013400****** ONLY THE FIRST RECORD IS READ HERE, TO PICK UP THE       CLMEDIT
013500****** RUN'S PROCESSING YEAR FOR THE RECENCY RULES - CLMUPDT    CLMEDIT
013600****** RE-OPENS AND RE-READS THIS FILE IN FULL FOR THE RUBRIC   CLMEDIT
013700****** V3.0 PASS                                                CLMEDIT
013800 FD  ASSESSMENTS-FILE                                           CLMEDIT
013900     RECORDING MODE IS F                                        CLMEDIT
014000     LABEL RECORDS ARE STANDARD                                 CLMEDIT
014100     RECORD CONTAINS 200 CHARACTERS                             CLMEDIT
014200     BLOCK CONTAINS 0 RECORDS                                   CLMEDIT
014300     DATA RECORD IS FD-ASSESS-REC.                              CLMEDIT
014400 01  FD-ASSESS-REC               PIC X(200).                    CLMEDIT
014500                                                                CLMEDIT
014600****** THIS FILE IS WRITTEN FOR EVERY CLAIM PROCESSED AND CARRIESCLMEDIT
014700****** THE U1/U2/U3/U6 RESULTS FORWARD TO CLMUPDT               CLMEDIT
014800****** THE TRAILER RECORD CARRIES THE CLAIM COUNT ON TO THE NEXTCLMEDIT
014900****** JOB STEP - OUT OF BALANCE CONDITIONS SHOULD ABEND THE JOBCLMEDIT
015000 FD  CLMSRCH-FILE                                               CLMEDIT
015100     RECORDING MODE IS F                                        CLMEDIT
015200     LABEL RECORDS ARE STANDARD                                 CLMEDIT
015300     RECORD CONTAINS 300 CHARACTERS                             CLMEDIT
015400     BLOCK CONTAINS 0 RECORDS                                   CLMEDIT
015500     DATA RECORD IS FD-CLMSRCH-REC.                             CLMEDIT
015600 01  FD-CLMSRCH-REC              PIC X(300).                    CLMEDIT
015700                                                                CLMEDIT
015800** QSAM FILES                                                   CLMEDIT
015900 WORKING-STORAGE SECTION.                                       CLMEDIT
016000                                                                CLMEDIT
016100 01  FILE-STATUS-CODES.                                         CLMEDIT
016200     05  CFCODE                  PIC X(2).                      CLMEDIT
016300         88 NO-MORE-CLAIMS          VALUE "10".                 CLMEDIT
016400     05  EFCODE                  PIC X(2).                      CLMEDIT
016500         88 NO-MORE-EVIDENCE        VALUE "10".                 CLMEDIT
016600     05  KFCODE                  PIC X(2).                      CLMEDIT
016700         88 NO-MORE-KEYWORDS        VALUE "10".                 CLMEDIT
016800     05  AFCODE                  PIC X(2).                      CLMEDIT
016900         88 NO-MORE-ASSESS          VALUE "10".                 CLMEDIT
017000     05  SFCODE                  PIC X(2).                      CLMEDIT
017100         88 CODE-WRITE              VALUE SPACES.               CLMEDIT
017200                                                                CLMEDIT
017300 COPY CLMCLAIM.                                                 CLMEDIT
017400 COPY CLMKEYWD.                                                 CLMEDIT
017500 COPY CLMSRCH.                                                  CLMEDIT
017600                                                                CLMEDIT
017700******************************************************************CLMEDIT
017800*    WS-TRAILER-REC REDEFINES THE CLMSRCH OUTPUT AREA WHEN A     *CLMEDIT
017900*    TRAILER RECORD IS BUILT AT END OF RUN - SAME IDEA AS THE    *CLMEDIT
018000*    OLD DAILY-EDIT TRAILER PASSED TO DAILY-UPDATE.              *CLMEDIT
018100******************************************************************CLMEDIT
018200 01  WS-TRAILER-REC.                                            CLMEDIT
018300     05  TR-TYPE                 PIC X(1).                      CLMEDIT
018400     05  IN-RECORD-COUNT         PIC 9(9).                      CLMEDIT
018500     05  FILLER                  PIC X(290).                    CLMEDIT
018600                                                                CLMEDIT
018700 01  WS-ASSESS-HOLD.                                            CLMEDIT
018800     05  WS-ASM-CLAIM-ID         PIC X(8).                      CLMEDIT
018900     05  WS-ASM-FILLER1          PIC X(118).                    CLMEDIT
019000     05  WS-ASM-CURRENT-YEAR     PIC 9(4).                      CLMEDIT
019100     05  WS-ASM-FILLER2          PIC X(70).                     CLMEDIT
019200                                                                CLMEDIT
019300 01  WS-CLASSIFY-AREA.                                          CLMEDIT
019400     05  WS-CLAIM-TYPE           PIC X(8).                      CLMEDIT
019500     05  WS-CLAIM-CONF           PIC 9(3)   COMP.               CLMEDIT
019600     05  WS-STRUCTURED-F         PIC X(1).                      CLMEDIT
019700         88  WS-STRUCTURED           VALUE "Y".                 CLMEDIT
019800     05  WS-EFFSIZE-F            PIC X(1).                      CLMEDIT
019900         88  WS-EFFSIZE-PRESENT      VALUE "Y".                 CLMEDIT
020000                                                                CLMEDIT
020100 01  WS-STANCE-AREA.                                            CLMEDIT
020200     05  WS-CONTRA-SCORE         PIC 9(3)   COMP.               CLMEDIT
020300     05  WS-SUPPORT-SCORE        PIC 9(3)   COMP.               CLMEDIT
020400     05  WS-OVERLAP-SCORE        PIC 9(3)   COMP.               CLMEDIT
020500     05  WS-EVD-STANCE           PIC X(10).                     CLMEDIT
020600     05  WS-EVD-CONF             PIC 9(3)   COMP.               CLMEDIT
020700     05  WS-CLAIM-KW-CNT         PIC 9(3)   COMP.               CLMEDIT
020800     05  WS-COMMON-KW-CNT        PIC 9(3)   COMP.               CLMEDIT
020900                                                                CLMEDIT
021000 01  WS-PHRASE-SCAN.                                            CLMEDIT
021100     05  WS-SCAN-TEXT            PIC X(400).                    CLMEDIT
021200     05  WS-SCAN-TEXT-LEN        PIC 9(3)   COMP.               CLMEDIT
021300     05  WS-SCAN-PHRASE          PIC X(400).                    CLMEDIT
021400     05  WS-SCAN-PHRASE-LEN      PIC 9(3)   COMP.               CLMEDIT
021500     05  WS-SCAN-POS             PIC 9(3)   COMP.               CLMEDIT
021600     05  WS-SCAN-FOUND-SW        PIC X(1).                      CLMEDIT
021700         88  WS-SCAN-FOUND           VALUE "Y".                 CLMEDIT
021800     05  WS-SCAN-CATEGORY        PIC X(4).                      CLMEDIT
021900     05  WS-SCAN-MATCH-TEXT      PIC X(40).                     CLMEDIT
022000     05  WS-TRIM-FLD             PIC X(400).                    CLMEDIT
022100     05  WS-TRIM-FLD-R REDEFINES WS-TRIM-FLD PIC X(400).        CLMEDIT
022200     05  WS-TRIM-REV             PIC X(400).                    CLMEDIT
022300     05  WS-TRIM-LEN             PIC 9(3)   COMP.               CLMEDIT
022400     05  WS-EVD-TITLE-LEN        PIC 9(3)   COMP.               CLMEDIT
022500     05  WS-EVD-ABSTR-LEN        PIC 9(3)   COMP.               CLMEDIT
022600     05  WS-DISTINCT-SFTY-CNT    PIC 9(3)   COMP.               CLMEDIT
022700     05  WS-DISTINCT-VIRL-CNT    PIC 9(3)   COMP.               CLMEDIT
022800                                                                CLMEDIT
022900 01  WS-AXIS-AREA.                                              CLMEDIT
023000     05  WS-AXIS-CLARITY         PIC S9(2)  COMP.               CLMEDIT
023100     05  WS-AXIS-EVIDENCE        PIC S9(2)  COMP.               CLMEDIT
023200     05  WS-AXIS-CONSENSUS       PIC S9(2)  COMP.               CLMEDIT
023300     05  WS-AXIS-PLAUSIBILITY    PIC S9(2)  COMP.               CLMEDIT
023400     05  WS-AXIS-TRANSPARENCY    PIC S9(2)  COMP.               CLMEDIT
023500     05  WS-AXIS-CONTEXT         PIC S9(2)  COMP.               CLMEDIT
023600     05  WS-AXIS-HARM            PIC S9(2)  COMP.               CLMEDIT
023700     05  WS-AXIS-VIRALITY        PIC S9(2)  COMP.               CLMEDIT
023800     05  WS-AXIS-CORRECTION      PIC S9(2)  COMP.               CLMEDIT
023900     05  WS-AXIS-HARM-R REDEFINES WS-AXIS-HARM PIC S9(2) COMP.  CLMEDIT
024000     05  WS-TOTAL-SCORE          PIC 9(3)   COMP.               CLMEDIT
024100     05  WS-BEST-DESIGN-QUAL     PIC 9(1)   COMP.               CLMEDIT
024200                                                                CLMEDIT
024300 01  WS-RANK-AREA.                                              CLMEDIT
024400     05  WS-REL-SCORE-WORK       PIC 9(3)V99 COMP-3.            CLMEDIT
024500     05  WS-TOP-IDX-1            PIC 9(2)   COMP.               CLMEDIT
024600     05  WS-TOP-IDX-2            PIC 9(2)   COMP.               CLMEDIT
024700     05  WS-TOP-IDX-3            PIC 9(2)   COMP.               CLMEDIT
024800     05  WS-BEST-IDX             PIC 9(2)   COMP.               CLMEDIT
024900     05  WS-BEST-SCORE           PIC 9(3)V99 COMP-3.            CLMEDIT
025000     05  WS-RANK-PASS            PIC 9(1)   COMP.               CLMEDIT
025100                                                                CLMEDIT
025200 01  WS-EVD-FACTS-AREA.                                         CLMEDIT
025300     05  WS-EVD-COUNT            PIC 9(3)   COMP.               CLMEDIT
025400     05  WS-EVD-ANY-MA           PIC X(1).                      CLMEDIT
025500     05  WS-EVD-ANY-RC           PIC X(1).                      CLMEDIT
025600     05  WS-EVD-ANY-CO           PIC X(1).                      CLMEDIT
025700     05  WS-EVD-HAS-RCT-SR       PIC X(1).                      CLMEDIT
025800     05  WS-EVD-CNT-IN           PIC 9(3)   COMP.               CLMEDIT
025900     05  WS-EVD-CNT-DE           PIC 9(3)   COMP.               CLMEDIT
026000     05  WS-EVD-CNT-NI           PIC 9(3)   COMP.               CLMEDIT
026100     05  WS-EVD-CONSISTENCY      PIC 9(3)   COMP.               CLMEDIT
026200     05  WS-EVD-NEWEST-YEAR      PIC 9(4)   COMP.               CLMEDIT
026300     05  WS-THIS-RANK            PIC 9(1)   COMP.               CLMEDIT
026400     05  WS-BEST-DESIGN-RANK     PIC 9(1)   COMP.               CLMEDIT
026500     05  WS-MAX-DIR-CNT          PIC 9(3)   COMP.               CLMEDIT
026600                                                                CLMEDIT
026700******************************************************************CLMEDIT
026800*    WS-TEXT-BUFFERS - THE CURRENT CLAIM'S TRIMMED TEXT AND THE   *CLMEDIT
026900*    CURRENT EVIDENCE ROW'S TRIMMED TEXT, HELD SIDE BY SIDE SO    *CLMEDIT
027000*    THE STANCE AND RATIONALE PARAGRAPHS CAN TEST BOTH WITHOUT    *CLMEDIT
027100*    RE-BUILDING THEM EVERY TIME THROUGH THE SCAN.                *CLMEDIT
027200******************************************************************CLMEDIT
027300 01  WS-TEXT-BUFFERS.                                           CLMEDIT
027400     05  WS-CLAIM-BUF            PIC X(400).                    CLMEDIT
027500     05  WS-CLAIM-BUF-LEN        PIC 9(3)   COMP.               CLMEDIT
027600     05  WS-EVD-BUF              PIC X(400).                    CLMEDIT
027700     05  WS-EVD-BUF-LEN          PIC 9(3)   COMP.               CLMEDIT
027800                                                                CLMEDIT
027900******************************************************************CLMEDIT
028000*    WS-PAIR-AREA - HOLDS THE TWO SIDES OF A CONP/SUPP DICTIONARY *CLMEDIT
028100*    ENTRY ONCE UNSTRUNG ON THE "|" DELIMITER, AND THE FOUR       *CLMEDIT
028200*    FOUND-SWITCHES NEEDED TO TEST BOTH MATCH DIRECTIONS.         *CLMEDIT
028300******************************************************************CLMEDIT
028400 01  WS-PAIR-AREA.                                              CLMEDIT
028500     05  WS-PAIR-A               PIC X(40).                     CLMEDIT
028600     05  WS-PAIR-B               PIC X(40).                     CLMEDIT
028700     05  WS-PAIR-A-LEN           PIC 9(2)   COMP.               CLMEDIT
028800     05  WS-PAIR-B-LEN           PIC 9(2)   COMP.               CLMEDIT
028900     05  WS-FOUND-A-CLAIM        PIC X(1).                      CLMEDIT
029000     05  WS-FOUND-B-CLAIM        PIC X(1).                      CLMEDIT
029100     05  WS-FOUND-A-EVD          PIC X(1).                      CLMEDIT
029200     05  WS-FOUND-B-EVD          PIC X(1).                      CLMEDIT
029300                                                                CLMEDIT
029400 01  WS-MISC-WORK-AREA.                                         CLMEDIT
029500     05  WS-THIS-QUAL            PIC 9(1)   COMP.               CLMEDIT
029600     05  WS-KW-HIT-CNT           PIC 9(3)   COMP.               CLMEDIT
029700     05  WS-MIN-SC               PIC 9(3)   COMP.               CLMEDIT
029800                                                                CLMEDIT
029900 01  COUNTERS-AND-SUBSCRIPTS.                                   CLMEDIT
030000     05  CLAIMS-READ             PIC 9(7)   COMP.               CLMEDIT
030100     05  CLAIMS-WRITTEN          PIC 9(7)   COMP.               CLMEDIT
030200     05  EVIDENCE-READ           PIC 9(7)   COMP.               CLMEDIT
030300                                                                CLMEDIT
030400 01  FLAGS-AND-SWITCHES.                                        CLMEDIT
030500     05  MORE-CLAIMS-SW          PIC X(1)   VALUE "Y".          CLMEDIT
030600         88  NO-MORE-CLAIM-RECS      VALUE "N".                 CLMEDIT
030700     05  MORE-EVD-SW             PIC X(1)   VALUE "Y".          CLMEDIT
030800         88  NO-MORE-EVD-RECS        VALUE "N".                 CLMEDIT
030900                                                                CLMEDIT
031000 77  WS-DATE                     PIC 9(6).                      CLMEDIT
031100 77  WS-CURRENT-YEAR             PIC 9(4)   VALUE 2023.         CLMEDIT
031200                                                                CLMEDIT
031300 COPY CLMABEND.                                                 CLMEDIT
031400                                                                CLMEDIT
031500 PROCEDURE DIVISION.                                            CLMEDIT
031600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                    CLMEDIT
031700     PERFORM 100-MAINLINE THRU 100-EXIT                         CLMEDIT
031800             UNTIL NO-MORE-CLAIM-RECS.                          CLMEDIT
031900     PERFORM 960-CLEANUP THRU 960-EXIT.                         CLMEDIT
032000     MOVE +0 TO RETURN-CODE.                                    CLMEDIT
032100     GOBACK.                                                    CLMEDIT
032200                                                                CLMEDIT
032300 000-HOUSEKEEPING.                                              CLMEDIT
032400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                      CLMEDIT
032500     DISPLAY "******** BEGIN JOB CLMEDIT ********".             CLMEDIT
032600     ACCEPT  WS-DATE FROM DATE.                                 CLMEDIT
032700     INITIALIZE COUNTERS-AND-SUBSCRIPTS, WS-TRAILER-REC.        CLMEDIT
032800     PERFORM 800-OPEN-FILES THRU 800-EXIT.                      CLMEDIT
032900     PERFORM 010-GET-CURRENT-YEAR THRU 010-EXIT.                CLMEDIT
033000     MOVE "Y" TO MORE-EVD-SW.                                   CLMEDIT
033100     SET KW-IDX TO 1.                                           CLMEDIT
033200     PERFORM 050-LOAD-KEYWORD-TABLE THRU 050-EXIT               CLMEDIT
033300         UNTIL NO-MORE-KEYWORDS.                                CLMEDIT
033400     PERFORM 900-READ-CLAIM THRU 900-EXIT.                      CLMEDIT
033500     PERFORM 950-READ-EVIDENCE THRU 950-EXIT.                   CLMEDIT
033600     IF NO-MORE-CLAIM-RECS                                      CLMEDIT
033700         MOVE "EMPTY CLAIM FILE" TO ABEND-REASON                CLMEDIT
033800         GO TO 1000-ABEND-RTN.                                  CLMEDIT
033900 000-EXIT.                                                      CLMEDIT
034000     EXIT.                                                      CLMEDIT
034100                                                                CLMEDIT
034200******************************************************************CLMEDIT
034300*    010-GET-CURRENT-YEAR - THE ASSESSMENTS FILE'S FIRST RECORD  *CLMEDIT
034400*    CARRIES THE RUN'S PROCESSING YEAR FOR THE RECENCY BONUSES.  *CLMEDIT
034500*    CLMUPDT RE-READS THE SAME FILE IN FULL FOR THE RUBRIC V3.0  *CLMEDIT
034600*    PASS - THIS STEP ONLY WANTS THE YEAR OFF THE FIRST RECORD.  *CLMEDIT
034700******************************************************************CLMEDIT
034800 010-GET-CURRENT-YEAR.                                          CLMEDIT
034900     MOVE "010-GET-CURRENT-YEAR" TO PARA-NAME.                  CLMEDIT
035000     OPEN INPUT ASSESSMENTS-FILE.                               CLMEDIT
035100     READ ASSESSMENTS-FILE INTO WS-ASSESS-HOLD                  CLMEDIT
035200         AT END                                                 CLMEDIT
035300         GO TO 010-NO-ASSESS                                    CLMEDIT
035400     END-READ.                                                  CLMEDIT
035500     MOVE WS-ASM-CURRENT-YEAR TO WS-CURRENT-YEAR.               CLMEDIT
035600     GO TO 010-CLOSE.                                           CLMEDIT
035700 010-NO-ASSESS.                                                 CLMEDIT
035800     DISPLAY "*** NO ASSESSMENT RECORDS - USING DEFAULT YEAR ***".CLMEDIT
035900 010-CLOSE.                                                     CLMEDIT
036000     CLOSE ASSESSMENTS-FILE.                                    CLMEDIT
036100 010-EXIT.                                                      CLMEDIT
036200     EXIT.                                                      CLMEDIT
036300                                                                CLMEDIT
036400 050-LOAD-KEYWORD-TABLE.                                        CLMEDIT
036500     MOVE "050-LOAD-KEYWORD-TABLE" TO PARA-NAME.                CLMEDIT
036600     READ KEYWORDS-FILE INTO FD-KEYWORD-REC                     CLMEDIT
036700         AT END                                                 CLMEDIT
036800         GO TO 050-EXIT                                         CLMEDIT
036900     END-READ.                                                  CLMEDIT
037000     MOVE FD-KEYWORD-REC TO KEYWORD-RECORD.                     CLMEDIT
037100     SET KW-IDX UP BY 1.                                        CLMEDIT
037200     MOVE KW-CATEGORY TO KW-TBL-CATEGORY(KW-IDX).               CLMEDIT
037300     MOVE KW-SUBCAT   TO KW-TBL-SUBCAT(KW-IDX).                 CLMEDIT
037400     MOVE KW-TEXT     TO KW-TBL-TEXT(KW-IDX).                   CLMEDIT
037500     MOVE KW-SCORE    TO KW-TBL-SCORE(KW-IDX).                  CLMEDIT
037600     MOVE KW-IDX      TO KW-TBL-COUNT.                          CLMEDIT
037700 050-EXIT.                                                      CLMEDIT
037800     EXIT.                                                      CLMEDIT
037900                                                                CLMEDIT
038000 100-MAINLINE.                                                  CLMEDIT
038100     MOVE "100-MAINLINE" TO PARA-NAME.                          CLMEDIT
038200     PERFORM 150-MATCH-EVIDENCE THRU 150-EXIT.                  CLMEDIT
038300     PERFORM 200-CLASSIFY-CLAIM THRU 200-EXIT.                  CLMEDIT
038400     PERFORM 300-ANALYZE-STANCE THRU 300-EXIT.                  CLMEDIT
038500     PERFORM 350-SUMMARIZE-STANCE THRU 350-EXIT.                CLMEDIT
038600     PERFORM 400-RANK-EVIDENCE THRU 400-EXIT.                   CLMEDIT
038700     PERFORM 450-SELECT-TOP3 THRU 450-EXIT.                     CLMEDIT
038800     PERFORM 500-SCORE-AXES THRU 500-EXIT.                      CLMEDIT
038900     PERFORM 600-COMPUTE-TOTAL THRU 600-EXIT.                   CLMEDIT
039000     PERFORM 650-BUILD-EVD-FACTS THRU 650-EXIT.                 CLMEDIT
039100     PERFORM 700-WRITE-CLMSRCH THRU 700-EXIT.                   CLMEDIT
039200     ADD +1 TO CLAIMS-WRITTEN.                                  CLMEDIT
039300     PERFORM 900-READ-CLAIM THRU 900-EXIT.                      CLMEDIT
039400 100-EXIT.                                                      CLMEDIT
039500     EXIT.                                                      CLMEDIT
039600                                                                CLMEDIT
039700******************************************************************CLMEDIT
039800*    150-MATCH-EVIDENCE - CLASSIC TWO-FILE MATCH ON CLM-ID =      *CLMEDIT
039900*    EVD-CLAIM-ID.  EVIDENCE SORTS ASCENDING, LOW VALUES NEVER    *CLMEDIT
040000*    APPEAR SO WE CAN SAFELY COMPARE KEYS DIRECTLY.               *CLMEDIT
040100******************************************************************CLMEDIT
040200 150-MATCH-EVIDENCE.                                            CLMEDIT
040300     MOVE "150-MATCH-EVIDENCE" TO PARA-NAME.                    CLMEDIT
040400     INITIALIZE WS-EVIDENCE-TABLE.                              CLMEDIT
040500     SET EVD-IDX TO 0.                                          CLMEDIT
040600 150-LOOP.                                                      CLMEDIT
040700     IF NO-MORE-EVD-RECS                                        CLMEDIT
040800         GO TO 150-EXIT.                                        CLMEDIT
040900     IF EVD-CLAIM-ID > CLM-ID                                   CLMEDIT
041000         GO TO 150-EXIT.                                        CLMEDIT
041100     IF EVD-CLAIM-ID < CLM-ID                                   CLMEDIT
041200         PERFORM 950-READ-EVIDENCE THRU 950-EXIT                CLMEDIT
041300         GO TO 150-LOOP.                                        CLMEDIT
041400     SET EVD-IDX UP BY 1.                                       CLMEDIT
041500     MOVE EVD-CLAIM-ID    TO EVD-TBL-CLAIM-ID(EVD-IDX).         CLMEDIT
041600     MOVE EVD-PMID        TO EVD-TBL-PMID(EVD-IDX).             CLMEDIT
041700     MOVE EVD-TITLE       TO EVD-TBL-TITLE(EVD-IDX).            CLMEDIT
041800     MOVE EVD-ABSTRACT    TO EVD-TBL-ABSTRACT(EVD-IDX).         CLMEDIT
041900     MOVE EVD-STUDY-TYPE  TO EVD-TBL-STUDY-TYPE(EVD-IDX).       CLMEDIT
042000     MOVE EVD-PUB-YEAR    TO EVD-TBL-PUB-YEAR(EVD-IDX).         CLMEDIT
042100     MOVE EVD-EFFECT-DIR  TO EVD-TBL-EFFECT-DIR(EVD-IDX).       CLMEDIT
042200     MOVE EVD-RETRACTED   TO EVD-TBL-RETRACTED(EVD-IDX).        CLMEDIT
042300     MOVE EVD-HAS-OUTCOMES TO EVD-TBL-HAS-OUTCOMES(EVD-IDX).    CLMEDIT
042400     MOVE EVD-IDX         TO EVD-TBL-COUNT.                     CLMEDIT
042500     IF EVD-IDX < 60                                            CLMEDIT
042600         PERFORM 950-READ-EVIDENCE THRU 950-EXIT                CLMEDIT
042700         GO TO 150-LOOP.                                        CLMEDIT
042800 150-EXIT.                                                      CLMEDIT
042900     EXIT.                                                      CLMEDIT
043000                                                                CLMEDIT
043100******************************************************************CLMEDIT
043200*    200-CLASSIFY-CLAIM (U1) - TRIGGER DICTIONARIES ARE TESTED   *CLMEDIT
043300*    IN PRIORITY ORDER: CAUS, THEN EFFT, THEN SAFE, THEN MEDK.    *CLMEDIT
043400*    FIRST HIT WINS - SAME "FALL THROUGH THE CHECKS" STYLE AS    *CLMEDIT
043500*    THE OLD 300-FIELD-EDITS VALIDATION CHAIN.                   *CLMEDIT
043600******************************************************************CLMEDIT
043700 200-CLASSIFY-CLAIM.                                            CLMEDIT
043800     MOVE "200-CLASSIFY-CLAIM" TO PARA-NAME.                    CLMEDIT
043900     MOVE "GENERAL " TO WS-CLAIM-TYPE.                          CLMEDIT
044000     MOVE 010        TO WS-CLAIM-CONF.                          CLMEDIT
044100     MOVE "N"         TO WS-STRUCTURED-F.                       CLMEDIT
044200     MOVE "N"         TO WS-EFFSIZE-F.                          CLMEDIT
044300     PERFORM 096-SET-SCAN-TEXT-CLAIM THRU 096-EXIT.             CLMEDIT
044400                                                                CLMEDIT
044500     MOVE "CAUS" TO WS-SCAN-CATEGORY.                           CLMEDIT
044600     PERFORM 095-SCAN-CATEGORY THRU 095-EXIT.                   CLMEDIT
044700     IF WS-SCAN-FOUND                                           CLMEDIT
044800         MOVE "CAUSAL  " TO WS-CLAIM-TYPE                       CLMEDIT
044900         MOVE 080        TO WS-CLAIM-CONF                       CLMEDIT
045000         MOVE "Y"        TO WS-STRUCTURED-F                     CLMEDIT
045100         GO TO 200-EXIT.                                        CLMEDIT
045200                                                                CLMEDIT
045300     MOVE "EFFT" TO WS-SCAN-CATEGORY.                           CLMEDIT
045400     PERFORM 095-SCAN-CATEGORY THRU 095-EXIT.                   CLMEDIT
045500     IF WS-SCAN-FOUND                                           CLMEDIT
045600         MOVE "EFFECT  " TO WS-CLAIM-TYPE                       CLMEDIT
045700         MOVE 070        TO WS-CLAIM-CONF                       CLMEDIT
045800         PERFORM 210-CHECK-EFFECT-SIZE THRU 210-EXIT            CLMEDIT
045900         GO TO 200-EXIT.                                        CLMEDIT
046000                                                                CLMEDIT
046100     MOVE "SAFE" TO WS-SCAN-CATEGORY.                           CLMEDIT
046200     PERFORM 095-SCAN-CATEGORY THRU 095-EXIT.                   CLMEDIT
046300     IF WS-SCAN-FOUND                                           CLMEDIT
046400         MOVE "SAFETY  " TO WS-CLAIM-TYPE                       CLMEDIT
046500         MOVE 060        TO WS-CLAIM-CONF                       CLMEDIT
046600         GO TO 200-EXIT.                                        CLMEDIT
046700                                                                CLMEDIT
046800     MOVE "MEDK" TO WS-SCAN-CATEGORY.                           CLMEDIT
046900     PERFORM 095-SCAN-CATEGORY THRU 095-EXIT.                   CLMEDIT
047000     IF WS-SCAN-FOUND                                           CLMEDIT
047100         MOVE "GENERAL " TO WS-CLAIM-TYPE                       CLMEDIT
047200         MOVE 040        TO WS-CLAIM-CONF                       CLMEDIT
047300         GO TO 200-EXIT.                                        CLMEDIT
047400* ELSE LEAVE THE "GENERAL" / 010 DEFAULT SET ABOVE              CLMEDIT
047500 200-EXIT.                                                      CLMEDIT
047600     EXIT.                                                      CLMEDIT
047700                                                                CLMEDIT
047800******************************************************************CLMEDIT
047900*    210-CHECK-EFFECT-SIZE - THE MATCHED EFFT PHRASE MUST CARRY  *CLMEDIT
048000*    A DIGIT OR A PERCENT SIGN TO SET THE EFFECT-SIZE FLAG.      *CLMEDIT
048100******************************************************************CLMEDIT
048200 210-CHECK-EFFECT-SIZE.                                         CLMEDIT
048300     MOVE 1 TO WS-SCAN-POS.                                     CLMEDIT
048400 210-LOOP.                                                      CLMEDIT
048500     IF WS-SCAN-POS > WS-SCAN-PHRASE-LEN                        CLMEDIT
048600         GO TO 210-EXIT.                                        CLMEDIT
048700     IF WS-SCAN-PHRASE(WS-SCAN-POS:1) = "%"                     CLMEDIT
048800         MOVE "Y" TO WS-EFFSIZE-F                               CLMEDIT
048900         GO TO 210-EXIT.                                        CLMEDIT
049000     IF WS-SCAN-PHRASE(WS-SCAN-POS:1) >= "0"                    CLMEDIT
049100       AND WS-SCAN-PHRASE(WS-SCAN-POS:1) <= "9"                 CLMEDIT
049200         MOVE "Y" TO WS-EFFSIZE-F                               CLMEDIT
049300         GO TO 210-EXIT.                                        CLMEDIT
049400     ADD 1 TO WS-SCAN-POS.                                      CLMEDIT
049500     GO TO 210-LOOP.                                            CLMEDIT
049600 210-EXIT.                                                      CLMEDIT
049700     EXIT.                                                      CLMEDIT
049800                                                                CLMEDIT
049900******************************************************************CLMEDIT
050000*    090-THRU-097 ARE THE COMMON PHRASE-SCAN ROUTINES SHARED BY  *CLMEDIT
050100*    EVERY AXIS AND BY 200-CLASSIFY-CLAIM.  THE TECHNIQUE IS THE *CLMEDIT
050200*    SAME REVERSE-AND-TALLY TRICK STRLTH USES FOR TRAILING-     *CLMEDIT
050300*    SPACE TRIMMING, JUST SIZED FOR THE LONGER EVIDENCE BUFFER.  *CLMEDIT
050400******************************************************************CLMEDIT
050500 090-TEST-PHRASE-IN-TEXT.                                       CLMEDIT
050600     MOVE "N" TO WS-SCAN-FOUND-SW.                              CLMEDIT
050700     IF WS-SCAN-PHRASE-LEN = 0                                  CLMEDIT
050800         GO TO 090-EXIT.                                        CLMEDIT
050900     IF WS-SCAN-TEXT-LEN = 0                                    CLMEDIT
051000         GO TO 090-EXIT.                                        CLMEDIT
051100     IF WS-SCAN-PHRASE-LEN > WS-SCAN-TEXT-LEN                   CLMEDIT
051200         GO TO 090-EXIT.                                        CLMEDIT
051300     PERFORM 092-SCAN-ONE-POSITION THRU 092-EXIT                CLMEDIT
051400         VARYING WS-SCAN-POS FROM 1 BY 1                        CLMEDIT
051500         UNTIL WS-SCAN-POS >                                    CLMEDIT
051600             (WS-SCAN-TEXT-LEN - WS-SCAN-PHRASE-LEN + 1)        CLMEDIT
051700            OR WS-SCAN-FOUND.                                   CLMEDIT
051800 090-EXIT.                                                      CLMEDIT
051900     EXIT.                                                      CLMEDIT
052000                                                                CLMEDIT
052100 092-SCAN-ONE-POSITION.                                         CLMEDIT
052200     IF WS-SCAN-TEXT(WS-SCAN-POS:WS-SCAN-PHRASE-LEN) =          CLMEDIT
052300        WS-SCAN-PHRASE(1:WS-SCAN-PHRASE-LEN)                    CLMEDIT
052400         MOVE "Y" TO WS-SCAN-FOUND-SW.                          CLMEDIT
052500 092-EXIT.                                                      CLMEDIT
052600     EXIT.                                                      CLMEDIT
052700                                                                CLMEDIT
052800 091-TRIM-LENGTH.                                               CLMEDIT
052900     MOVE FUNCTION REVERSE(WS-TRIM-FLD) TO WS-TRIM-REV.         CLMEDIT
053000     MOVE 0 TO WS-TRIM-LEN.                                     CLMEDIT
053100     INSPECT WS-TRIM-REV TALLYING WS-TRIM-LEN FOR LEADING SPACES.CLMEDIT
053200     COMPUTE WS-TRIM-LEN = 400 - WS-TRIM-LEN.                   CLMEDIT
053300 091-EXIT.                                                      CLMEDIT
053400     EXIT.                                                      CLMEDIT
053500                                                                CLMEDIT
053600******************************************************************CLMEDIT
053700*    095-SCAN-CATEGORY - SCANS THE WHOLE KEYWORD TABLE FOR THE   *CLMEDIT
053800*    FIRST ENTRY IN WS-SCAN-CATEGORY THAT SUBSTRING-MATCHES      *CLMEDIT
053900*    WHATEVER 096/097 LOADED INTO WS-SCAN-TEXT.                  *CLMEDIT
054000******************************************************************CLMEDIT
054100 095-SCAN-CATEGORY.                                             CLMEDIT
054200     MOVE "N" TO WS-SCAN-FOUND-SW.                              CLMEDIT
054300     PERFORM 095-SCAN-ONE-ROW THRU 095-ROW-EXIT                 CLMEDIT
054400         VARYING KW-IDX FROM 1 BY 1                             CLMEDIT
054500         UNTIL KW-IDX > KW-TBL-COUNT                            CLMEDIT
054600            OR WS-SCAN-FOUND.                                   CLMEDIT
054700 095-EXIT.                                                      CLMEDIT
054800     EXIT.                                                      CLMEDIT
054900                                                                CLMEDIT
055000 095-SCAN-ONE-ROW.                                              CLMEDIT
055100     IF KW-TBL-CATEGORY(KW-IDX) NOT = WS-SCAN-CATEGORY          CLMEDIT
055200         GO TO 095-ROW-EXIT.                                    CLMEDIT
055300     MOVE SPACES TO WS-TRIM-FLD.                                CLMEDIT
055400     MOVE KW-TBL-TEXT(KW-IDX) TO WS-TRIM-FLD(1:40).             CLMEDIT
055500     PERFORM 091-TRIM-LENGTH THRU 091-EXIT.                     CLMEDIT
055600     MOVE WS-TRIM-FLD TO WS-SCAN-PHRASE.                        CLMEDIT
055700     MOVE WS-TRIM-LEN TO WS-SCAN-PHRASE-LEN.                    CLMEDIT
055800     PERFORM 090-TEST-PHRASE-IN-TEXT THRU 090-EXIT.             CLMEDIT
055900     IF WS-SCAN-FOUND                                           CLMEDIT
056000         MOVE KW-TBL-TEXT(KW-IDX) TO WS-SCAN-MATCH-TEXT.        CLMEDIT
056100 095-ROW-EXIT.                                                  CLMEDIT
056200     EXIT.                                                      CLMEDIT
056300                                                                CLMEDIT
056400 096-SET-SCAN-TEXT-CLAIM.                                       CLMEDIT
056500     MOVE SPACES TO WS-TRIM-FLD.                                CLMEDIT
056600     MOVE CLM-TEXT TO WS-TRIM-FLD(1:160).                       CLMEDIT
056700     PERFORM 091-TRIM-LENGTH THRU 091-EXIT.                     CLMEDIT
056800     MOVE WS-TRIM-FLD TO WS-SCAN-TEXT.                          CLMEDIT
056900     MOVE WS-TRIM-LEN TO WS-SCAN-TEXT-LEN.                      CLMEDIT
057000     MOVE WS-SCAN-TEXT TO WS-CLAIM-BUF.                         CLMEDIT
057100     MOVE WS-SCAN-TEXT-LEN TO WS-CLAIM-BUF-LEN.                 CLMEDIT
057200 096-EXIT.                                                      CLMEDIT
057300     EXIT.                                                      CLMEDIT
057400                                                                CLMEDIT
057500******************************************************************CLMEDIT
057600*    097-SET-SCAN-TEXT-EVIDENCE - EVIDENCE TEXT IS THE TITLE     *CLMEDIT
057700*    AND THE ABSTRACT OF ROW EVD-IDX, EACH TRIMMED, JOINED BY A  *CLMEDIT
057800*    SINGLE BLANK (SEE U2 IN THE SCORING NOTES).                 *CLMEDIT
057900******************************************************************CLMEDIT
058000 097-SET-SCAN-TEXT-EVIDENCE.                                    CLMEDIT
058100     MOVE SPACES TO WS-TRIM-FLD.                                CLMEDIT
058200     MOVE EVD-TBL-TITLE(EVD-IDX) TO WS-TRIM-FLD(1:120).         CLMEDIT
058300     PERFORM 091-TRIM-LENGTH THRU 091-EXIT.                     CLMEDIT
058400     MOVE WS-TRIM-LEN TO WS-EVD-TITLE-LEN.                      CLMEDIT
058500     MOVE SPACES TO WS-TRIM-FLD.                                CLMEDIT
058600     MOVE EVD-TBL-ABSTRACT(EVD-IDX) TO WS-TRIM-FLD(1:200).      CLMEDIT
058700     PERFORM 091-TRIM-LENGTH THRU 091-EXIT.                     CLMEDIT
058800     MOVE WS-TRIM-LEN TO WS-EVD-ABSTR-LEN.                      CLMEDIT
058900     MOVE SPACES TO WS-SCAN-TEXT.                               CLMEDIT
059000     MOVE 0 TO WS-SCAN-TEXT-LEN.                                CLMEDIT
059100     IF WS-EVD-TITLE-LEN = 0                                    CLMEDIT
059200         GO TO 097-ABSTRACT-PART.                               CLMEDIT
059300     MOVE EVD-TBL-TITLE(EVD-IDX)(1:WS-EVD-TITLE-LEN)            CLMEDIT
059400         TO WS-SCAN-TEXT(1:WS-EVD-TITLE-LEN).                   CLMEDIT
059500     MOVE " " TO WS-SCAN-TEXT(WS-EVD-TITLE-LEN + 1:1).          CLMEDIT
059600     COMPUTE WS-SCAN-TEXT-LEN = WS-EVD-TITLE-LEN + 1.           CLMEDIT
059700 097-ABSTRACT-PART.                                             CLMEDIT
059800     IF WS-EVD-ABSTR-LEN = 0                                    CLMEDIT
059900         GO TO 097-EXIT.                                        CLMEDIT
060000     MOVE EVD-TBL-ABSTRACT(EVD-IDX)(1:WS-EVD-ABSTR-LEN)         CLMEDIT
060100         TO WS-SCAN-TEXT(WS-SCAN-TEXT-LEN + 1:WS-EVD-ABSTR-LEN).CLMEDIT
060200     COMPUTE WS-SCAN-TEXT-LEN = WS-SCAN-TEXT-LEN + WS-EVD-ABSTR-LEN.CLMEDIT
060300 097-EXIT.                                                      CLMEDIT
060400     MOVE WS-SCAN-TEXT TO WS-EVD-BUF.                           CLMEDIT
060500     MOVE WS-SCAN-TEXT-LEN TO WS-EVD-BUF-LEN.                   CLMEDIT
060600     EXIT.                                                      CLMEDIT
060700                                                                CLMEDIT
060800******************************************************************CLMEDIT
060900*    300-ANALYZE-STANCE (U2) - EACH EVIDENCE ROW'S STANCE IS      *CLMEDIT
061000*    DECIDED AND STORED BACK INTO EVD-TBL-STANCE.  CLAIM-SIDE     *CLMEDIT
061100*    MEDK COUNT IS COUNTED ONCE PER CLAIM - IT DOES NOT CHANGE    *CLMEDIT
061200*    FROM ONE EVIDENCE ROW TO THE NEXT.                           *CLMEDIT
061300******************************************************************CLMEDIT
061400 300-ANALYZE-STANCE.                                            CLMEDIT
061500     MOVE "300-ANALYZE-STANCE" TO PARA-NAME.                    CLMEDIT
061600     IF EVD-TBL-COUNT = 0                                       CLMEDIT
061700         GO TO 300-EXIT.                                        CLMEDIT
061800     PERFORM 305-COUNT-CLAIM-MEDK THRU 305-EXIT.                CLMEDIT
061900     PERFORM 310-ANALYZE-ONE-EVIDENCE THRU 310-EXIT             CLMEDIT
062000         VARYING EVD-IDX FROM 1 BY 1                            CLMEDIT
062100         UNTIL EVD-IDX > EVD-TBL-COUNT.                         CLMEDIT
062200 300-EXIT.                                                      CLMEDIT
062300     EXIT.                                                      CLMEDIT
062400                                                                CLMEDIT
062500 305-COUNT-CLAIM-MEDK.                                          CLMEDIT
062600     MOVE 0 TO WS-CLAIM-KW-CNT.                                 CLMEDIT
062700     PERFORM 306-TEST-ONE-MEDK-CLAIM THRU 306-EXIT              CLMEDIT
062800         VARYING KW-IDX FROM 1 BY 1 UNTIL KW-IDX > KW-TBL-COUNT.CLMEDIT
062900 305-EXIT.                                                      CLMEDIT
063000     EXIT.                                                      CLMEDIT
063100                                                                CLMEDIT
063200 306-TEST-ONE-MEDK-CLAIM.                                       CLMEDIT
063300     IF KW-TBL-CATEGORY(KW-IDX) NOT = "MEDK"                    CLMEDIT
063400         GO TO 306-EXIT.                                        CLMEDIT
063500     MOVE SPACES TO WS-TRIM-FLD.                                CLMEDIT
063600     MOVE KW-TBL-TEXT(KW-IDX) TO WS-TRIM-FLD(1:40).             CLMEDIT
063700     PERFORM 091-TRIM-LENGTH THRU 091-EXIT.                     CLMEDIT
063800     MOVE WS-TRIM-FLD TO WS-SCAN-PHRASE.                        CLMEDIT
063900     MOVE WS-TRIM-LEN TO WS-SCAN-PHRASE-LEN.                    CLMEDIT
064000     IF WS-SCAN-PHRASE-LEN = 0                                  CLMEDIT
064100         GO TO 306-EXIT.                                        CLMEDIT
064200     MOVE WS-CLAIM-BUF TO WS-SCAN-TEXT.                         CLMEDIT
064300     MOVE WS-CLAIM-BUF-LEN TO WS-SCAN-TEXT-LEN.                 CLMEDIT
064400     PERFORM 090-TEST-PHRASE-IN-TEXT THRU 090-EXIT.             CLMEDIT
064500     IF WS-SCAN-FOUND                                           CLMEDIT
064600         ADD 1 TO WS-CLAIM-KW-CNT.                              CLMEDIT
064700 306-EXIT.                                                      CLMEDIT
064800     EXIT.                                                      CLMEDIT
064900                                                                CLMEDIT
065000******************************************************************CLMEDIT
065100*    310-ANALYZE-ONE-EVIDENCE - VERY SHORT EVIDENCE TEXT (UNDER   *CLMEDIT
065200*    10 CHARACTERS TRIMMED) IS CALLED NEUTRAL/030 OUTRIGHT - NOT  *CLMEDIT
065300*    ENOUGH TEXT TO SCAN RELIABLY.  OTHERWISE CONTRADICTION,      *CLMEDIT
065400*    SUPPORT AND KEYWORD-OVERLAP SCORES DECIDE THE STANCE.        *CLMEDIT
065500******************************************************************CLMEDIT
065600 310-ANALYZE-ONE-EVIDENCE.                                      CLMEDIT
065700     PERFORM 097-SET-SCAN-TEXT-EVIDENCE THRU 097-EXIT.          CLMEDIT
065800     IF WS-EVD-BUF-LEN < 10                                     CLMEDIT
065900         MOVE "NEUTRAL   " TO WS-EVD-STANCE                     CLMEDIT
066000         MOVE 030 TO WS-EVD-CONF                                CLMEDIT
066100         GO TO 310-STORE.                                       CLMEDIT
066200     PERFORM 320-SCAN-CONP-PAIRS THRU 320-EXIT.                 CLMEDIT
066300     PERFORM 330-SCAN-SUPP-PAIRS THRU 330-EXIT.                 CLMEDIT
066400     PERFORM 340-COMPUTE-OVERLAP THRU 340-EXIT.                 CLMEDIT
066500     IF WS-CONTRA-SCORE > 070                                   CLMEDIT
066600         MOVE "CONTRADICT" TO WS-EVD-STANCE                     CLMEDIT
066700         MOVE WS-CONTRA-SCORE TO WS-EVD-CONF                    CLMEDIT
066800         GO TO 310-STORE.                                       CLMEDIT
066900     IF WS-SUPPORT-SCORE > 060                                  CLMEDIT
067000         MOVE "SUPPORT   " TO WS-EVD-STANCE                     CLMEDIT
067100         MOVE WS-SUPPORT-SCORE TO WS-EVD-CONF                   CLMEDIT
067200         GO TO 310-STORE.                                       CLMEDIT
067300     IF WS-OVERLAP-SCORE > 030                                  CLMEDIT
067400         MOVE "SUPPORT   " TO WS-EVD-STANCE                     CLMEDIT
067500         MOVE WS-OVERLAP-SCORE TO WS-EVD-CONF                   CLMEDIT
067600         GO TO 310-STORE.                                       CLMEDIT
067700     MOVE "NEUTRAL   " TO WS-EVD-STANCE.                        CLMEDIT
067800     MOVE 050 TO WS-EVD-CONF.                                   CLMEDIT
067900 310-STORE.                                                     CLMEDIT
068000     MOVE WS-EVD-STANCE TO EVD-TBL-STANCE(EVD-IDX).             CLMEDIT
068100     MOVE WS-EVD-CONF   TO EVD-TBL-STANCE-CONF(EVD-IDX).        CLMEDIT
068200 310-EXIT.                                                      CLMEDIT
068300     EXIT.                                                      CLMEDIT
068400                                                                CLMEDIT
068500******************************************************************CLMEDIT
068600*    320/330 - CONP AND SUPP ARE DICTIONARY ENTRIES OF THE FORM  *CLMEDIT
068700*    "CLAIM-PHRASE|EVIDENCE-PHRASE".  THE PIPE POSITION VARIES   *CLMEDIT
068800*    ENTRY TO ENTRY SO IT IS SPLIT AT RUN TIME WITH UNSTRING     *CLMEDIT
068900*    RATHER THAN A FIXED REDEFINES.                               *CLMEDIT
069000******************************************************************CLMEDIT
069100 320-SCAN-CONP-PAIRS.                                           CLMEDIT
069200     MOVE 0 TO WS-CONTRA-SCORE.                                 CLMEDIT
069300     PERFORM 321-TEST-ONE-CONP THRU 321-EXIT                    CLMEDIT
069400         VARYING KW-IDX FROM 1 BY 1 UNTIL KW-IDX > KW-TBL-COUNT.CLMEDIT
069500 320-EXIT.                                                      CLMEDIT
069600     EXIT.                                                      CLMEDIT
069700                                                                CLMEDIT
069800 321-TEST-ONE-CONP.                                             CLMEDIT
069900     IF KW-TBL-CATEGORY(KW-IDX) NOT = "CONP"                    CLMEDIT
070000         GO TO 321-EXIT.                                        CLMEDIT
070100     PERFORM 325-SPLIT-PAIR THRU 325-EXIT.                      CLMEDIT
070200     PERFORM 326-TEST-PAIR-BOTH-WAYS THRU 326-EXIT.             CLMEDIT
070300     IF NOT WS-SCAN-FOUND                                       CLMEDIT
070400         GO TO 321-EXIT.                                        CLMEDIT
070500     IF KW-TBL-SCORE(KW-IDX) > WS-CONTRA-SCORE                  CLMEDIT
070600         MOVE KW-TBL-SCORE(KW-IDX) TO WS-CONTRA-SCORE.          CLMEDIT
070700 321-EXIT.                                                      CLMEDIT
070800     EXIT.                                                      CLMEDIT
070900                                                                CLMEDIT
071000 325-SPLIT-PAIR.                                                CLMEDIT
071100     MOVE SPACES TO WS-PAIR-A, WS-PAIR-B.                       CLMEDIT
071200     UNSTRING KW-TBL-TEXT(KW-IDX) DELIMITED BY "|"              CLMEDIT
071300         INTO WS-PAIR-A, WS-PAIR-B.                             CLMEDIT
071400     MOVE SPACES TO WS-TRIM-FLD.                                CLMEDIT
071500     MOVE WS-PAIR-A TO WS-TRIM-FLD(1:40).                       CLMEDIT
071600     PERFORM 091-TRIM-LENGTH THRU 091-EXIT.                     CLMEDIT
071700     MOVE WS-TRIM-LEN TO WS-PAIR-A-LEN.                         CLMEDIT
071800     MOVE SPACES TO WS-TRIM-FLD.                                CLMEDIT
071900     MOVE WS-PAIR-B TO WS-TRIM-FLD(1:40).                       CLMEDIT
072000     PERFORM 091-TRIM-LENGTH THRU 091-EXIT.                     CLMEDIT
072100     MOVE WS-TRIM-LEN TO WS-PAIR-B-LEN.                         CLMEDIT
072200 325-EXIT.                                                      CLMEDIT
072300     EXIT.                                                      CLMEDIT
072400                                                                CLMEDIT
072500 326-TEST-PAIR-BOTH-WAYS.                                       CLMEDIT
072600     MOVE "N" TO WS-SCAN-FOUND-SW.                              CLMEDIT
072700     IF WS-PAIR-A-LEN = 0 OR WS-PAIR-B-LEN = 0                  CLMEDIT
072800         GO TO 326-EXIT.                                        CLMEDIT
072900     MOVE WS-CLAIM-BUF TO WS-SCAN-TEXT.                         CLMEDIT
073000     MOVE WS-CLAIM-BUF-LEN TO WS-SCAN-TEXT-LEN.                 CLMEDIT
073100     MOVE WS-PAIR-A TO WS-SCAN-PHRASE.                          CLMEDIT
073200     MOVE WS-PAIR-A-LEN TO WS-SCAN-PHRASE-LEN.                  CLMEDIT
073300     PERFORM 090-TEST-PHRASE-IN-TEXT THRU 090-EXIT.             CLMEDIT
073400     MOVE WS-SCAN-FOUND-SW TO WS-FOUND-A-CLAIM.                 CLMEDIT
073500     MOVE WS-EVD-BUF TO WS-SCAN-TEXT.                           CLMEDIT
073600     MOVE WS-EVD-BUF-LEN TO WS-SCAN-TEXT-LEN.                   CLMEDIT
073700     MOVE WS-PAIR-B TO WS-SCAN-PHRASE.                          CLMEDIT
073800     MOVE WS-PAIR-B-LEN TO WS-SCAN-PHRASE-LEN.                  CLMEDIT
073900     PERFORM 090-TEST-PHRASE-IN-TEXT THRU 090-EXIT.             CLMEDIT
074000     MOVE WS-SCAN-FOUND-SW TO WS-FOUND-B-EVD.                   CLMEDIT
074100     IF WS-FOUND-A-CLAIM = "Y" AND WS-FOUND-B-EVD = "Y"         CLMEDIT
074200         MOVE "Y" TO WS-SCAN-FOUND-SW                           CLMEDIT
074300         GO TO 326-EXIT.                                        CLMEDIT
074400     MOVE WS-CLAIM-BUF TO WS-SCAN-TEXT.                         CLMEDIT
074500     MOVE WS-CLAIM-BUF-LEN TO WS-SCAN-TEXT-LEN.                 CLMEDIT
074600     MOVE WS-PAIR-B TO WS-SCAN-PHRASE.                          CLMEDIT
074700     MOVE WS-PAIR-B-LEN TO WS-SCAN-PHRASE-LEN.                  CLMEDIT
074800     PERFORM 090-TEST-PHRASE-IN-TEXT THRU 090-EXIT.             CLMEDIT
074900     MOVE WS-SCAN-FOUND-SW TO WS-FOUND-B-CLAIM.                 CLMEDIT
075000     MOVE WS-EVD-BUF TO WS-SCAN-TEXT.                           CLMEDIT
075100     MOVE WS-EVD-BUF-LEN TO WS-SCAN-TEXT-LEN.                   CLMEDIT
075200     MOVE WS-PAIR-A TO WS-SCAN-PHRASE.                          CLMEDIT
075300     MOVE WS-PAIR-A-LEN TO WS-SCAN-PHRASE-LEN.                  CLMEDIT
075400     PERFORM 090-TEST-PHRASE-IN-TEXT THRU 090-EXIT.             CLMEDIT
075500     MOVE WS-SCAN-FOUND-SW TO WS-FOUND-A-EVD.                   CLMEDIT
075600     IF WS-FOUND-B-CLAIM = "Y" AND WS-FOUND-A-EVD = "Y"         CLMEDIT
075700         MOVE "Y" TO WS-SCAN-FOUND-SW                           CLMEDIT
075800         GO TO 326-EXIT.                                        CLMEDIT
075900     MOVE "N" TO WS-SCAN-FOUND-SW.                              CLMEDIT
076000 326-EXIT.                                                      CLMEDIT
076100     EXIT.                                                      CLMEDIT
076200                                                                CLMEDIT
076300 330-SCAN-SUPP-PAIRS.                                           CLMEDIT
076400     MOVE 0 TO WS-SUPPORT-SCORE.                                CLMEDIT
076500     PERFORM 331-TEST-ONE-SUPP THRU 331-EXIT                    CLMEDIT
076600         VARYING KW-IDX FROM 1 BY 1 UNTIL KW-IDX > KW-TBL-COUNT.CLMEDIT
076700 330-EXIT.                                                      CLMEDIT
076800     EXIT.                                                      CLMEDIT
076900                                                                CLMEDIT
077000 331-TEST-ONE-SUPP.                                             CLMEDIT
077100     IF KW-TBL-CATEGORY(KW-IDX) NOT = "SUPP"                    CLMEDIT
077200         GO TO 331-EXIT.                                        CLMEDIT
077300     PERFORM 325-SPLIT-PAIR THRU 325-EXIT.                      CLMEDIT
077400     PERFORM 336-TEST-PAIR-ONE-WAY THRU 336-EXIT.               CLMEDIT
077500     IF NOT WS-SCAN-FOUND                                       CLMEDIT
077600         GO TO 331-EXIT.                                        CLMEDIT
077700     IF KW-TBL-SCORE(KW-IDX) > WS-SUPPORT-SCORE                 CLMEDIT
077800         MOVE KW-TBL-SCORE(KW-IDX) TO WS-SUPPORT-SCORE.         CLMEDIT
077900 331-EXIT.                                                      CLMEDIT
078000     EXIT.                                                      CLMEDIT
078100                                                                CLMEDIT
078200******************************************************************CLMEDIT
078300*    336 - SUPP PAIRS ONLY COUNT ONE DIRECTION - PATTERN A HAS    *CLMEDIT
078400*    TO BE IN THE CLAIM AND PATTERN B IN THE EVIDENCE.            *CLMEDIT
078500******************************************************************CLMEDIT
078600 336-TEST-PAIR-ONE-WAY.                                         CLMEDIT
078700     MOVE "N" TO WS-SCAN-FOUND-SW.                              CLMEDIT
078800     IF WS-PAIR-A-LEN = 0 OR WS-PAIR-B-LEN = 0                  CLMEDIT
078900         GO TO 336-EXIT.                                        CLMEDIT
079000     MOVE WS-CLAIM-BUF TO WS-SCAN-TEXT.                         CLMEDIT
079100     MOVE WS-CLAIM-BUF-LEN TO WS-SCAN-TEXT-LEN.                 CLMEDIT
079200     MOVE WS-PAIR-A TO WS-SCAN-PHRASE.                          CLMEDIT
079300     MOVE WS-PAIR-A-LEN TO WS-SCAN-PHRASE-LEN.                  CLMEDIT
079400     PERFORM 090-TEST-PHRASE-IN-TEXT THRU 090-EXIT.             CLMEDIT
079500     IF NOT WS-SCAN-FOUND                                       CLMEDIT
079600         GO TO 336-EXIT.                                        CLMEDIT
079700     MOVE WS-EVD-BUF TO WS-SCAN-TEXT.                           CLMEDIT
079800     MOVE WS-EVD-BUF-LEN TO WS-SCAN-TEXT-LEN.                   CLMEDIT
079900     MOVE WS-PAIR-B TO WS-SCAN-PHRASE.                          CLMEDIT
080000     MOVE WS-PAIR-B-LEN TO WS-SCAN-PHRASE-LEN.                  CLMEDIT
080100     PERFORM 090-TEST-PHRASE-IN-TEXT THRU 090-EXIT.             CLMEDIT
080200 336-EXIT.                                                      CLMEDIT
080300     EXIT.                                                      CLMEDIT
080400                                                                CLMEDIT
080500******************************************************************CLMEDIT
080600*    340/341 - KEYWORD OVERLAP IS THE SHARE OF THE CLAIM'S MEDK   *CLMEDIT
080700*    HITS THAT ALSO APPEAR IN THE CURRENT EVIDENCE ROW'S TEXT.    *CLMEDIT
080800******************************************************************CLMEDIT
080900 340-COMPUTE-OVERLAP.                                           CLMEDIT
081000     MOVE 0 TO WS-COMMON-KW-CNT.                                CLMEDIT
081100     PERFORM 341-TEST-ONE-MEDK-COMMON THRU 341-EXIT             CLMEDIT
081200         VARYING KW-IDX FROM 1 BY 1 UNTIL KW-IDX > KW-TBL-COUNT.CLMEDIT
081300     IF WS-CLAIM-KW-CNT = 0                                     CLMEDIT
081400         COMPUTE WS-OVERLAP-SCORE = WS-COMMON-KW-CNT * 100      CLMEDIT
081500         GO TO 340-EXIT.                                        CLMEDIT
081600     COMPUTE WS-OVERLAP-SCORE =                                 CLMEDIT
081700         (WS-COMMON-KW-CNT * 100) / WS-CLAIM-KW-CNT.            CLMEDIT
081800 340-EXIT.                                                      CLMEDIT
081900     EXIT.                                                      CLMEDIT
082000                                                                CLMEDIT
082100 341-TEST-ONE-MEDK-COMMON.                                      CLMEDIT
082200     IF KW-TBL-CATEGORY(KW-IDX) NOT = "MEDK"                    CLMEDIT
082300         GO TO 341-EXIT.                                        CLMEDIT
082400     MOVE SPACES TO WS-TRIM-FLD.                                CLMEDIT
082500     MOVE KW-TBL-TEXT(KW-IDX) TO WS-TRIM-FLD(1:40).             CLMEDIT
082600     PERFORM 091-TRIM-LENGTH THRU 091-EXIT.                     CLMEDIT
082700     MOVE WS-TRIM-FLD TO WS-SCAN-PHRASE.                        CLMEDIT
082800     MOVE WS-TRIM-LEN TO WS-SCAN-PHRASE-LEN.                    CLMEDIT
082900     IF WS-SCAN-PHRASE-LEN = 0                                  CLMEDIT
083000         GO TO 341-EXIT.                                        CLMEDIT
083100     MOVE WS-CLAIM-BUF TO WS-SCAN-TEXT.                         CLMEDIT
083200     MOVE WS-CLAIM-BUF-LEN TO WS-SCAN-TEXT-LEN.                 CLMEDIT
083300     PERFORM 090-TEST-PHRASE-IN-TEXT THRU 090-EXIT.             CLMEDIT
083400     IF NOT WS-SCAN-FOUND                                       CLMEDIT
083500         GO TO 341-EXIT.                                        CLMEDIT
083600     MOVE WS-EVD-BUF TO WS-SCAN-TEXT.                           CLMEDIT
083700     MOVE WS-EVD-BUF-LEN TO WS-SCAN-TEXT-LEN.                   CLMEDIT
083800     PERFORM 090-TEST-PHRASE-IN-TEXT THRU 090-EXIT.             CLMEDIT
083900     IF WS-SCAN-FOUND                                           CLMEDIT
084000         ADD 1 TO WS-COMMON-KW-CNT.                             CLMEDIT
084100 341-EXIT.                                                      CLMEDIT
084200     EXIT.                                                      CLMEDIT
084300                                                                CLMEDIT
084400******************************************************************CLMEDIT
084500*    350-SUMMARIZE-STANCE (U2) - ROLLS THE PER-EVIDENCE STANCES   *CLMEDIT
084600*    UP INTO ONE CLAIM-LEVEL VERDICT.  MAJORITY WINS - TIES FALL  *CLMEDIT
084700*    THROUGH TO NEUTRAL.                                          *CLMEDIT
084800******************************************************************CLMEDIT
084900 350-SUMMARIZE-STANCE.                                          CLMEDIT
085000     MOVE "350-SUMMARIZE-STANCE" TO PARA-NAME.                  CLMEDIT
085100     MOVE 0 TO CS-SUP-CNT.                                      CLMEDIT
085200     MOVE 0 TO CS-CON-CNT.                                      CLMEDIT
085300     MOVE 0 TO CS-NEU-CNT.                                      CLMEDIT
085400     IF EVD-TBL-COUNT = 0                                       CLMEDIT
085500         MOVE "NEUTRAL   " TO CS-OVR-STANCE                     CLMEDIT
085600         MOVE 0 TO CS-STANCE-CONF                               CLMEDIT
085700         GO TO 350-EXIT.                                        CLMEDIT
085800     PERFORM 351-TALLY-ONE-STANCE THRU 351-EXIT                 CLMEDIT
085900         VARYING EVD-IDX FROM 1 BY 1                            CLMEDIT
086000         UNTIL EVD-IDX > EVD-TBL-COUNT.                         CLMEDIT
086100     PERFORM 360-DECIDE-OVERALL-STANCE THRU 360-EXIT.           CLMEDIT
086200 350-EXIT.                                                      CLMEDIT
086300     EXIT.                                                      CLMEDIT
086400                                                                CLMEDIT
086500 351-TALLY-ONE-STANCE.                                          CLMEDIT
086600     IF EVD-TBL-STANCE(EVD-IDX) = "SUPPORT   "                  CLMEDIT
086700         ADD 1 TO CS-SUP-CNT                                    CLMEDIT
086800         GO TO 351-EXIT.                                        CLMEDIT
086900     IF EVD-TBL-STANCE(EVD-IDX) = "CONTRADICT"                  CLMEDIT
087000         ADD 1 TO CS-CON-CNT                                    CLMEDIT
087100         GO TO 351-EXIT.                                        CLMEDIT
087200     ADD 1 TO CS-NEU-CNT.                                       CLMEDIT
087300 351-EXIT.                                                      CLMEDIT
087400     EXIT.                                                      CLMEDIT
087500                                                                CLMEDIT
087600 360-DECIDE-OVERALL-STANCE.                                     CLMEDIT
087700     IF CS-SUP-CNT > CS-CON-CNT AND CS-SUP-CNT > CS-NEU-CNT     CLMEDIT
087800         MOVE "SUPPORT   " TO CS-OVR-STANCE                     CLMEDIT
087900         COMPUTE CS-STANCE-CONF =                               CLMEDIT
088000             (CS-SUP-CNT * 100) / EVD-TBL-COUNT                 CLMEDIT
088100         GO TO 360-EXIT.                                        CLMEDIT
088200     IF CS-CON-CNT > CS-SUP-CNT AND CS-CON-CNT > CS-NEU-CNT     CLMEDIT
088300         MOVE "CONTRADICT" TO CS-OVR-STANCE                     CLMEDIT
088400         COMPUTE CS-STANCE-CONF =                               CLMEDIT
088500             (CS-CON-CNT * 100) / EVD-TBL-COUNT                 CLMEDIT
088600         GO TO 360-EXIT.                                        CLMEDIT
088700     MOVE "NEUTRAL   " TO CS-OVR-STANCE.                        CLMEDIT
088800     IF CS-NEU-CNT > 0                                          CLMEDIT
088900         COMPUTE CS-STANCE-CONF =                               CLMEDIT
089000             (CS-NEU-CNT * 100) / EVD-TBL-COUNT                 CLMEDIT
089100         GO TO 360-EXIT.                                        CLMEDIT
089200     MOVE 050 TO CS-STANCE-CONF.                                CLMEDIT
089300 360-EXIT.                                                      CLMEDIT
089400     EXIT.                                                      CLMEDIT
089500                                                                CLMEDIT
089600******************************************************************CLMEDIT
089700*    400-RANK-EVIDENCE (U6) - RELEVANCE = 3.0 PER MEDK HIT IN     *CLMEDIT
089800*    THE TITLE, 1.0 PER HIT IN THE ABSTRACT, PLUS A STUDY-DESIGN  *CLMEDIT
089900*    BONUS AND A RECENCY BONUS.  FEEDS 450-SELECT-TOP3.           *CLMEDIT
090000******************************************************************CLMEDIT
090100 400-RANK-EVIDENCE.                                             CLMEDIT
090200     MOVE "400-RANK-EVIDENCE" TO PARA-NAME.                     CLMEDIT
090300     IF EVD-TBL-COUNT = 0                                       CLMEDIT
090400         GO TO 400-EXIT.                                        CLMEDIT
090500     PERFORM 410-SCORE-ONE-EVIDENCE THRU 410-EXIT               CLMEDIT
090600         VARYING EVD-IDX FROM 1 BY 1                            CLMEDIT
090700         UNTIL EVD-IDX > EVD-TBL-COUNT.                         CLMEDIT
090800 400-EXIT.                                                      CLMEDIT
090900     EXIT.                                                      CLMEDIT
091000                                                                CLMEDIT
091100 410-SCORE-ONE-EVIDENCE.                                        CLMEDIT
091200     MOVE SPACES TO WS-TRIM-FLD.                                CLMEDIT
091300     MOVE EVD-TBL-TITLE(EVD-IDX) TO WS-TRIM-FLD(1:120).         CLMEDIT
091400     PERFORM 091-TRIM-LENGTH THRU 091-EXIT.                     CLMEDIT
091500     MOVE WS-TRIM-FLD TO WS-SCAN-TEXT.                          CLMEDIT
091600     MOVE WS-TRIM-LEN TO WS-SCAN-TEXT-LEN.                      CLMEDIT
091700     PERFORM 402-COUNT-MEDK-HITS THRU 402-EXIT.                 CLMEDIT
091800     COMPUTE WS-REL-SCORE-WORK = WS-KW-HIT-CNT * 3.             CLMEDIT
091900     MOVE SPACES TO WS-TRIM-FLD.                                CLMEDIT
092000     MOVE EVD-TBL-ABSTRACT(EVD-IDX) TO WS-TRIM-FLD(1:200).      CLMEDIT
092100     PERFORM 091-TRIM-LENGTH THRU 091-EXIT.                     CLMEDIT
092200     MOVE WS-TRIM-FLD TO WS-SCAN-TEXT.                          CLMEDIT
092300     MOVE WS-TRIM-LEN TO WS-SCAN-TEXT-LEN.                      CLMEDIT
092400     PERFORM 402-COUNT-MEDK-HITS THRU 402-EXIT.                 CLMEDIT
092500     COMPUTE WS-REL-SCORE-WORK = WS-REL-SCORE-WORK + WS-KW-HIT-CNT.CLMEDIT
092600     PERFORM 415-ADD-DESIGN-BONUS THRU 415-EXIT.                CLMEDIT
092700     PERFORM 420-ADD-RECENCY-BONUS THRU 420-EXIT.               CLMEDIT
092800     MOVE WS-REL-SCORE-WORK TO EVD-TBL-RELEVANCE(EVD-IDX).      CLMEDIT
092900 410-EXIT.                                                      CLMEDIT
093000     EXIT.                                                      CLMEDIT
093100                                                                CLMEDIT
093200******************************************************************CLMEDIT
093300*    402/403 - GENERIC MEDK HIT COUNTER.  CALLER SETS UP          *CLMEDIT
093400*    WS-SCAN-TEXT/WS-SCAN-TEXT-LEN FIRST (TITLE OR ABSTRACT).     *CLMEDIT
093500******************************************************************CLMEDIT
093600 402-COUNT-MEDK-HITS.                                           CLMEDIT
093700     MOVE 0 TO WS-KW-HIT-CNT.                                   CLMEDIT
093800     PERFORM 403-COUNT-ONE-HIT THRU 403-EXIT                    CLMEDIT
093900         VARYING KW-IDX FROM 1 BY 1 UNTIL KW-IDX > KW-TBL-COUNT.CLMEDIT
094000 402-EXIT.                                                      CLMEDIT
094100     EXIT.                                                      CLMEDIT
094200                                                                CLMEDIT
094300 403-COUNT-ONE-HIT.                                             CLMEDIT
094400     IF KW-TBL-CATEGORY(KW-IDX) NOT = "MEDK"                    CLMEDIT
094500         GO TO 403-EXIT.                                        CLMEDIT
094600     MOVE SPACES TO WS-TRIM-FLD.                                CLMEDIT
094700     MOVE KW-TBL-TEXT(KW-IDX) TO WS-TRIM-FLD(1:40).             CLMEDIT
094800     PERFORM 091-TRIM-LENGTH THRU 091-EXIT.                     CLMEDIT
094900     MOVE WS-TRIM-FLD TO WS-SCAN-PHRASE.                        CLMEDIT
095000     MOVE WS-TRIM-LEN TO WS-SCAN-PHRASE-LEN.                    CLMEDIT
095100     IF WS-SCAN-PHRASE-LEN = 0                                  CLMEDIT
095200         GO TO 403-EXIT.                                        CLMEDIT
095300     PERFORM 090-TEST-PHRASE-IN-TEXT THRU 090-EXIT.             CLMEDIT
095400     IF WS-SCAN-FOUND                                           CLMEDIT
095500         ADD 1 TO WS-KW-HIT-CNT.                                CLMEDIT
095600 403-EXIT.                                                      CLMEDIT
095700     EXIT.                                                      CLMEDIT
095800                                                                CLMEDIT
095900 415-ADD-DESIGN-BONUS.                                          CLMEDIT
096000     IF EVD-TBL-STUDY-TYPE(EVD-IDX) = "MA"                      CLMEDIT
096100         COMPUTE WS-REL-SCORE-WORK = WS-REL-SCORE-WORK + 3.0    CLMEDIT
096200         GO TO 415-EXIT.                                        CLMEDIT
096300     IF EVD-TBL-STUDY-TYPE(EVD-IDX) = "RC"                      CLMEDIT
096400         COMPUTE WS-REL-SCORE-WORK = WS-REL-SCORE-WORK + 2.5    CLMEDIT
096500         GO TO 415-EXIT.                                        CLMEDIT
096600     IF EVD-TBL-STUDY-TYPE(EVD-IDX) = "CO"                      CLMEDIT
096700         COMPUTE WS-REL-SCORE-WORK = WS-REL-SCORE-WORK + 2.0    CLMEDIT
096800         GO TO 415-EXIT.                                        CLMEDIT
096900     IF EVD-TBL-STUDY-TYPE(EVD-IDX) = "CC"                      CLMEDIT
097000         COMPUTE WS-REL-SCORE-WORK = WS-REL-SCORE-WORK + 1.5    CLMEDIT
097100         GO TO 415-EXIT.                                        CLMEDIT
097200     IF EVD-TBL-STUDY-TYPE(EVD-IDX) = "RV"                      CLMEDIT
097300         COMPUTE WS-REL-SCORE-WORK = WS-REL-SCORE-WORK + 1.2    CLMEDIT
097400         GO TO 415-EXIT.                                        CLMEDIT
097500     COMPUTE WS-REL-SCORE-WORK = WS-REL-SCORE-WORK + 1.0.       CLMEDIT
097600 415-EXIT.                                                      CLMEDIT
097700     EXIT.                                                      CLMEDIT
097800                                                                CLMEDIT
097900 420-ADD-RECENCY-BONUS.                                         CLMEDIT
098000     IF EVD-TBL-PUB-YEAR(EVD-IDX) = 0                           CLMEDIT
098100         GO TO 420-EXIT.                                        CLMEDIT
098200     IF EVD-TBL-PUB-YEAR(EVD-IDX) + 5 >= WS-CURRENT-YEAR        CLMEDIT
098300         COMPUTE WS-REL-SCORE-WORK = WS-REL-SCORE-WORK + 1.0    CLMEDIT
098400         GO TO 420-EXIT.                                        CLMEDIT
098500     IF EVD-TBL-PUB-YEAR(EVD-IDX) + 10 >= WS-CURRENT-YEAR       CLMEDIT
098600         COMPUTE WS-REL-SCORE-WORK = WS-REL-SCORE-WORK + 0.5.   CLMEDIT
098700 420-EXIT.                                                      CLMEDIT
098800     EXIT.                                                      CLMEDIT
098900                                                                CLMEDIT
099000******************************************************************CLMEDIT
099100*    450-SELECT-TOP3 - THREE PASSES, EACH ONE PICKING THE BEST    *CLMEDIT
099200*    RELEVANCE SCORE NOT ALREADY PICKED.  TIES KEEP THE EARLIER   *CLMEDIT
099300*    EVIDENCE ROW BECAUSE 461 TESTS WITH A STRICT ">".             *CLMEDIT
099400******************************************************************CLMEDIT
099500 450-SELECT-TOP3.                                               CLMEDIT
099600     MOVE "450-SELECT-TOP3" TO PARA-NAME.                       CLMEDIT
099700     MOVE SPACES TO CS-TOP-PMID-1.                              CLMEDIT
099800     MOVE SPACES TO CS-TOP-PMID-2.                              CLMEDIT
099900     MOVE SPACES TO CS-TOP-PMID-3.                              CLMEDIT
100000     MOVE 0 TO WS-TOP-IDX-1.                                    CLMEDIT
100100     MOVE 0 TO WS-TOP-IDX-2.                                    CLMEDIT
100200     MOVE 0 TO WS-TOP-IDX-3.                                    CLMEDIT
100300     IF EVD-TBL-COUNT = 0                                       CLMEDIT
100400         GO TO 450-EXIT.                                        CLMEDIT
100500     MOVE 1 TO WS-RANK-PASS.                                    CLMEDIT
100600     PERFORM 460-FIND-BEST-UNUSED THRU 460-EXIT.                CLMEDIT
100700     MOVE WS-BEST-IDX TO WS-TOP-IDX-1.                          CLMEDIT
100800     IF WS-BEST-IDX > 0                                         CLMEDIT
100900         MOVE EVD-TBL-PMID(WS-BEST-IDX) TO CS-TOP-PMID-1.       CLMEDIT
101000     IF EVD-TBL-COUNT < 2                                       CLMEDIT
101100         GO TO 450-EXIT.                                        CLMEDIT
101200     MOVE 2 TO WS-RANK-PASS.                                    CLMEDIT
101300     PERFORM 460-FIND-BEST-UNUSED THRU 460-EXIT.                CLMEDIT
101400     MOVE WS-BEST-IDX TO WS-TOP-IDX-2.                          CLMEDIT
101500     IF WS-BEST-IDX > 0                                         CLMEDIT
101600         MOVE EVD-TBL-PMID(WS-BEST-IDX) TO CS-TOP-PMID-2.       CLMEDIT
101700     IF EVD-TBL-COUNT < 3                                       CLMEDIT
101800         GO TO 450-EXIT.                                        CLMEDIT
101900     MOVE 3 TO WS-RANK-PASS.                                    CLMEDIT
102000     PERFORM 460-FIND-BEST-UNUSED THRU 460-EXIT.                CLMEDIT
102100     MOVE WS-BEST-IDX TO WS-TOP-IDX-3.                          CLMEDIT
102200     IF WS-BEST-IDX > 0                                         CLMEDIT
102300         MOVE EVD-TBL-PMID(WS-BEST-IDX) TO CS-TOP-PMID-3.       CLMEDIT
102400 450-EXIT.                                                      CLMEDIT
102500     EXIT.                                                      CLMEDIT
102600                                                                CLMEDIT
102700 460-FIND-BEST-UNUSED.                                          CLMEDIT
102800     MOVE 0 TO WS-BEST-IDX.                                     CLMEDIT
102900     MOVE 0 TO WS-BEST-SCORE.                                   CLMEDIT
103000     PERFORM 461-CHECK-ONE-ROW THRU 461-EXIT                    CLMEDIT
103100         VARYING EVD-IDX FROM 1 BY 1                            CLMEDIT
103200         UNTIL EVD-IDX > EVD-TBL-COUNT.                         CLMEDIT
103300 460-EXIT.                                                      CLMEDIT
103400     EXIT.                                                      CLMEDIT
103500                                                                CLMEDIT
103600 461-CHECK-ONE-ROW.                                             CLMEDIT
103700     IF EVD-IDX = WS-TOP-IDX-1                                  CLMEDIT
103800         GO TO 461-EXIT.                                        CLMEDIT
103900     IF EVD-IDX = WS-TOP-IDX-2                                  CLMEDIT
104000         GO TO 461-EXIT.                                        CLMEDIT
104100     IF EVD-TBL-RELEVANCE(EVD-IDX) > WS-BEST-SCORE              CLMEDIT
104200         MOVE EVD-TBL-RELEVANCE(EVD-IDX) TO WS-BEST-SCORE       CLMEDIT
104300         MOVE EVD-IDX TO WS-BEST-IDX.                           CLMEDIT
104400 461-EXIT.                                                      CLMEDIT
104500     EXIT.                                                      CLMEDIT
104600                                                                CLMEDIT
104700******************************************************************CLMEDIT
104800*    500-SCORE-AXES (U3) - THE NINE-AXIS SCORER.  EACH AXIS IS   *CLMEDIT
104900*    WORKED OUT IN ITS OWN PARAGRAPH AND CLAMPED TO 0-5 BEFORE   *CLMEDIT
105000*    600-COMPUTE-TOTAL APPLIES THE WEIGHTS.                      *CLMEDIT
105100******************************************************************CLMEDIT
105200 500-SCORE-AXES.                                                CLMEDIT
105300     MOVE "500-SCORE-AXES" TO PARA-NAME.                        CLMEDIT
105400     PERFORM 510-AXIS-CLARITY THRU 510-EXIT.                    CLMEDIT
105500     PERFORM 520-AXIS-EVIDENCE THRU 520-EXIT.                   CLMEDIT
105600     PERFORM 530-AXIS-CONSENSUS THRU 530-EXIT.                  CLMEDIT
105700     PERFORM 540-AXIS-PLAUSIBILITY THRU 540-EXIT.               CLMEDIT
105800     PERFORM 550-AXIS-TRANSPARENCY THRU 550-EXIT.               CLMEDIT
105900     PERFORM 560-AXIS-CONTEXT THRU 560-EXIT.                    CLMEDIT
106000     PERFORM 570-AXIS-HARM THRU 570-EXIT.                       CLMEDIT
106100     PERFORM 580-AXIS-VIRALITY THRU 580-EXIT.                   CLMEDIT
106200     PERFORM 590-AXIS-CORRECTION THRU 590-EXIT.                 CLMEDIT
106300 500-EXIT.                                                      CLMEDIT
106400     EXIT.                                                      CLMEDIT
106500                                                                CLMEDIT
106600******************************************************************CLMEDIT
106700*    510 - CLARITY/SPECIFICITY.  BASE 2, BONUS FOR A STRUCTURED  *CLMEDIT
106800*    (CAUSAL) CLAIM AND FOR A CARRIED EFFECT SIZE, PENALTY FOR   *CLMEDIT
106900*    A VERY SHORT CLAIM.                                         *CLMEDIT
107000******************************************************************CLMEDIT
107100 510-AXIS-CLARITY.                                              CLMEDIT
107200     MOVE 2 TO WS-AXIS-CLARITY.                                 CLMEDIT
107300     IF WS-STRUCTURED                                           CLMEDIT
107400         ADD 2 TO WS-AXIS-CLARITY.                              CLMEDIT
107500     IF WS-EFFSIZE-PRESENT                                      CLMEDIT
107600         ADD 1 TO WS-AXIS-CLARITY.                              CLMEDIT
107700     IF WS-CLAIM-BUF-LEN < 20                                   CLMEDIT
107800         SUBTRACT 1 FROM WS-AXIS-CLARITY.                       CLMEDIT
107900     IF WS-AXIS-CLARITY > 5                                     CLMEDIT
108000         MOVE 5 TO WS-AXIS-CLARITY.                             CLMEDIT
108100     IF WS-AXIS-CLARITY < 0                                     CLMEDIT
108200         MOVE 0 TO WS-AXIS-CLARITY.                             CLMEDIT
108300 510-EXIT.                                                      CLMEDIT
108400     EXIT.                                                      CLMEDIT
108500                                                                CLMEDIT
108600******************************************************************CLMEDIT
108700*    520 - EVIDENCE QUALITY.  BEST STUDY DESIGN PRESENT, BUMPED   *CLMEDIT
108800*    FOR THREE OR MORE EVIDENCE ROWS, THEN ADJUSTED BY HOW THE   *CLMEDIT
108900*    EVIDENCE LINES UP WITH THE CLAIM (U2'S STANCE COUNTS).       *CLMEDIT
109000******************************************************************CLMEDIT
109100 520-AXIS-EVIDENCE.                                             CLMEDIT
109200     MOVE 0 TO WS-AXIS-EVIDENCE.                                CLMEDIT
109300     MOVE 0 TO WS-BEST-DESIGN-QUAL.                             CLMEDIT
109400     IF EVD-TBL-COUNT = 0                                       CLMEDIT
109500         GO TO 520-EXIT.                                        CLMEDIT
109600     PERFORM 521-CHECK-ONE-DESIGN THRU 521-EXIT                 CLMEDIT
109700         VARYING EVD-IDX FROM 1 BY 1                            CLMEDIT
109800         UNTIL EVD-IDX > EVD-TBL-COUNT.                         CLMEDIT
109900     MOVE WS-BEST-DESIGN-QUAL TO WS-AXIS-EVIDENCE.              CLMEDIT
110000     IF EVD-TBL-COUNT >= 3                                      CLMEDIT
110100         ADD 1 TO WS-AXIS-EVIDENCE.                             CLMEDIT
110200     IF WS-AXIS-EVIDENCE > 5                                    CLMEDIT
110300         MOVE 5 TO WS-AXIS-EVIDENCE.                            CLMEDIT
110400     IF (CS-SUP-CNT * 10) >= (EVD-TBL-COUNT * 7)                CLMEDIT
110500         ADD 1 TO WS-AXIS-EVIDENCE                              CLMEDIT
110600         GO TO 520-CAP-HIGH.                                    CLMEDIT
110700     IF (CS-SUP-CNT * 2) >= EVD-TBL-COUNT                       CLMEDIT
110800         GO TO 520-CHECK-CONTRA.                                CLMEDIT
110900     SUBTRACT 1 FROM WS-AXIS-EVIDENCE.                          CLMEDIT
111000     GO TO 520-FLOOR-LOW.                                       CLMEDIT
111100 520-CAP-HIGH.                                                  CLMEDIT
111200     IF WS-AXIS-EVIDENCE > 5                                    CLMEDIT
111300         MOVE 5 TO WS-AXIS-EVIDENCE.                            CLMEDIT
111400     GO TO 520-CHECK-CONTRA.                                    CLMEDIT
111500 520-FLOOR-LOW.                                                 CLMEDIT
111600     IF WS-AXIS-EVIDENCE < 1                                    CLMEDIT
111700         MOVE 1 TO WS-AXIS-EVIDENCE.                            CLMEDIT
111800 520-CHECK-CONTRA.                                              CLMEDIT
111900     IF (CS-CON-CNT * 2) < EVD-TBL-COUNT                        CLMEDIT
112000         GO TO 520-EXIT.                                        CLMEDIT
112100     SUBTRACT 1 FROM WS-AXIS-EVIDENCE.                          CLMEDIT
112200     IF WS-AXIS-EVIDENCE < 1                                    CLMEDIT
112300         MOVE 1 TO WS-AXIS-EVIDENCE.                            CLMEDIT
112400 520-EXIT.                                                      CLMEDIT
112500     EXIT.                                                      CLMEDIT
112600                                                                CLMEDIT
112700 521-CHECK-ONE-DESIGN.                                          CLMEDIT
112800     MOVE 1 TO WS-THIS-QUAL.                                    CLMEDIT
112900     IF EVD-TBL-STUDY-TYPE(EVD-IDX) = "MA"                      CLMEDIT
113000         MOVE 5 TO WS-THIS-QUAL.                                CLMEDIT
113100     IF EVD-TBL-STUDY-TYPE(EVD-IDX) = "RC"                      CLMEDIT
113200         MOVE 4 TO WS-THIS-QUAL.                                CLMEDIT
113300     IF EVD-TBL-STUDY-TYPE(EVD-IDX) = "CO"                      CLMEDIT
113400         MOVE 3 TO WS-THIS-QUAL.                                CLMEDIT
113500     IF EVD-TBL-STUDY-TYPE(EVD-IDX) = "CC"                      CLMEDIT
113600         MOVE 2 TO WS-THIS-QUAL.                                CLMEDIT
113700     IF EVD-TBL-STUDY-TYPE(EVD-IDX) = "CS"                      CLMEDIT
113800         MOVE 2 TO WS-THIS-QUAL.                                CLMEDIT
113900     IF EVD-TBL-STUDY-TYPE(EVD-IDX) = "RV"                      CLMEDIT
114000         MOVE 2 TO WS-THIS-QUAL.                                CLMEDIT
114100     IF WS-THIS-QUAL > WS-BEST-DESIGN-QUAL                      CLMEDIT
114200         MOVE WS-THIS-QUAL TO WS-BEST-DESIGN-QUAL.              CLMEDIT
114300 521-EXIT.                                                      CLMEDIT
114400     EXIT.                                                      CLMEDIT
114500                                                                CLMEDIT
114600******************************************************************CLMEDIT
114700*    530 - SCIENTIFIC CONSENSUS.  BASE 2 PLUS VOLUME AND TRUSTED-*CLMEDIT
114800*    SOURCE BONUSES, THEN THE SAME STANCE ADJUSTMENT U4 USES.     *CLMEDIT
114900******************************************************************CLMEDIT
115000 530-AXIS-CONSENSUS.                                            CLMEDIT
115100     MOVE 2 TO WS-AXIS-CONSENSUS.                               CLMEDIT
115200     IF EVD-TBL-COUNT >= 2                                      CLMEDIT
115300         ADD 1 TO WS-AXIS-CONSENSUS.                            CLMEDIT
115400     IF EVD-TBL-COUNT >= 5                                      CLMEDIT
115500         ADD 1 TO WS-AXIS-CONSENSUS.                            CLMEDIT
115600     PERFORM 531-CHECK-TRST THRU 531-EXIT.                      CLMEDIT
115700     IF WS-SCAN-FOUND                                           CLMEDIT
115800         ADD 1 TO WS-AXIS-CONSENSUS.                            CLMEDIT
115900     IF WS-AXIS-CONSENSUS > 5                                   CLMEDIT
116000         MOVE 5 TO WS-AXIS-CONSENSUS.                           CLMEDIT
116100     IF WS-AXIS-CONSENSUS < 0                                   CLMEDIT
116200         MOVE 0 TO WS-AXIS-CONSENSUS.                           CLMEDIT
116300     IF EVD-TBL-COUNT = 0                                       CLMEDIT
116400         GO TO 530-EXIT.                                        CLMEDIT
116500     IF CS-OVR-STANCE = "SUPPORT   " AND CS-STANCE-CONF >= 070  CLMEDIT
116600         ADD 2 TO WS-AXIS-CONSENSUS                             CLMEDIT
116700         GO TO 530-CAP.                                         CLMEDIT
116800     IF CS-OVR-STANCE = "SUPPORT   " AND CS-STANCE-CONF >= 050  CLMEDIT
116900         ADD 1 TO WS-AXIS-CONSENSUS                             CLMEDIT
117000         GO TO 530-CAP.                                         CLMEDIT
117100     IF CS-OVR-STANCE = "CONTRADICT" AND CS-STANCE-CONF >= 070  CLMEDIT
117200         SUBTRACT 2 FROM WS-AXIS-CONSENSUS                      CLMEDIT
117300         GO TO 530-FLOOR0.                                      CLMEDIT
117400     IF CS-SUP-CNT > 0 AND CS-CON-CNT > 0                       CLMEDIT
117500         PERFORM 532-CHECK-MIN-RATIO THRU 532-EXIT              CLMEDIT
117600         IF WS-SCAN-FOUND                                       CLMEDIT
117700             SUBTRACT 1 FROM WS-AXIS-CONSENSUS                  CLMEDIT
117800             GO TO 530-FLOOR1.                                  CLMEDIT
117900     GO TO 530-EXIT.                                            CLMEDIT
118000 530-CAP.                                                       CLMEDIT
118100     IF WS-AXIS-CONSENSUS > 5                                   CLMEDIT
118200         MOVE 5 TO WS-AXIS-CONSENSUS.                           CLMEDIT
118300     GO TO 530-EXIT.                                            CLMEDIT
118400 530-FLOOR0.                                                    CLMEDIT
118500     IF WS-AXIS-CONSENSUS < 0                                   CLMEDIT
118600         MOVE 0 TO WS-AXIS-CONSENSUS.                           CLMEDIT
118700     GO TO 530-EXIT.                                            CLMEDIT
118800 530-FLOOR1.                                                    CLMEDIT
118900     IF WS-AXIS-CONSENSUS < 1                                   CLMEDIT
119000         MOVE 1 TO WS-AXIS-CONSENSUS.                           CLMEDIT
119100 530-EXIT.                                                      CLMEDIT
119200     EXIT.                                                      CLMEDIT
119300                                                                CLMEDIT
119400 531-CHECK-TRST.                                                CLMEDIT
119500     MOVE WS-CLAIM-BUF TO WS-SCAN-TEXT.                         CLMEDIT
119600     MOVE WS-CLAIM-BUF-LEN TO WS-SCAN-TEXT-LEN.                 CLMEDIT
119700     PERFORM 533-SCAN-TRST-IN-CURRENT THRU 533-EXIT.            CLMEDIT
119800     IF WS-SCAN-FOUND                                           CLMEDIT
119900         GO TO 531-EXIT.                                        CLMEDIT
120000     IF EVD-TBL-COUNT = 0                                       CLMEDIT
120100         GO TO 531-EXIT.                                        CLMEDIT
120200     PERFORM 534-CHECK-TRST-ONE-TITLE THRU 534-EXIT             CLMEDIT
120300         VARYING EVD-IDX FROM 1 BY 1                            CLMEDIT
120400         UNTIL EVD-IDX > EVD-TBL-COUNT OR WS-SCAN-FOUND.        CLMEDIT
120500 531-EXIT.                                                      CLMEDIT
120600     EXIT.                                                      CLMEDIT
120700                                                                CLMEDIT
120800 533-SCAN-TRST-IN-CURRENT.                                      CLMEDIT
120900     MOVE "TRST" TO WS-SCAN-CATEGORY.                           CLMEDIT
121000     PERFORM 095-SCAN-CATEGORY THRU 095-EXIT.                   CLMEDIT
121100 533-EXIT.                                                      CLMEDIT
121200     EXIT.                                                      CLMEDIT
121300                                                                CLMEDIT
121400 534-CHECK-TRST-ONE-TITLE.                                      CLMEDIT
121500     MOVE SPACES TO WS-TRIM-FLD.                                CLMEDIT
121600     MOVE EVD-TBL-TITLE(EVD-IDX) TO WS-TRIM-FLD(1:120).         CLMEDIT
121700     PERFORM 091-TRIM-LENGTH THRU 091-EXIT.                     CLMEDIT
121800     MOVE WS-TRIM-FLD TO WS-SCAN-TEXT.                          CLMEDIT
121900     MOVE WS-TRIM-LEN TO WS-SCAN-TEXT-LEN.                      CLMEDIT
122000     PERFORM 533-SCAN-TRST-IN-CURRENT THRU 533-EXIT.            CLMEDIT
122100 534-EXIT.                                                      CLMEDIT
122200     EXIT.                                                      CLMEDIT
122300                                                                CLMEDIT
122400 532-CHECK-MIN-RATIO.                                           CLMEDIT
122500     MOVE "N" TO WS-SCAN-FOUND-SW.                              CLMEDIT
122600     MOVE CS-SUP-CNT TO WS-MIN-SC.                              CLMEDIT
122700     IF CS-CON-CNT < CS-SUP-CNT                                 CLMEDIT
122800         MOVE CS-CON-CNT TO WS-MIN-SC.                          CLMEDIT
122900     IF (WS-MIN-SC * 10) >= (EVD-TBL-COUNT * 3)                 CLMEDIT
123000         MOVE "Y" TO WS-SCAN-FOUND-SW.                          CLMEDIT
123100 532-EXIT.                                                      CLMEDIT
123200     EXIT.                                                      CLMEDIT
123300                                                                CLMEDIT
123400******************************************************************CLMEDIT
123500*    540 - BIOLOGICAL PLAUSIBILITY.  BASE 3, PENALTY FOR AN       *CLMEDIT
123600*    IMPLAUSIBLE-MECHANISM PHRASE, BONUS FOR A PLAUSIBLE ONE.     *CLMEDIT
123700******************************************************************CLMEDIT
123800 540-AXIS-PLAUSIBILITY.                                         CLMEDIT
123900     MOVE 3 TO WS-AXIS-PLAUSIBILITY.                            CLMEDIT
124000     MOVE WS-CLAIM-BUF TO WS-SCAN-TEXT.                         CLMEDIT
124100     MOVE WS-CLAIM-BUF-LEN TO WS-SCAN-TEXT-LEN.                 CLMEDIT
124200     MOVE "IMPL" TO WS-SCAN-CATEGORY.                           CLMEDIT
124300     PERFORM 095-SCAN-CATEGORY THRU 095-EXIT.                   CLMEDIT
124400     IF WS-SCAN-FOUND                                           CLMEDIT
124500         SUBTRACT 2 FROM WS-AXIS-PLAUSIBILITY.                  CLMEDIT
124600     MOVE WS-CLAIM-BUF TO WS-SCAN-TEXT.                         CLMEDIT
124700     MOVE WS-CLAIM-BUF-LEN TO WS-SCAN-TEXT-LEN.                 CLMEDIT
124800     MOVE "PLAU" TO WS-SCAN-CATEGORY.                           CLMEDIT
124900     PERFORM 095-SCAN-CATEGORY THRU 095-EXIT.                   CLMEDIT
125000     IF WS-SCAN-FOUND                                           CLMEDIT
125100         ADD 1 TO WS-AXIS-PLAUSIBILITY.                         CLMEDIT
125200     IF WS-AXIS-PLAUSIBILITY > 5                                CLMEDIT
125300         MOVE 5 TO WS-AXIS-PLAUSIBILITY.                        CLMEDIT
125400     IF WS-AXIS-PLAUSIBILITY < 0                                CLMEDIT
125500         MOVE 0 TO WS-AXIS-PLAUSIBILITY.                        CLMEDIT
125600 540-EXIT.                                                      CLMEDIT
125700     EXIT.                                                      CLMEDIT
125800                                                                CLMEDIT
125900******************************************************************CLMEDIT
126000*    550 - SOURCE TRANSPARENCY.  CREDIT FOR A SOURCE URL, FOR     *CLMEDIT
126100*    CARRIED EVIDENCE, AND FOR A METHOD-DISCLOSURE PHRASE.        *CLMEDIT
126200******************************************************************CLMEDIT
126300 550-AXIS-TRANSPARENCY.                                         CLMEDIT
126400     MOVE 0 TO WS-AXIS-TRANSPARENCY.                            CLMEDIT
126500     IF CLM-HAS-SOURCE-URL                                      CLMEDIT
126600         ADD 2 TO WS-AXIS-TRANSPARENCY.                         CLMEDIT
126700     IF EVD-TBL-COUNT > 0                                       CLMEDIT
126800         ADD 2 TO WS-AXIS-TRANSPARENCY.                         CLMEDIT
126900     MOVE WS-CLAIM-BUF TO WS-SCAN-TEXT.                         CLMEDIT
127000     MOVE WS-CLAIM-BUF-LEN TO WS-SCAN-TEXT-LEN.                 CLMEDIT
127100     MOVE "METH" TO WS-SCAN-CATEGORY.                           CLMEDIT
127200     PERFORM 095-SCAN-CATEGORY THRU 095-EXIT.                   CLMEDIT
127300     IF WS-SCAN-FOUND                                           CLMEDIT
127400         ADD 1 TO WS-AXIS-TRANSPARENCY.                         CLMEDIT
127500     IF WS-AXIS-TRANSPARENCY > 5                                CLMEDIT
127600         MOVE 5 TO WS-AXIS-TRANSPARENCY.                        CLMEDIT
127700 550-EXIT.                                                      CLMEDIT
127800     EXIT.                                                      CLMEDIT
127900                                                                CLMEDIT
128000******************************************************************CLMEDIT
128100*    560 - CONTEXT/CAVEATS (HIGH SCORE = LOW RISK OF MISSING      *CLMEDIT
128200*    CONTEXT).  BASE 3, PENALIZED FOR AN UNCAVEATED CAUSAL-       *CLMEDIT
128300*    LANGUAGE PHRASE OR AN OVERGENERALIZATION, CREDITED FOR A     *CLMEDIT
128400*    STATED LIMITATION.                                           *CLMEDIT
128500******************************************************************CLMEDIT
128600 560-AXIS-CONTEXT.                                              CLMEDIT
128700     MOVE 3 TO WS-AXIS-CONTEXT.                                 CLMEDIT
128800     MOVE WS-CLAIM-BUF TO WS-SCAN-TEXT.                         CLMEDIT
128900     MOVE WS-CLAIM-BUF-LEN TO WS-SCAN-TEXT-LEN.                 CLMEDIT
129000     MOVE "CAUL" TO WS-SCAN-CATEGORY.                           CLMEDIT
129100     PERFORM 095-SCAN-CATEGORY THRU 095-EXIT.                   CLMEDIT
129200     IF NOT WS-SCAN-FOUND                                       CLMEDIT
129300         GO TO 560-CHECK-OVRG.                                  CLMEDIT
129400     MOVE WS-CLAIM-BUF TO WS-SCAN-TEXT.                         CLMEDIT
129500     MOVE WS-CLAIM-BUF-LEN TO WS-SCAN-TEXT-LEN.                 CLMEDIT
129600     MOVE "METH" TO WS-SCAN-CATEGORY.                           CLMEDIT
129700     PERFORM 095-SCAN-CATEGORY THRU 095-EXIT.                   CLMEDIT
129800     IF WS-SCAN-FOUND                                           CLMEDIT
129900         GO TO 560-CHECK-OVRG.                                  CLMEDIT
130000     SUBTRACT 1 FROM WS-AXIS-CONTEXT.                           CLMEDIT
130100 560-CHECK-OVRG.                                                CLMEDIT
130200     MOVE WS-CLAIM-BUF TO WS-SCAN-TEXT.                         CLMEDIT
130300     MOVE WS-CLAIM-BUF-LEN TO WS-SCAN-TEXT-LEN.                 CLMEDIT
130400     MOVE "OVRG" TO WS-SCAN-CATEGORY.                           CLMEDIT
130500     PERFORM 095-SCAN-CATEGORY THRU 095-EXIT.                   CLMEDIT
130600     IF WS-SCAN-FOUND                                           CLMEDIT
130700         SUBTRACT 1 FROM WS-AXIS-CONTEXT.                       CLMEDIT
130800     MOVE WS-CLAIM-BUF TO WS-SCAN-TEXT.                         CLMEDIT
130900     MOVE WS-CLAIM-BUF-LEN TO WS-SCAN-TEXT-LEN.                 CLMEDIT
131000     MOVE "LIMT" TO WS-SCAN-CATEGORY.                           CLMEDIT
131100     PERFORM 095-SCAN-CATEGORY THRU 095-EXIT.                   CLMEDIT
131200     IF WS-SCAN-FOUND                                           CLMEDIT
131300         ADD 1 TO WS-AXIS-CONTEXT.                              CLMEDIT
131400     IF WS-AXIS-CONTEXT > 5                                     CLMEDIT
131500         MOVE 5 TO WS-AXIS-CONTEXT.                             CLMEDIT
131600     IF WS-AXIS-CONTEXT < 0                                     CLMEDIT
131700         MOVE 0 TO WS-AXIS-CONTEXT.                             CLMEDIT
131800 560-EXIT.                                                      CLMEDIT
131900     EXIT.                                                      CLMEDIT
132000                                                                CLMEDIT
132100******************************************************************CLMEDIT
132200*    570 - HARM POTENTIAL (HIGH SCORE = LOW HARM).  BASE 5,       *CLMEDIT
132300*    CUT BY THE WORST-SUBCATEGORY HARM PHRASE MATCHED, THEN       *CLMEDIT
132400*    NUDGED BACK UP IF TWO OR MORE SAFETY-MENTION PHRASES ARE     *CLMEDIT
132500*    ALSO PRESENT.                                                 *CLMEDIT
132600******************************************************************CLMEDIT
132700 570-AXIS-HARM.                                                 CLMEDIT
132800     MOVE 5 TO WS-AXIS-HARM.                                    CLMEDIT
132900     PERFORM 571-CHECK-ONE-HARM THRU 571-EXIT                   CLMEDIT
133000         VARYING KW-IDX FROM 1 BY 1 UNTIL KW-IDX > KW-TBL-COUNT.CLMEDIT
133100     PERFORM 575-COUNT-SFTY THRU 575-EXIT.                      CLMEDIT
133200     IF WS-DISTINCT-SFTY-CNT >= 2                               CLMEDIT
133300         ADD 1 TO WS-AXIS-HARM.                                 CLMEDIT
133400     IF WS-AXIS-HARM > 5                                        CLMEDIT
133500         MOVE 5 TO WS-AXIS-HARM.                                CLMEDIT
133600     IF WS-AXIS-HARM < 0                                        CLMEDIT
133700         MOVE 0 TO WS-AXIS-HARM.                                CLMEDIT
133800 570-EXIT.                                                      CLMEDIT
133900     EXIT.                                                      CLMEDIT
134000                                                                CLMEDIT
134100 571-CHECK-ONE-HARM.                                            CLMEDIT
134200     IF KW-TBL-CATEGORY(KW-IDX) NOT = "HARM"                    CLMEDIT
134300         GO TO 571-EXIT.                                        CLMEDIT
134400     MOVE SPACES TO WS-TRIM-FLD.                                CLMEDIT
134500     MOVE KW-TBL-TEXT(KW-IDX) TO WS-TRIM-FLD(1:40).             CLMEDIT
134600     PERFORM 091-TRIM-LENGTH THRU 091-EXIT.                     CLMEDIT
134700     MOVE WS-TRIM-FLD TO WS-SCAN-PHRASE.                        CLMEDIT
134800     MOVE WS-TRIM-LEN TO WS-SCAN-PHRASE-LEN.                    CLMEDIT
134900     IF WS-SCAN-PHRASE-LEN = 0                                  CLMEDIT
135000         GO TO 571-EXIT.                                        CLMEDIT
135100     MOVE WS-CLAIM-BUF TO WS-SCAN-TEXT.                         CLMEDIT
135200     MOVE WS-CLAIM-BUF-LEN TO WS-SCAN-TEXT-LEN.                 CLMEDIT
135300     PERFORM 090-TEST-PHRASE-IN-TEXT THRU 090-EXIT.             CLMEDIT
135400     IF NOT WS-SCAN-FOUND                                       CLMEDIT
135500         GO TO 571-EXIT.                                        CLMEDIT
135600     IF KW-TBL-SUBCAT(KW-IDX) = "MEDA"                          CLMEDIT
135700         MOVE 0 TO WS-AXIS-HARM                                 CLMEDIT
135800         GO TO 571-EXIT.                                        CLMEDIT
135900     IF KW-TBL-SUBCAT(KW-IDX) = "SCID" AND WS-AXIS-HARM > 1     CLMEDIT
136000         MOVE 1 TO WS-AXIS-HARM                                 CLMEDIT
136100         GO TO 571-EXIT.                                        CLMEDIT
136200     IF KW-TBL-SUBCAT(KW-IDX) = "DISC" AND WS-AXIS-HARM > 1     CLMEDIT
136300         MOVE 1 TO WS-AXIS-HARM                                 CLMEDIT
136400         GO TO 571-EXIT.                                        CLMEDIT
136500     IF KW-TBL-SUBCAT(KW-IDX) = "FRAU" AND WS-AXIS-HARM > 2     CLMEDIT
136600         MOVE 2 TO WS-AXIS-HARM.                                CLMEDIT
136700 571-EXIT.                                                      CLMEDIT
136800     EXIT.                                                      CLMEDIT
136900                                                                CLMEDIT
137000 575-COUNT-SFTY.                                                CLMEDIT
137100     MOVE 0 TO WS-DISTINCT-SFTY-CNT.                            CLMEDIT
137200     PERFORM 576-CHECK-ONE-SFTY THRU 576-EXIT                   CLMEDIT
137300         VARYING KW-IDX FROM 1 BY 1 UNTIL KW-IDX > KW-TBL-COUNT.CLMEDIT
137400 575-EXIT.                                                      CLMEDIT
137500     EXIT.                                                      CLMEDIT
137600                                                                CLMEDIT
137700 576-CHECK-ONE-SFTY.                                            CLMEDIT
137800     IF KW-TBL-CATEGORY(KW-IDX) NOT = "SFTY"                    CLMEDIT
137900         GO TO 576-EXIT.                                        CLMEDIT
138000     MOVE SPACES TO WS-TRIM-FLD.                                CLMEDIT
138100     MOVE KW-TBL-TEXT(KW-IDX) TO WS-TRIM-FLD(1:40).             CLMEDIT
138200     PERFORM 091-TRIM-LENGTH THRU 091-EXIT.                     CLMEDIT
138300     MOVE WS-TRIM-FLD TO WS-SCAN-PHRASE.                        CLMEDIT
138400     MOVE WS-TRIM-LEN TO WS-SCAN-PHRASE-LEN.                    CLMEDIT
138500     IF WS-SCAN-PHRASE-LEN = 0                                  CLMEDIT
138600         GO TO 576-EXIT.                                        CLMEDIT
138700     MOVE WS-CLAIM-BUF TO WS-SCAN-TEXT.                         CLMEDIT
138800     MOVE WS-CLAIM-BUF-LEN TO WS-SCAN-TEXT-LEN.                 CLMEDIT
138900     PERFORM 090-TEST-PHRASE-IN-TEXT THRU 090-EXIT.             CLMEDIT
139000     IF WS-SCAN-FOUND                                           CLMEDIT
139100         ADD 1 TO WS-DISTINCT-SFTY-CNT.                         CLMEDIT
139200 576-EXIT.                                                      CLMEDIT
139300     EXIT.                                                      CLMEDIT
139400                                                                CLMEDIT
139500******************************************************************CLMEDIT
139600*    580 - VIRALITY RISK (HIGH SCORE = LOW VIRALITY).  BASE 3,    *CLMEDIT
139700*    CUT ONE POINT PER DISTINCT VIRAL-LANGUAGE PHRASE MATCHED.    *CLMEDIT
139800******************************************************************CLMEDIT
139900 580-AXIS-VIRALITY.                                             CLMEDIT
140000     MOVE 0 TO WS-DISTINCT-VIRL-CNT.                            CLMEDIT
140100     PERFORM 581-CHECK-ONE-VIRL THRU 581-EXIT                   CLMEDIT
140200         VARYING KW-IDX FROM 1 BY 1 UNTIL KW-IDX > KW-TBL-COUNT.CLMEDIT
140300     COMPUTE WS-AXIS-VIRALITY = 3 - WS-DISTINCT-VIRL-CNT.       CLMEDIT
140400     IF WS-AXIS-VIRALITY > 5                                    CLMEDIT
140500         MOVE 5 TO WS-AXIS-VIRALITY.                            CLMEDIT
140600     IF WS-AXIS-VIRALITY < 0                                    CLMEDIT
140700         MOVE 0 TO WS-AXIS-VIRALITY.                            CLMEDIT
140800 580-EXIT.                                                      CLMEDIT
140900     EXIT.                                                      CLMEDIT
141000                                                                CLMEDIT
141100 581-CHECK-ONE-VIRL.                                            CLMEDIT
141200     IF KW-TBL-CATEGORY(KW-IDX) NOT = "VIRL"                    CLMEDIT
141300         GO TO 581-EXIT.                                        CLMEDIT
141400     MOVE SPACES TO WS-TRIM-FLD.                                CLMEDIT
141500     MOVE KW-TBL-TEXT(KW-IDX) TO WS-TRIM-FLD(1:40).             CLMEDIT
141600     PERFORM 091-TRIM-LENGTH THRU 091-EXIT.                     CLMEDIT
141700     MOVE WS-TRIM-FLD TO WS-SCAN-PHRASE.                        CLMEDIT
141800     MOVE WS-TRIM-LEN TO WS-SCAN-PHRASE-LEN.                    CLMEDIT
141900     IF WS-SCAN-PHRASE-LEN = 0                                  CLMEDIT
142000         GO TO 581-EXIT.                                        CLMEDIT
142100     MOVE WS-CLAIM-BUF TO WS-SCAN-TEXT.                         CLMEDIT
142200     MOVE WS-CLAIM-BUF-LEN TO WS-SCAN-TEXT-LEN.                 CLMEDIT
142300     PERFORM 090-TEST-PHRASE-IN-TEXT THRU 090-EXIT.             CLMEDIT
142400     IF WS-SCAN-FOUND                                           CLMEDIT
142500         ADD 1 TO WS-DISTINCT-VIRL-CNT.                         CLMEDIT
142600 581-EXIT.                                                      CLMEDIT
142700     EXIT.                                                      CLMEDIT
142800                                                                CLMEDIT
142900******************************************************************CLMEDIT
143000*    590 - CORRECTION HISTORY.  NO CORRECTIONS FEED ON THE        *CLMEDIT
143100*    CLAIM RECORD AS IT STANDS TODAY - ALWAYS ZERO FOR NOW.        *CLMEDIT
143200******************************************************************CLMEDIT
143300 590-AXIS-CORRECTION.                                           CLMEDIT
143400     MOVE 0 TO WS-AXIS-CORRECTION.                              CLMEDIT
143500 590-EXIT.                                                      CLMEDIT
143600     EXIT.                                                      CLMEDIT
143700                                                                CLMEDIT
143800******************************************************************CLMEDIT
143900*    600-COMPUTE-TOTAL (U3) - WEIGHTED SUM OF THE NINE AXES,      *CLMEDIT
144000*    SAFETY-CAPPED AT 74 WHEN THE HARM AXIS IS 1 OR LESS, THEN    *CLMEDIT
144100*    LABELED AND THE RATIONALE FLAGS SET.                         *CLMEDIT
144200******************************************************************CLMEDIT
144300 600-COMPUTE-TOTAL.                                             CLMEDIT
144400     MOVE "600-COMPUTE-TOTAL" TO PARA-NAME.                     CLMEDIT
144500     COMPUTE WS-TOTAL-SCORE =                                   CLMEDIT
144600         (WS-AXIS-CLARITY * 10 + WS-AXIS-EVIDENCE * 20 +        CLMEDIT
144700          WS-AXIS-CONSENSUS * 15 + WS-AXIS-PLAUSIBILITY * 10 +  CLMEDIT
144800          WS-AXIS-TRANSPARENCY * 10 + WS-AXIS-CONTEXT * 10 +    CLMEDIT
144900          WS-AXIS-HARM * 15 + WS-AXIS-VIRALITY * 5 +            CLMEDIT
145000          WS-AXIS-CORRECTION * 5) / 5.                          CLMEDIT
145100     IF WS-AXIS-HARM <= 1 AND WS-TOTAL-SCORE > 74               CLMEDIT
145200         MOVE 74 TO WS-TOTAL-SCORE.                             CLMEDIT
145300     PERFORM 610-SET-LABEL THRU 610-EXIT.                       CLMEDIT
145400     PERFORM 620-SET-RATIONALE-FLAGS THRU 620-EXIT.             CLMEDIT
145500     MOVE CLM-ID           TO CS-CLAIM-ID.                      CLMEDIT
145600     MOVE WS-CLAIM-TYPE    TO CS-CLAIM-TYPE.                    CLMEDIT
145700     MOVE WS-CLAIM-CONF    TO CS-CLAIM-CONF.                    CLMEDIT
145800     MOVE WS-TOTAL-SCORE   TO CS-TOTAL-SCORE.                   CLMEDIT
145900     MOVE WS-AXIS-CLARITY      TO CS-AXIS-CLARITY.              CLMEDIT
146000     MOVE WS-AXIS-EVIDENCE     TO CS-AXIS-EVIDENCE.             CLMEDIT
146100     MOVE WS-AXIS-CONSENSUS    TO CS-AXIS-CONSENSUS.            CLMEDIT
146200     MOVE WS-AXIS-PLAUSIBILITY TO CS-AXIS-PLAUSIBILITY.         CLMEDIT
146300     MOVE WS-AXIS-TRANSPARENCY TO CS-AXIS-TRANSPARENCY.         CLMEDIT
146400     MOVE WS-AXIS-CONTEXT      TO CS-AXIS-CONTEXT.              CLMEDIT
146500     MOVE WS-AXIS-HARM         TO CS-AXIS-HARM.                 CLMEDIT
146600     MOVE WS-AXIS-VIRALITY     TO CS-AXIS-VIRALITY.             CLMEDIT
146700     MOVE WS-AXIS-CORRECTION   TO CS-AXIS-CORRECTION.           CLMEDIT
146800 600-EXIT.                                                      CLMEDIT
146900     EXIT.                                                      CLMEDIT
147000                                                                CLMEDIT
147100 610-SET-LABEL.                                                 CLMEDIT
147200     IF WS-TOTAL-SCORE >= 90                                    CLMEDIT
147300         MOVE "True        " TO CS-LABEL                        CLMEDIT
147400         GO TO 610-EXIT.                                        CLMEDIT
147500     IF WS-TOTAL-SCORE >= 75                                    CLMEDIT
147600         MOVE "Mostly True " TO CS-LABEL                        CLMEDIT
147700         GO TO 610-EXIT.                                        CLMEDIT
147800     IF WS-TOTAL-SCORE >= 55                                    CLMEDIT
147900         MOVE "Unsupported " TO CS-LABEL                        CLMEDIT
148000         GO TO 610-EXIT.                                        CLMEDIT
148100     IF WS-TOTAL-SCORE >= 35                                    CLMEDIT
148200         MOVE "False       " TO CS-LABEL                        CLMEDIT
148300         GO TO 610-EXIT.                                        CLMEDIT
148400     MOVE "Fabricated  " TO CS-LABEL.                           CLMEDIT
148500 610-EXIT.                                                      CLMEDIT
148600     EXIT.                                                      CLMEDIT
148700                                                                CLMEDIT
148800******************************************************************CLMEDIT
148900*    620 - RATIONALE FLAGS CARRIED THROUGH TO CLMLIST'S REPORT   *CLMEDIT
149000*    SO THE REVIEWER SEES WHY A CLAIM LANDED WHERE IT DID.        *CLMEDIT
149100******************************************************************CLMEDIT
149200 620-SET-RATIONALE-FLAGS.                                       CLMEDIT
149300     MOVE "N" TO CS-RAT-CLARITY-LOW.                            CLMEDIT
149400     MOVE "N" TO CS-RAT-EVIDENCE-LOW.                           CLMEDIT
149500     MOVE "N" TO CS-RAT-HARM-LOW.                               CLMEDIT
149600     MOVE "N" TO CS-RAT-EVIDENCE-HIGH.                          CLMEDIT
149700     MOVE "N" TO CS-RAT-NLI-SUPPORT.                            CLMEDIT
149800     MOVE "N" TO CS-RAT-NLI-CONTRADICT.                         CLMEDIT
149900     MOVE "N" TO CS-RAT-NLI-MIXED.                              CLMEDIT
150000     IF WS-AXIS-CLARITY <= 2                                    CLMEDIT
150100         MOVE "Y" TO CS-RAT-CLARITY-LOW.                        CLMEDIT
150200     IF WS-AXIS-EVIDENCE <= 2                                   CLMEDIT
150300         MOVE "Y" TO CS-RAT-EVIDENCE-LOW.                       CLMEDIT
150400     IF WS-AXIS-HARM <= 2                                       CLMEDIT
150500         MOVE "Y" TO CS-RAT-HARM-LOW.                           CLMEDIT
150600     IF WS-AXIS-EVIDENCE >= 4                                   CLMEDIT
150700         MOVE "Y" TO CS-RAT-EVIDENCE-HIGH.                      CLMEDIT
150800     IF CS-OVR-STANCE = "SUPPORT   " AND CS-SUP-CNT >= 2        CLMEDIT
150900         MOVE "Y" TO CS-RAT-NLI-SUPPORT                         CLMEDIT
151000         GO TO 620-EXIT.                                        CLMEDIT
151100     IF CS-OVR-STANCE = "CONTRADICT" AND CS-CON-CNT >= 2        CLMEDIT
151200         MOVE "Y" TO CS-RAT-NLI-CONTRADICT                      CLMEDIT
151300         GO TO 620-EXIT.                                        CLMEDIT
151400     IF CS-SUP-CNT > 0 AND CS-CON-CNT > 0                       CLMEDIT
151500         MOVE "Y" TO CS-RAT-NLI-MIXED.                          CLMEDIT
151600 620-EXIT.                                                      CLMEDIT
151700     EXIT.                                                      CLMEDIT
151800                                                                CLMEDIT
151900******************************************************************CLMEDIT
152000*    650-BUILD-EVD-FACTS - THE EVIDENCE-DERIVED FACTS CLMUPDT     *CLMEDIT
152100*    NEEDS FOR THE RUBRIC V3.0 AND STAGED-RUBRIC PASSES, SO THE   *CLMEDIT
152200*    EVIDENCE FILE IS NOT RE-READ IN THE SECOND JOB STEP.          *CLMEDIT
152300******************************************************************CLMEDIT
152400 650-BUILD-EVD-FACTS.                                           CLMEDIT
152500     MOVE "650-BUILD-EVD-FACTS" TO PARA-NAME.                   CLMEDIT
152600     MOVE EVD-TBL-COUNT TO CS-EVD-COUNT.                        CLMEDIT
152700     MOVE "N" TO CS-EVD-ANY-MA.                                 CLMEDIT
152800     MOVE "N" TO CS-EVD-ANY-RC.                                 CLMEDIT
152900     MOVE "N" TO CS-EVD-ANY-CO.                                 CLMEDIT
153000     MOVE "N" TO CS-EVD-HAS-RCT-SR.                             CLMEDIT
153100     MOVE "N" TO CS-EVD-FIRST-PMID-NONBLANK.                    CLMEDIT
153200     MOVE "N" TO CS-EVD-ANY-HAS-OUTCOMES.                       CLMEDIT
153300     MOVE 0 TO WS-EVD-CNT-IN.                                   CLMEDIT
153400     MOVE 0 TO WS-EVD-CNT-DE.                                   CLMEDIT
153500     MOVE 0 TO WS-EVD-CNT-NI.                                   CLMEDIT
153600     MOVE 0 TO WS-EVD-NEWEST-YEAR.                              CLMEDIT
153700     MOVE 0 TO WS-BEST-DESIGN-RANK.                             CLMEDIT
153800     IF EVD-TBL-COUNT = 0                                       CLMEDIT
153900         MOVE 0 TO CS-EVD-BEST-DESIGN-RANK                      CLMEDIT
154000         MOVE 0 TO CS-EVD-NEWEST-PUB-YEAR                       CLMEDIT
154100         MOVE 050 TO CS-EVD-CONSISTENCY                         CLMEDIT
154200         GO TO 650-EXIT.                                        CLMEDIT
154300     PERFORM 651-SCAN-ONE-EVD-FACT THRU 651-EXIT                CLMEDIT
154400         VARYING EVD-IDX FROM 1 BY 1                            CLMEDIT
154500         UNTIL EVD-IDX > EVD-TBL-COUNT.                         CLMEDIT
154600     IF CS-EVD-ANY-MA = "Y"                                     CLMEDIT
154700         MOVE "Y" TO CS-EVD-HAS-RCT-SR.                         CLMEDIT
154800     IF CS-EVD-ANY-RC = "Y"                                     CLMEDIT
154900         MOVE "Y" TO CS-EVD-HAS-RCT-SR.                         CLMEDIT
155000     PERFORM 655-COMPUTE-CONSISTENCY THRU 655-EXIT.             CLMEDIT
155100     MOVE WS-BEST-DESIGN-RANK TO CS-EVD-BEST-DESIGN-RANK.       CLMEDIT
155200     MOVE WS-EVD-NEWEST-YEAR TO CS-EVD-NEWEST-PUB-YEAR.         CLMEDIT
155300     IF EVD-TBL-PMID(1) NOT = SPACES                            CLMEDIT
155400         MOVE "Y" TO CS-EVD-FIRST-PMID-NONBLANK.                CLMEDIT
155500 650-EXIT.                                                      CLMEDIT
155600     EXIT.                                                      CLMEDIT
155700                                                                CLMEDIT
155800 651-SCAN-ONE-EVD-FACT.                                         CLMEDIT
155900     IF EVD-TBL-STUDY-TYPE(EVD-IDX) = "MA"                      CLMEDIT
156000         MOVE "Y" TO CS-EVD-ANY-MA.                             CLMEDIT
156100     IF EVD-TBL-STUDY-TYPE(EVD-IDX) = "RC"                      CLMEDIT
156200         MOVE "Y" TO CS-EVD-ANY-RC.                             CLMEDIT
156300     IF EVD-TBL-STUDY-TYPE(EVD-IDX) = "CO"                      CLMEDIT
156400         MOVE "Y" TO CS-EVD-ANY-CO.                             CLMEDIT
156500     IF EVD-TBL-HAS-OUTCOMES(EVD-IDX) = "Y"                     CLMEDIT
156600         MOVE "Y" TO CS-EVD-ANY-HAS-OUTCOMES.                   CLMEDIT
156700     IF EVD-TBL-EFFECT-DIR(EVD-IDX) = "IN"                      CLMEDIT
156800         ADD 1 TO WS-EVD-CNT-IN.                                CLMEDIT
156900     IF EVD-TBL-EFFECT-DIR(EVD-IDX) = "DE"                      CLMEDIT
157000         ADD 1 TO WS-EVD-CNT-DE.                                CLMEDIT
157100     IF EVD-TBL-EFFECT-DIR(EVD-IDX) = "NI"                      CLMEDIT
157200         ADD 1 TO WS-EVD-CNT-NI.                                CLMEDIT
157300     IF EVD-TBL-PUB-YEAR(EVD-IDX) > WS-EVD-NEWEST-YEAR          CLMEDIT
157400         MOVE EVD-TBL-PUB-YEAR(EVD-IDX) TO WS-EVD-NEWEST-YEAR.  CLMEDIT
157500     PERFORM 652-SET-DESIGN-RANK THRU 652-EXIT.                 CLMEDIT
157600     IF WS-THIS-RANK > WS-BEST-DESIGN-RANK                      CLMEDIT
157700         MOVE WS-THIS-RANK TO WS-BEST-DESIGN-RANK.              CLMEDIT
157800 651-EXIT.                                                      CLMEDIT
157900     EXIT.                                                      CLMEDIT
158000                                                                CLMEDIT
158100******************************************************************CLMEDIT
158200*    652 - DESIGN RANK TABLE FOR THE RUBRIC V3.0 PASS - A         *CLMEDIT
158300*    DIFFERENT SCALE FROM 521'S "QUALITY" TABLE ABOVE, CARRIED    *CLMEDIT
158400*    OVER EXACTLY AS TGD SPECIFIED WHEN THE BOLT-ON WAS BUILT.    *CLMEDIT
158500******************************************************************CLMEDIT
158600 652-SET-DESIGN-RANK.                                           CLMEDIT
158700     MOVE 3 TO WS-THIS-RANK.                                    CLMEDIT
158800     IF EVD-TBL-STUDY-TYPE(EVD-IDX) = "MA"                      CLMEDIT
158900         MOVE 8 TO WS-THIS-RANK.                                CLMEDIT
159000     IF EVD-TBL-STUDY-TYPE(EVD-IDX) = "RC"                      CLMEDIT
159100         MOVE 6 TO WS-THIS-RANK.                                CLMEDIT
159200     IF EVD-TBL-STUDY-TYPE(EVD-IDX) = "CO"                      CLMEDIT
159300         MOVE 5 TO WS-THIS-RANK.                                CLMEDIT
159400     IF EVD-TBL-STUDY-TYPE(EVD-IDX) = "CC"                      CLMEDIT
159500         MOVE 4 TO WS-THIS-RANK.                                CLMEDIT
159600     IF EVD-TBL-STUDY-TYPE(EVD-IDX) = "CS"                      CLMEDIT
159700         MOVE 3 TO WS-THIS-RANK.                                CLMEDIT
159800     IF EVD-TBL-STUDY-TYPE(EVD-IDX) = "CR"                      CLMEDIT
159900         MOVE 2 TO WS-THIS-RANK.                                CLMEDIT
160000     IF EVD-TBL-STUDY-TYPE(EVD-IDX) = "AN"                      CLMEDIT
160100         MOVE 1 TO WS-THIS-RANK.                                CLMEDIT
160200     IF EVD-TBL-STUDY-TYPE(EVD-IDX) = "PP"                      CLMEDIT
160300         MOVE 0 TO WS-THIS-RANK.                                CLMEDIT
160400 652-EXIT.                                                      CLMEDIT
160500     EXIT.                                                      CLMEDIT
160600                                                                CLMEDIT
160700******************************************************************CLMEDIT
160800*    655 - CONSISTENCY IS THE LARGEST EFFECT-DIRECTION GROUP'S    *CLMEDIT
160900*    SHARE OF ALL EVIDENCE ROWS THAT REPORTED A DIRECTION AT ALL. *CLMEDIT
161000******************************************************************CLMEDIT
161100 655-COMPUTE-CONSISTENCY.                                       CLMEDIT
161200     COMPUTE WS-EVD-CONSISTENCY =                               CLMEDIT
161300         WS-EVD-CNT-IN + WS-EVD-CNT-DE + WS-EVD-CNT-NI.         CLMEDIT
161400     IF WS-EVD-CONSISTENCY = 0                                  CLMEDIT
161500         MOVE 050 TO CS-EVD-CONSISTENCY                         CLMEDIT
161600         GO TO 655-EXIT.                                        CLMEDIT
161700     MOVE WS-EVD-CNT-IN TO WS-MAX-DIR-CNT.                      CLMEDIT
161800     IF WS-EVD-CNT-DE > WS-MAX-DIR-CNT                          CLMEDIT
161900         MOVE WS-EVD-CNT-DE TO WS-MAX-DIR-CNT.                  CLMEDIT
162000     IF WS-EVD-CNT-NI > WS-MAX-DIR-CNT                          CLMEDIT
162100         MOVE WS-EVD-CNT-NI TO WS-MAX-DIR-CNT.                  CLMEDIT
162200     COMPUTE CS-EVD-CONSISTENCY =                               CLMEDIT
162300         (WS-MAX-DIR-CNT * 100) / WS-EVD-CONSISTENCY.           CLMEDIT
162400 655-EXIT.                                                      CLMEDIT
162500     EXIT.                                                      CLMEDIT
162600                                                                CLMEDIT
162700******************************************************************CLMEDIT
162800*    700-WRITE-CLMSRCH - THE COMPLETED CLM-SRCH-REC GOES OUT TO   *CLMEDIT
162900*    CLMUPDT, ONE RECORD PER INPUT CLAIM.                         *CLMEDIT
163000******************************************************************CLMEDIT
163100 700-WRITE-CLMSRCH.                                             CLMEDIT
163200     MOVE "700-WRITE-CLMSRCH" TO PARA-NAME.                     CLMEDIT
163300     WRITE FD-CLMSRCH-REC FROM CLM-SRCH-REC.                    CLMEDIT
163400 700-EXIT.                                                      CLMEDIT
163500     EXIT.                                                      CLMEDIT
163600                                                                CLMEDIT
163700 800-OPEN-FILES.                                                CLMEDIT
163800     MOVE "800-OPEN-FILES" TO PARA-NAME.                        CLMEDIT
163900     OPEN INPUT CLAIMS-FILE.                                    CLMEDIT
164000     OPEN INPUT EVIDENCE-FILE.                                  CLMEDIT
164100     OPEN INPUT KEYWORDS-FILE.                                  CLMEDIT
164200     OPEN OUTPUT CLMSRCH-FILE.                                  CLMEDIT
164300     OPEN OUTPUT SYSOUT.                                        CLMEDIT
164400 800-EXIT.                                                      CLMEDIT
164500     EXIT.                                                      CLMEDIT
164600                                                                CLMEDIT
164700 850-CLOSE-FILES.                                               CLMEDIT
164800     MOVE "850-CLOSE-FILES" TO PARA-NAME.                       CLMEDIT
164900     CLOSE CLAIMS-FILE.                                         CLMEDIT
165000     CLOSE EVIDENCE-FILE.                                       CLMEDIT
165100     CLOSE KEYWORDS-FILE.                                       CLMEDIT
165200     CLOSE CLMSRCH-FILE.                                        CLMEDIT
165300     CLOSE SYSOUT.                                              CLMEDIT
165400 850-EXIT.                                                      CLMEDIT
165500     EXIT.                                                      CLMEDIT
165600                                                                CLMEDIT
165700 900-READ-CLAIM.                                                CLMEDIT
165800     READ CLAIMS-FILE INTO FD-CLAIM-REC                         CLMEDIT
165900         AT END                                                 CLMEDIT
166000         MOVE "N" TO MORE-CLAIMS-SW                             CLMEDIT
166100         GO TO 900-EXIT                                         CLMEDIT
166200     END-READ.                                                  CLMEDIT
166300     MOVE FD-CLAIM-REC TO CLAIM-RECORD.                         CLMEDIT
166400     ADD 1 TO CLAIMS-READ.                                      CLMEDIT
166500 900-EXIT.                                                      CLMEDIT
166600     EXIT.                                                      CLMEDIT
166700                                                                CLMEDIT
166800 950-READ-EVIDENCE.                                             CLMEDIT
166900     READ EVIDENCE-FILE INTO FD-EVIDENCE-REC                    CLMEDIT
167000         AT END                                                 CLMEDIT
167100         MOVE "N" TO MORE-EVD-SW                                CLMEDIT
167200         GO TO 950-EXIT                                         CLMEDIT
167300     END-READ.                                                  CLMEDIT
167400     MOVE FD-EVIDENCE-REC TO EVIDENCE-RECORD.                   CLMEDIT
167500     ADD 1 TO EVIDENCE-READ.                                    CLMEDIT
167600 950-EXIT.                                                      CLMEDIT
167700     EXIT.                                                      CLMEDIT
167800                                                                CLMEDIT
167900******************************************************************CLMEDIT
168000*    960-CLEANUP - STAMPS A TRAILER RECORD ONTO CLMSRCH CARRYING  *CLMEDIT
168100*    THE CLAIM COUNT SO CLMUPDT CAN BALANCE AGAINST IT, SAME      *CLMEDIT
168200*    IDEA AS THE OLD DAILY-EDIT TO DAILY-UPDATE HANDOFF.           *CLMEDIT
168300******************************************************************CLMEDIT
168400 960-CLEANUP.                                                   CLMEDIT
168500     MOVE "960-CLEANUP" TO PARA-NAME.                           CLMEDIT
168600     INITIALIZE WS-TRAILER-REC.                                 CLMEDIT
168700     MOVE "T" TO TR-TYPE.                                       CLMEDIT
168800     MOVE CLAIMS-WRITTEN TO IN-RECORD-COUNT.                    CLMEDIT
168900     WRITE FD-CLMSRCH-REC FROM WS-TRAILER-REC.                  CLMEDIT
169000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.                     CLMEDIT
169100     DISPLAY "** CLAIMS READ    **" CLAIMS-READ.                CLMEDIT
169200     DISPLAY "** CLAIMS WRITTEN **" CLAIMS-WRITTEN.             CLMEDIT
169300     DISPLAY "** EVIDENCE READ  **" EVIDENCE-READ.              CLMEDIT
169400     DISPLAY "******** NORMAL END OF JOB CLMEDIT ********".     CLMEDIT
169500 960-EXIT.                                                      CLMEDIT
169600     EXIT.                                                      CLMEDIT
169700                                                                CLMEDIT
169800******************************************************************CLMEDIT
169900*    1000-ABEND-RTN - STANDARD SHOP FORCED ABEND.  THE DIVIDE BY  *CLMEDIT
170000*    ZERO-VAL GIVES THE OPERATOR A SYSTEM COMPLETION CODE TO      *CLMEDIT
170100*    PAGE ON INSTEAD OF A CLEAN GOBACK.                            *CLMEDIT
170200******************************************************************CLMEDIT
170300 1000-ABEND-RTN.                                                CLMEDIT
170400     WRITE SYSOUT-REC FROM WS-ABEND-REC.                        CLMEDIT
170500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.                     CLMEDIT
170600     DISPLAY "*** ABNORMAL END OF JOB - CLMEDIT ***".           CLMEDIT
170700     DIVIDE ZERO-VAL INTO ONE-VAL.                              CLMEDIT
170800 1000-EXIT.                                                     CLMEDIT
170900     EXIT.                                                      CLMEDIT
